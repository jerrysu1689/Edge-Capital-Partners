000100******************************************************************
000200* DATE.........: 11/14/1991                                       ECP7G01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP7G02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP7G03
000500* PROGRAM......: ECP7GPIV                                         ECP7G04
000600* TYPE.........: BATCH                                            ECP7G05
000700* DESCRIPTION..: BUILDS THREE GROUP-PIVOT SECTIONS OVER THE       ECP7G06
000800*              : CLOSED-TRADE FILE -- BY STRATEGY (WHERE PRESENT),ECP7G07
000900*              : BY TICKER, AND BY TIMEFRAME (WHERE PRESENT) --   ECP7G08
001000*              : FOLLOWED BY ONE GRAND-TOTAL OVERALL SUMMARY ROW. ECP7G09
001100* FILES........: CLOSEDTR (IN), GRPPIV (OUT - PRINT)              ECP7G10
001200* PROGRAM(S)...: NONE                                             ECP7G11
001300******************************************************************
001400*                    C H A N G E   L O G                          ECP7G12
001500******************************************************************
001600* 11/14/91 RTF  ECP-026  ORIGINAL PROGRAM.                        ECP7G13
001700* 09/02/96 DDM  ECP-047  BLANK STRATEGY/TIMEFRAME ROWS NOW        ECP7G14
001800*                        EXCLUDED FROM THOSE TWO DIMENSIONS -     ECP7G15
001900*                        THEY WERE SHOWING UP AS A BOGUS "GROUP". ECP7G16
002000* 01/06/99 DDM  ECP-058  Y2K - NO DATE FIELDS ON THIS REPORT;     ECP7G17
002100*                        REVIEWED, NO CHANGE REQUIRED.            ECP7G18
002200* 02/05/24 DDM  ECP-118  OVERALL SUMMARY ROW ADDED AS A SECOND    ECP7G19
002300*                        RECORD LAYOUT ON THE SAME GRPPIV FILE.   ECP7G20
002400* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP7G22
002500*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP7G23
002600*                        CLOCK TIME THE GROUP-PIVOT RUN FINISHED.  ECP7G24
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     ECP7GPIV.
003000 AUTHOR.                         R. T. FIGUEROA.
003100 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003200 DATE-WRITTEN.                   11/14/1991.
003300 DATE-COMPILED.                                                    ECP7G25
003400 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
004200                          ORGANIZATION IS LINE SEQUENTIAL
004300                          FILE STATUS  IS FS-CLOSEDTR.
004400     SELECT GRPPIV-FILE   ASSIGN TO GRPPIV
004500                          ORGANIZATION IS LINE SEQUENTIAL
004600                          FILE STATUS  IS FS-GRPPIV.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CLOSEDTR-FILE.
005000     COPY ECPCLTR.
005100 FD  GRPPIV-FILE.
005200     COPY ECPGPIV.
005300 WORKING-STORAGE SECTION.
005400 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
005500 01  WKS-WORK-FIELDS.
005600     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP7GPIV'.
005700     05  WKS-EOF-CLOSEDTR            PIC X(01) VALUE 'N'.
005800         88  WKS-END-CLOSEDTR                VALUE 'Y'.
005900     05  WKS-STR-COUNT               PIC 9(05) COMP VALUE 0.
006000     05  WKS-TIK-COUNT               PIC 9(05) COMP VALUE 0.
006100     05  WKS-TMF-COUNT               PIC 9(05) COMP VALUE 0.
006200     05  WKS-FOUND-FLAG              PIC X(01) VALUE 'N'.
006300         88  WKS-WAS-FOUND                   VALUE 'Y'.
006400     05  FILLER                      PIC X(20).
006500 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
006600     88  FS-CLOSEDTR-OK                      VALUE '00'.
006700 01  FS-GRPPIV                       PIC X(02) VALUE '00'.
006800     88  FS-GRPPIV-OK                        VALUE '00'.
006900******************************************************************
007000*         S T R A T E G Y   D I M E N S I O N   T A B L E          *
007100******************************************************************
007200 01  WKS-TABLA-STRATEGIA.
007300     05  WKS-STR-ENTRY OCCURS 1000 TIMES INDEXED BY WKS-X-STR.
007400         10  WKS-STR-KEY             PIC X(40).
007500         10  WKS-STR-PNL-SUM         PIC S9(9)V99.
007600         10  WKS-STR-COST-SUM        PIC S9(9)V99.
007700         10  WKS-STR-RETURN-SUM      PIC S9(7)V99.
007800         10  WKS-STR-WIN-COUNT       PIC 9(05) COMP.
007900         10  WKS-STR-TRADE-COUNT     PIC 9(05) COMP.
008000         10  WKS-STR-AVG-RETURN      PIC S9(5)V99.
008100         10  WKS-STR-WIN-RATE        PIC S9(3)V99.
008200         10  FILLER                  PIC X(10).
008300 01  WKS-TABLA-STRATEGIA-REDEFINED REDEFINES WKS-TABLA-STRATEGIA.
008400     05  WKS-STR-BYTES               PIC X(93000).
008500******************************************************************
008600*         T I C K E R   D I M E N S I O N   T A B L E              *
008700******************************************************************
008800 01  WKS-TABLA-TICKER.
008900     05  WKS-TIK-ENTRY OCCURS 1000 TIMES INDEXED BY WKS-X-TIK.
009000         10  WKS-TIK-KEY             PIC X(40).
009100         10  WKS-TIK-PNL-SUM         PIC S9(9)V99.
009200         10  WKS-TIK-COST-SUM        PIC S9(9)V99.
009300         10  WKS-TIK-RETURN-SUM      PIC S9(7)V99.
009400         10  WKS-TIK-WIN-COUNT       PIC 9(05) COMP.
009500         10  WKS-TIK-TRADE-COUNT     PIC 9(05) COMP.
009600         10  WKS-TIK-AVG-RETURN      PIC S9(5)V99.
009700         10  WKS-TIK-WIN-RATE        PIC S9(3)V99.
009800         10  FILLER                  PIC X(10).
009900******************************************************************
010000*         T I M E F R A M E   D I M E N S I O N   T A B L E        *
010100******************************************************************
010200 01  WKS-TABLA-TIMEFRAME.
010300     05  WKS-TMF-ENTRY OCCURS 200 TIMES INDEXED BY WKS-X-TMF.
010400         10  WKS-TMF-KEY             PIC X(40).
010500         10  WKS-TMF-PNL-SUM         PIC S9(9)V99.
010600         10  WKS-TMF-COST-SUM        PIC S9(9)V99.
010700         10  WKS-TMF-RETURN-SUM      PIC S9(7)V99.
010800         10  WKS-TMF-WIN-COUNT       PIC 9(05) COMP.
010900         10  WKS-TMF-TRADE-COUNT     PIC 9(05) COMP.
011000         10  WKS-TMF-AVG-RETURN      PIC S9(5)V99.
011100         10  WKS-TMF-WIN-RATE        PIC S9(3)V99.
011200         10  FILLER                  PIC X(10).
011300 01  WKS-TABLA-TICKER-REDEFINED REDEFINES WKS-TABLA-TICKER.
011400     05  WKS-TIK-BYTES               PIC X(93000).
011500 01  WKS-TABLA-TIMEFRAME-REDEFINED REDEFINES WKS-TABLA-TIMEFRAME.
011600     05  WKS-TMF-BYTES               PIC X(18600).
011700******************************************************************
011800*         O V E R A L L   S U M M A R Y   A C C U M U L A T O R S  *
011900******************************************************************
012000 01  WKS-OVERALL-WORK.
012100     05  WKS-OA-PNL-SUM              PIC S9(9)V99  VALUE 0.
012200     05  WKS-OA-COST-SUM             PIC S9(9)V99  VALUE 0.
012300     05  WKS-OA-RETURN-SUM           PIC S9(7)V99  VALUE 0.
012400     05  WKS-OA-WIN-COUNT            PIC 9(05) COMP VALUE 0.
012500     05  WKS-OA-TRADE-COUNT          PIC 9(05) COMP VALUE 0.
012600     05  WKS-OA-AVG-RETURN           PIC S9(5)V99  VALUE 0.
012700     05  WKS-OA-WIN-RATE             PIC S9(3)V99  VALUE 0.
012800     05  FILLER                      PIC X(15).
012900 01  WKS-MENSAJES.
013000     05  WKS-MSG-STR                 PIC X(45) VALUE
013100         'STRATEGY GROUPS REPORTED..................: '.
013200     05  WKS-MSG-TIK                 PIC X(45) VALUE
013300         'TICKER GROUPS REPORTED....................: '.
013400     05  WKS-MSG-TMF                 PIC X(45) VALUE
013500         'TIMEFRAME GROUPS REPORTED.................: '.
013600     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
013700 PROCEDURE DIVISION.
013800 000-MAIN SECTION.
013900     PERFORM 500-LEER-Y-ACUMULAR THRU 500-LEER-Y-ACUMULAR-E
014000     PERFORM 600-CALCULAR-DERIVADOS THRU 600-CALCULAR-DERIVADOS-E
014100     PERFORM 700-ESCRIBIR-REPORTE THRU 700-ESCRIBIR-REPORTE-E
014200     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500*
014600 500-LEER-Y-ACUMULAR SECTION.
014700     OPEN INPUT CLOSEDTR-FILE
014800     IF NOT FS-CLOSEDTR-OK
014900        DISPLAY 'ECP7GPIV - CANNOT OPEN CLOSEDTR, STATUS '
015000                FS-CLOSEDTR
015100        MOVE 91 TO RETURN-CODE
015200        STOP RUN
015300     END-IF
015400     PERFORM 510-LEER-UNA-FILA
015500     PERFORM 520-ACUMULAR-UNA-FILA UNTIL WKS-END-CLOSEDTR
015600     CLOSE CLOSEDTR-FILE.
015700 500-LEER-Y-ACUMULAR-E. EXIT.
015800*
015900 510-LEER-UNA-FILA SECTION.
016000     READ CLOSEDTR-FILE
016100         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
016200                GO TO 510-LEER-UNA-FILA-EXIT
016300     END-READ.
016400 510-LEER-UNA-FILA-EXIT. EXIT.
016500 510-LEER-UNA-FILA-E.    EXIT.
016600*
016700 520-ACUMULAR-UNA-FILA SECTION.
016800     IF CLTR-STRATEGY NOT = SPACES
016900        PERFORM 530-BUSCAR-O-AGREGAR-STR
017000        PERFORM 535-SUMAR-STR
017100     END-IF
017200     PERFORM 540-BUSCAR-O-AGREGAR-TIK
017300     PERFORM 545-SUMAR-TIK
017400     IF CLTR-TIMEFRAME NOT = SPACES
017500        PERFORM 550-BUSCAR-O-AGREGAR-TMF
017600        PERFORM 555-SUMAR-TMF
017700     END-IF
017800     ADD CLTR-PNL         TO WKS-OA-PNL-SUM
017900     ADD CLTR-COST        TO WKS-OA-COST-SUM
018000     ADD CLTR-RETURN-PCT  TO WKS-OA-RETURN-SUM
018100     ADD 1 TO WKS-OA-TRADE-COUNT
018200     IF CLTR-OUTCOME = 'WIN'
018300        ADD 1 TO WKS-OA-WIN-COUNT
018400     END-IF
018500     PERFORM 510-LEER-UNA-FILA.
018600 520-ACUMULAR-UNA-FILA-E. EXIT.
018700******************************************************************
018800* LINEAR FIND-OR-ADD ON THE STRATEGY TABLE.  WKS-X-STR IS LEFT    *
018900* POINTING AT THE MATCHING (OR NEWLY-ADDED) SLOT ON RETURN.       *
019000******************************************************************
019100 530-BUSCAR-O-AGREGAR-STR SECTION.
019200     MOVE 'N' TO WKS-FOUND-FLAG
019300     PERFORM 531-EXPLORAR-STR
019400        VARYING WKS-X-STR FROM 1 BY 1
019500        UNTIL WKS-X-STR > WKS-STR-COUNT OR WKS-WAS-FOUND
019600     IF NOT WKS-WAS-FOUND
019700        ADD 1 TO WKS-STR-COUNT
019800        SET WKS-X-STR TO WKS-STR-COUNT
019900        MOVE CLTR-STRATEGY TO WKS-STR-KEY (WKS-X-STR)
020000        MOVE 0 TO WKS-STR-PNL-SUM (WKS-X-STR)
020100                  WKS-STR-COST-SUM (WKS-X-STR)
020200                  WKS-STR-RETURN-SUM (WKS-X-STR)
020300                  WKS-STR-WIN-COUNT (WKS-X-STR)
020400                  WKS-STR-TRADE-COUNT (WKS-X-STR)
020500     ELSE
020600        SET WKS-X-STR DOWN BY 1
020700     END-IF.
020800 530-BUSCAR-O-AGREGAR-STR-E. EXIT.
020900*
021000 531-EXPLORAR-STR SECTION.
021100     IF WKS-STR-KEY (WKS-X-STR) = CLTR-STRATEGY
021200        MOVE 'Y' TO WKS-FOUND-FLAG
021300     END-IF.
021400 531-EXPLORAR-STR-E. EXIT.
021500*
021600 535-SUMAR-STR SECTION.
021700     ADD CLTR-PNL        TO WKS-STR-PNL-SUM (WKS-X-STR)
021800     ADD CLTR-COST       TO WKS-STR-COST-SUM (WKS-X-STR)
021900     ADD CLTR-RETURN-PCT TO WKS-STR-RETURN-SUM (WKS-X-STR)
022000     ADD 1 TO WKS-STR-TRADE-COUNT (WKS-X-STR)
022100     IF CLTR-OUTCOME = 'WIN'
022200        ADD 1 TO WKS-STR-WIN-COUNT (WKS-X-STR)
022300     END-IF.
022400 535-SUMAR-STR-E. EXIT.
022500******************************************************************
022600* LINEAR FIND-OR-ADD ON THE TICKER TABLE (EVERY ROW HAS A TICKER).*
022700******************************************************************
022800 540-BUSCAR-O-AGREGAR-TIK SECTION.
022900     MOVE 'N' TO WKS-FOUND-FLAG
023000     PERFORM 541-EXPLORAR-TIK
023100        VARYING WKS-X-TIK FROM 1 BY 1
023200        UNTIL WKS-X-TIK > WKS-TIK-COUNT OR WKS-WAS-FOUND
023300     IF NOT WKS-WAS-FOUND
023400        ADD 1 TO WKS-TIK-COUNT
023500        SET WKS-X-TIK TO WKS-TIK-COUNT
023600        MOVE CLTR-TICKER TO WKS-TIK-KEY (WKS-X-TIK)
023700        MOVE 0 TO WKS-TIK-PNL-SUM (WKS-X-TIK)
023800                  WKS-TIK-COST-SUM (WKS-X-TIK)
023900                  WKS-TIK-RETURN-SUM (WKS-X-TIK)
024000                  WKS-TIK-WIN-COUNT (WKS-X-TIK)
024100                  WKS-TIK-TRADE-COUNT (WKS-X-TIK)
024200     ELSE
024300        SET WKS-X-TIK DOWN BY 1
024400     END-IF.
024500 540-BUSCAR-O-AGREGAR-TIK-E. EXIT.
024600*
024700 541-EXPLORAR-TIK SECTION.
024800     IF WKS-TIK-KEY (WKS-X-TIK) = CLTR-TICKER
024900        MOVE 'Y' TO WKS-FOUND-FLAG
025000     END-IF.
025100 541-EXPLORAR-TIK-E. EXIT.
025200*
025300 545-SUMAR-TIK SECTION.
025400     ADD CLTR-PNL        TO WKS-TIK-PNL-SUM (WKS-X-TIK)
025500     ADD CLTR-COST       TO WKS-TIK-COST-SUM (WKS-X-TIK)
025600     ADD CLTR-RETURN-PCT TO WKS-TIK-RETURN-SUM (WKS-X-TIK)
025700     ADD 1 TO WKS-TIK-TRADE-COUNT (WKS-X-TIK)
025800     IF CLTR-OUTCOME = 'WIN'
025900        ADD 1 TO WKS-TIK-WIN-COUNT (WKS-X-TIK)
026000     END-IF.
026100 545-SUMAR-TIK-E. EXIT.
026200******************************************************************
026300* LINEAR FIND-OR-ADD ON THE TIMEFRAME TABLE.                      *
026400******************************************************************
026500 550-BUSCAR-O-AGREGAR-TMF SECTION.
026600     MOVE 'N' TO WKS-FOUND-FLAG
026700     PERFORM 551-EXPLORAR-TMF
026800        VARYING WKS-X-TMF FROM 1 BY 1
026900        UNTIL WKS-X-TMF > WKS-TMF-COUNT OR WKS-WAS-FOUND
027000     IF NOT WKS-WAS-FOUND
027100        ADD 1 TO WKS-TMF-COUNT
027200        SET WKS-X-TMF TO WKS-TMF-COUNT
027300        MOVE CLTR-TIMEFRAME TO WKS-TMF-KEY (WKS-X-TMF)
027400        MOVE 0 TO WKS-TMF-PNL-SUM (WKS-X-TMF)
027500                  WKS-TMF-COST-SUM (WKS-X-TMF)
027600                  WKS-TMF-RETURN-SUM (WKS-X-TMF)
027700                  WKS-TMF-WIN-COUNT (WKS-X-TMF)
027800                  WKS-TMF-TRADE-COUNT (WKS-X-TMF)
027900     ELSE
028000        SET WKS-X-TMF DOWN BY 1
028100     END-IF.
028200 550-BUSCAR-O-AGREGAR-TMF-E. EXIT.
028300*
028400 551-EXPLORAR-TMF SECTION.
028500     IF WKS-TMF-KEY (WKS-X-TMF) = CLTR-TIMEFRAME
028600        MOVE 'Y' TO WKS-FOUND-FLAG
028700     END-IF.
028800 551-EXPLORAR-TMF-E. EXIT.
028900*
029000 555-SUMAR-TMF SECTION.
029100     ADD CLTR-PNL        TO WKS-TMF-PNL-SUM (WKS-X-TMF)
029200     ADD CLTR-COST       TO WKS-TMF-COST-SUM (WKS-X-TMF)
029300     ADD CLTR-RETURN-PCT TO WKS-TMF-RETURN-SUM (WKS-X-TMF)
029400     ADD 1 TO WKS-TMF-TRADE-COUNT (WKS-X-TMF)
029500     IF CLTR-OUTCOME = 'WIN'
029600        ADD 1 TO WKS-TMF-WIN-COUNT (WKS-X-TMF)
029700     END-IF.
029800 555-SUMAR-TMF-E. EXIT.
029900******************************************************************
030000* DERIVE AVG-RETURN AND WIN-RATE FOR EVERY SLOT IN ALL THREE      *
030100* TABLES, PLUS THE OVERALL ACCUMULATORS.                          *
030200******************************************************************
030300 600-CALCULAR-DERIVADOS SECTION.
030400     PERFORM 610-CALCULAR-UNA-STR
030500        VARYING WKS-X-STR FROM 1 BY 1 UNTIL WKS-X-STR > WKS-STR-COUNT
030600     PERFORM 620-CALCULAR-UNA-TIK
030700        VARYING WKS-X-TIK FROM 1 BY 1 UNTIL WKS-X-TIK > WKS-TIK-COUNT
030800     PERFORM 630-CALCULAR-UNA-TMF
030900        VARYING WKS-X-TMF FROM 1 BY 1 UNTIL WKS-X-TMF > WKS-TMF-COUNT
031000     IF WKS-OA-TRADE-COUNT = 0
031100        MOVE 0 TO WKS-OA-AVG-RETURN WKS-OA-WIN-RATE
031200     ELSE
031300        COMPUTE WKS-OA-AVG-RETURN ROUNDED =
031400                WKS-OA-RETURN-SUM / WKS-OA-TRADE-COUNT
031500        COMPUTE WKS-OA-WIN-RATE ROUNDED =
031600                (WKS-OA-WIN-COUNT / WKS-OA-TRADE-COUNT) * 100
031700     END-IF.
031800 600-CALCULAR-DERIVADOS-E. EXIT.
031900*
032000 610-CALCULAR-UNA-STR SECTION.
032100     COMPUTE WKS-STR-AVG-RETURN (WKS-X-STR) ROUNDED =
032200             WKS-STR-RETURN-SUM (WKS-X-STR) /
032300             WKS-STR-TRADE-COUNT (WKS-X-STR)
032400     COMPUTE WKS-STR-WIN-RATE (WKS-X-STR) ROUNDED =
032500             (WKS-STR-WIN-COUNT (WKS-X-STR) /
032600              WKS-STR-TRADE-COUNT (WKS-X-STR)) * 100.
032700 610-CALCULAR-UNA-STR-E. EXIT.
032800*
032900 620-CALCULAR-UNA-TIK SECTION.
033000     COMPUTE WKS-TIK-AVG-RETURN (WKS-X-TIK) ROUNDED =
033100             WKS-TIK-RETURN-SUM (WKS-X-TIK) /
033200             WKS-TIK-TRADE-COUNT (WKS-X-TIK)
033300     COMPUTE WKS-TIK-WIN-RATE (WKS-X-TIK) ROUNDED =
033400             (WKS-TIK-WIN-COUNT (WKS-X-TIK) /
033500              WKS-TIK-TRADE-COUNT (WKS-X-TIK)) * 100.
033600 620-CALCULAR-UNA-TIK-E. EXIT.
033700*
033800 630-CALCULAR-UNA-TMF SECTION.
033900     COMPUTE WKS-TMF-AVG-RETURN (WKS-X-TMF) ROUNDED =
034000             WKS-TMF-RETURN-SUM (WKS-X-TMF) /
034100             WKS-TMF-TRADE-COUNT (WKS-X-TMF)
034200     COMPUTE WKS-TMF-WIN-RATE (WKS-X-TMF) ROUNDED =
034300             (WKS-TMF-WIN-COUNT (WKS-X-TMF) /
034400              WKS-TMF-TRADE-COUNT (WKS-X-TMF)) * 100.
034500 630-CALCULAR-UNA-TMF-E. EXIT.
034600******************************************************************
034700* WRITE-OUT: STRATEGY SLOTS, TICKER SLOTS, TIMEFRAME SLOTS, THEN  *
034800* ONE OVERALL SUMMARY RECORD.                                     *
034900******************************************************************
035000 700-ESCRIBIR-REPORTE SECTION.
035100     OPEN OUTPUT GRPPIV-FILE
035200     IF NOT FS-GRPPIV-OK
035300        DISPLAY 'ECP7GPIV - CANNOT OPEN GRPPIV, STATUS '
035400                FS-GRPPIV
035500        MOVE 91 TO RETURN-CODE
035600        STOP RUN
035700     END-IF
035800     PERFORM 710-ESCRIBIR-UNA-STR
035900        VARYING WKS-X-STR FROM 1 BY 1 UNTIL WKS-X-STR > WKS-STR-COUNT
036000     PERFORM 720-ESCRIBIR-UNA-TIK
036100        VARYING WKS-X-TIK FROM 1 BY 1 UNTIL WKS-X-TIK > WKS-TIK-COUNT
036200     PERFORM 730-ESCRIBIR-UNA-TMF
036300        VARYING WKS-X-TMF FROM 1 BY 1 UNTIL WKS-X-TMF > WKS-TMF-COUNT
036400     PERFORM 740-ESCRIBIR-OVERALL
036500     CLOSE GRPPIV-FILE.
036600 700-ESCRIBIR-REPORTE-E. EXIT.
036700*
036800 710-ESCRIBIR-UNA-STR SECTION.
036900     MOVE 'STRATEGY' TO GPIV-DIMEN
037000     MOVE WKS-STR-KEY (WKS-X-STR)         TO GPIV-GROUP-KEY
037100     MOVE WKS-STR-PNL-SUM (WKS-X-STR)     TO GPIV-PNL-SUM
037200     MOVE WKS-STR-AVG-RETURN (WKS-X-STR)  TO GPIV-AVG-RETURN
037300     MOVE WKS-STR-COST-SUM (WKS-X-STR)    TO GPIV-COST-SUM
037400     MOVE WKS-STR-WIN-RATE (WKS-X-STR)    TO GPIV-WIN-RATE
037500     MOVE WKS-STR-TRADE-COUNT (WKS-X-STR) TO GPIV-TRADE-COUNT
037600     WRITE REG-GROUP-PIVOT.
037700 710-ESCRIBIR-UNA-STR-E. EXIT.
037800*
037900 720-ESCRIBIR-UNA-TIK SECTION.
038000     MOVE 'TICKER' TO GPIV-DIMEN
038100     MOVE WKS-TIK-KEY (WKS-X-TIK)         TO GPIV-GROUP-KEY
038200     MOVE WKS-TIK-PNL-SUM (WKS-X-TIK)     TO GPIV-PNL-SUM
038300     MOVE WKS-TIK-AVG-RETURN (WKS-X-TIK)  TO GPIV-AVG-RETURN
038400     MOVE WKS-TIK-COST-SUM (WKS-X-TIK)    TO GPIV-COST-SUM
038500     MOVE WKS-TIK-WIN-RATE (WKS-X-TIK)    TO GPIV-WIN-RATE
038600     MOVE WKS-TIK-TRADE-COUNT (WKS-X-TIK) TO GPIV-TRADE-COUNT
038700     WRITE REG-GROUP-PIVOT.
038800 720-ESCRIBIR-UNA-TIK-E. EXIT.
038900*
039000 730-ESCRIBIR-UNA-TMF SECTION.
039100     MOVE 'TIMEFRAME' TO GPIV-DIMEN
039200     MOVE WKS-TMF-KEY (WKS-X-TMF)         TO GPIV-GROUP-KEY
039300     MOVE WKS-TMF-PNL-SUM (WKS-X-TMF)     TO GPIV-PNL-SUM
039400     MOVE WKS-TMF-AVG-RETURN (WKS-X-TMF)  TO GPIV-AVG-RETURN
039500     MOVE WKS-TMF-COST-SUM (WKS-X-TMF)    TO GPIV-COST-SUM
039600     MOVE WKS-TMF-WIN-RATE (WKS-X-TMF)    TO GPIV-WIN-RATE
039700     MOVE WKS-TMF-TRADE-COUNT (WKS-X-TMF) TO GPIV-TRADE-COUNT
039800     WRITE REG-GROUP-PIVOT.
039900 730-ESCRIBIR-UNA-TMF-E. EXIT.
040000*
040100 740-ESCRIBIR-OVERALL SECTION.
040200     MOVE 'OVERALL' TO OSUM-LITERAL
040300     MOVE WKS-OA-PNL-SUM     TO OSUM-TOTAL-PNL
040400     MOVE WKS-OA-AVG-RETURN  TO OSUM-AVG-RETURN
040500     MOVE WKS-OA-COST-SUM    TO OSUM-TOTAL-COST
040600     MOVE WKS-OA-WIN-RATE    TO OSUM-WIN-RATE
040700     MOVE WKS-OA-TRADE-COUNT TO OSUM-TOTAL-TRADES
040800     WRITE REG-OVERALL-SUMMARY.
040900 740-ESCRIBIR-OVERALL-E. EXIT.
041000*
041100 900-ESTADISTICAS SECTION.
041200     MOVE WKS-STR-COUNT TO WKS-EDIT-COUNT
041300     DISPLAY WKS-MSG-STR WKS-EDIT-COUNT
041400     MOVE WKS-TIK-COUNT TO WKS-EDIT-COUNT
041500     DISPLAY WKS-MSG-TIK WKS-EDIT-COUNT
041600     MOVE WKS-TMF-COUNT TO WKS-EDIT-COUNT
041700     DISPLAY WKS-MSG-TMF WKS-EDIT-COUNT
041800     ACCEPT WKS-RUN-CLOCK FROM TIME
041900     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
042000             WKS-RUN-CLOCK.
042100 900-ESTADISTICAS-E. EXIT.
