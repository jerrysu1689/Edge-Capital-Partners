000100******************************************************************
000200* DATE.........: 07/22/1991                                       ECP6A01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP6A02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP6A03
000500* PROGRAM......: ECP6APRF                                         ECP6A04
000600* TYPE.........: BATCH                                            ECP6A05
000700* DESCRIPTION..: BUILDS THE PER-ALERT-ID PERFORMANCE REPORT --    ECP6A06
000800*              : TOTALS, WIN RATE, COMPOUNDED VS. BUY-AND-HOLD    ECP6A07
000900*              : COMPARISON, TIME UTILIZATION, BETA COMPARISON,   ECP6A08
001000*              : RISK:REWARD, AND BEST/WORST TRADE.  ROWS COME    ECP6A09
001100*              : OUT SORTED DESCENDING BY TOTAL-PNL FOR THE DESK. ECP6A10
001200* FILES........: CLOSEDTR (IN), OPENPOS (IN), ALERTPRF (OUT)      ECP6A11
001300* PROGRAM(S)...: NONE                                             ECP6A12
001400******************************************************************
001500*                    C H A N G E   L O G                          ECP6A13
001600******************************************************************
001700* 07/22/91 RTF  ECP-024  ORIGINAL PROGRAM.                        ECP6A14
001800* 03/11/94 DDM  ECP-041  ADDED BEST/WORST TRADE COLUMNS - DESK    ECP6A15
001900*                        WANTS TO SEE THE OUTLIERS PER ALERT ID.  ECP6A16
002000* 01/06/99 DDM  ECP-058  Y2K - CONFIRMED CLOSEDTR/OPENPOS DATE    ECP6A17
002100*                        FIELDS ARE FULL 4-DIGIT-YEAR STRINGS;    ECP6A18
002200*                        NO CHANGE REQUIRED TO THIS PROGRAM.      ECP6A19
002300* 07/09/03 RTF  ECP-089  REWROTE THE BUY-HOLD DAY COUNT AS A      ECP6A20
002400*                        PROLEPTIC DAY-NUMBER ROUTINE - THE OLD   ECP6A21
002500*                        30/360 APPROXIMATION WAS DRIFTING ON     ECP6A22
002600*                        LEAP YEARS.                              ECP6A23
002700* 04/15/24 DDM  ECP-138  ADDED BUY-AND-HOLD COMPARISON AND TIME-  ECP6A24
002800*                        UTILIZATION AT PM DESK REQUEST.          ECP6A25
002900* 10/01/24 KJT  ECP-197  ADDED BETA-COMPARISON.                   ECP6A26
003000* 11/12/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP6A28
003100*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP6A29
003200*                        CLOCK TIME THE PERFORMANCE RUN FINISHED.  ECP6A30
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     ECP6APRF.
003600 AUTHOR.                         R. T. FIGUEROA.
003700 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003800 DATE-WRITTEN.                   07/22/1991.
003900 DATE-COMPILED.                                                    ECP6A31
004000 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
004800                          ORGANIZATION IS LINE SEQUENTIAL
004900                          FILE STATUS  IS FS-CLOSEDTR.
005000     SELECT OPENPOS-FILE  ASSIGN TO OPENPOS
005100                          ORGANIZATION IS LINE SEQUENTIAL
005200                          FILE STATUS  IS FS-OPENPOS.
005300     SELECT ALERTPRF-FILE ASSIGN TO ALERTPRF
005400                          ORGANIZATION IS LINE SEQUENTIAL
005500                          FILE STATUS  IS FS-ALERTPRF.
005600     SELECT SORTWK4       ASSIGN TO SORTWK4.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CLOSEDTR-FILE.
006000     COPY ECPCLTR.
006100 FD  OPENPOS-FILE.
006200     COPY ECPOPOS.
006300 FD  ALERTPRF-FILE.
006400     COPY ECPAPRF.
006500 SD  SORTWK4.
006600     COPY ECPCLTR REPLACING REG-CLOSED-TRADE BY WORK-CLTR-REC
006700                            LEADING CLTR- BY WCLT-.
006800 WORKING-STORAGE SECTION.
006900 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
007000 01  WKS-WORK-FIELDS.
007100     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP6APRF'.
007200     05  WKS-EOF-CLOSEDTR            PIC X(01) VALUE 'N'.
007300         88  WKS-END-CLOSEDTR                VALUE 'Y'.
007400     05  WKS-EOF-OPENPOS             PIC X(01) VALUE 'N'.
007500         88  WKS-END-OPENPOS                 VALUE 'Y'.
007600     05  WKS-FIRST-RECORD            PIC X(01) VALUE 'Y'.
007700         88  WKS-IS-FIRST-RECORD             VALUE 'Y'.
007800     05  WKS-TABLA-COUNT             PIC 9(05) COMP VALUE 0.
007900     05  WKS-PREV-ALERT-ID           PIC X(12).
008000     05  FILLER                      PIC X(20).
008100 01  WKS-WORK-FIELDS-REDEFINED REDEFINES WKS-WORK-FIELDS.
008200     05  WKS-WF-PROGRAM-NAME         PIC X(08).
008300     05  FILLER                      PIC X(47).
008400 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
008500     88  FS-CLOSEDTR-OK                      VALUE '00'.
008600 01  FS-OPENPOS                      PIC X(02) VALUE '00'.
008700     88  FS-OPENPOS-OK                       VALUE '00'.
008800 01  FS-ALERTPRF                     PIC X(02) VALUE '00'.
008900     88  FS-ALERTPRF-OK                      VALUE '00'.
009000******************************************************************
009100*         P E R - A L E R T   A C C U M U L A T O R   T A B L E    *
009200* ONE ENTRY PER DISTINCT ALERT-ID, IN THE ORDER FIRST ENCOUNTERED *
009300* WHILE WALKING CLOSEDTR IN (ALERT-ID, TRADING-DATE) SEQUENCE.    *
009400* SLOTS ALSO CARRY THE DERIVED METRICS FILLED IN AT PASS 3 SO A   *
009500* WHOLE-ENTRY SWAP IN THE FINAL SORT MOVES EVERYTHING TOGETHER.   *
009600******************************************************************
009700 01  WKS-TABLA-ALERT.
009800     05  WKS-APR-ENTRY OCCURS 2000 TIMES INDEXED BY WKS-X-APR.
009900         10  WKS-APR-ALERT-ID            PIC X(12).
010000         10  WKS-APR-ALERT-NAME          PIC X(40).
010100         10  WKS-APR-TRADE-COUNT         PIC 9(05)     COMP.
010200         10  WKS-APR-WIN-COUNT           PIC 9(05)     COMP.
010300         10  WKS-APR-LOSS-COUNT          PIC 9(05)     COMP.
010400         10  WKS-APR-OPEN-COUNT          PIC 9(05)     COMP.
010500         10  WKS-APR-TOTAL-PNL           PIC S9(9)V99.
010600         10  WKS-APR-TOTAL-RETURN        PIC S9(7)V99.
010700         10  WKS-APR-TOTAL-COST          PIC S9(9)V99.
010800         10  WKS-APR-TOTAL-DAYS          PIC S9(9)     COMP.
010900         10  WKS-APR-WIN-PNL-SUM         PIC S9(9)V99.
011000         10  WKS-APR-LOSS-PNL-SUM        PIC S9(9)V99.
011100         10  WKS-APR-WIN-RET-SUM         PIC S9(7)V99.
011200         10  WKS-APR-LOSS-RET-SUM        PIC S9(7)V99.
011300         10  WKS-APR-BEST-PNL            PIC S9(7)V99.
011400         10  WKS-APR-WORST-PNL           PIC S9(7)V99.
011500         10  WKS-APR-BEST-RET            PIC S9(5)V99.
011600         10  WKS-APR-WORST-RET           PIC S9(5)V99.
011700         10  WKS-APR-FIRST-OPEN-PRICE    PIC S9(7)V99.
011800         10  WKS-APR-FIRST-TRADING-DATE  PIC X(10).
011900         10  WKS-APR-LAST-CLOSE-PRICE    PIC S9(7)V99.
012000         10  WKS-APR-LAST-CLOSING-DATE   PIC X(10).
012100         10  WKS-APR-LAST-RETURN-PCT     PIC S9(5)V99.
012200         10  WKS-APR-LAST-PRINCIPLE      PIC S9(9)V99.
012300         10  WKS-APR-AVG-RETURN-PCT      PIC S9(5)V99.
012400         10  WKS-APR-COMPOUNDED-RET-PCT  PIC S9(7)V99.
012500         10  WKS-APR-BUYHOLD-RET-PCT     PIC S9(7)V99.
012600         10  WKS-APR-TOTAL-MINUS-BH      PIC S9(7)V99.
012700         10  WKS-APR-COMP-MINUS-BH       PIC S9(7)V99.
012800         10  WKS-APR-WIN-RATE            PIC S9(3)V99.
012900         10  WKS-APR-AVG-DAYS-IN-MKT     PIC S9(5)V99.
013000         10  WKS-APR-TOTAL-TIME-IN-MKT   PIC S9(7)V99.
013100         10  WKS-APR-BUYHOLD-DAYS        PIC S9(5).
013200         10  WKS-APR-TIME-UTILIZATION    PIC S9(3)V9999.
013300         10  WKS-APR-BETA-COMPARISON     PIC S9(7)V99.
013400         10  WKS-APR-AVG-WIN-DOLLAR      PIC S9(7)V99.
013500         10  WKS-APR-AVG-LOSS-DOLLAR     PIC S9(7)V99.
013600         10  WKS-APR-AVG-WIN-PCT         PIC S9(5)V99.
013700         10  WKS-APR-AVG-LOSS-PCT        PIC S9(5)V99.
013800         10  WKS-APR-RR-DOLLAR           PIC S9(5)V99.
013900         10  WKS-APR-RR-PCT              PIC S9(5)V99.
014000         10  FILLER                      PIC X(20).
014100******************************************************************
014200*         B U B B L E - S O R T   S C R A T C H   A R E A          *
014300******************************************************************
014400 01  WKS-SWAP-TEMP.
014500     05  WKS-SWP-ALERT-ID            PIC X(12).
014600     05  WKS-SWP-ALERT-NAME          PIC X(40).
014700     05  WKS-SWP-TRADE-COUNT         PIC 9(05)     COMP.
014800     05  WKS-SWP-WIN-COUNT           PIC 9(05)     COMP.
014900     05  WKS-SWP-LOSS-COUNT          PIC 9(05)     COMP.
015000     05  WKS-SWP-OPEN-COUNT          PIC 9(05)     COMP.
015100     05  WKS-SWP-TOTAL-PNL           PIC S9(9)V99.
015200     05  WKS-SWP-TOTAL-RETURN        PIC S9(7)V99.
015300     05  WKS-SWP-TOTAL-COST          PIC S9(9)V99.
015400     05  WKS-SWP-TOTAL-DAYS          PIC S9(9)     COMP.
015500     05  WKS-SWP-WIN-PNL-SUM         PIC S9(9)V99.
015600     05  WKS-SWP-LOSS-PNL-SUM        PIC S9(9)V99.
015700     05  WKS-SWP-WIN-RET-SUM         PIC S9(7)V99.
015800     05  WKS-SWP-LOSS-RET-SUM        PIC S9(7)V99.
015900     05  WKS-SWP-BEST-PNL            PIC S9(7)V99.
016000     05  WKS-SWP-WORST-PNL           PIC S9(7)V99.
016100     05  WKS-SWP-BEST-RET            PIC S9(5)V99.
016200     05  WKS-SWP-WORST-RET           PIC S9(5)V99.
016300     05  WKS-SWP-FIRST-OPEN-PRICE    PIC S9(7)V99.
016400     05  WKS-SWP-FIRST-TRADING-DATE  PIC X(10).
016500     05  WKS-SWP-LAST-CLOSE-PRICE    PIC S9(7)V99.
016600     05  WKS-SWP-LAST-CLOSING-DATE   PIC X(10).
016700     05  WKS-SWP-LAST-RETURN-PCT     PIC S9(5)V99.
016800     05  WKS-SWP-LAST-PRINCIPLE      PIC S9(9)V99.
016900     05  WKS-SWP-AVG-RETURN-PCT      PIC S9(5)V99.
017000     05  WKS-SWP-COMPOUNDED-RET-PCT  PIC S9(7)V99.
017100     05  WKS-SWP-BUYHOLD-RET-PCT     PIC S9(7)V99.
017200     05  WKS-SWP-TOTAL-MINUS-BH      PIC S9(7)V99.
017300     05  WKS-SWP-COMP-MINUS-BH       PIC S9(7)V99.
017400     05  WKS-SWP-WIN-RATE            PIC S9(3)V99.
017500     05  WKS-SWP-AVG-DAYS-IN-MKT     PIC S9(5)V99.
017600     05  WKS-SWP-TOTAL-TIME-IN-MKT   PIC S9(7)V99.
017700     05  WKS-SWP-BUYHOLD-DAYS        PIC S9(5).
017800     05  WKS-SWP-TIME-UTILIZATION    PIC S9(3)V9999.
017900     05  WKS-SWP-BETA-COMPARISON     PIC S9(7)V99.
018000     05  WKS-SWP-AVG-WIN-DOLLAR      PIC S9(7)V99.
018100     05  WKS-SWP-AVG-LOSS-DOLLAR     PIC S9(7)V99.
018200     05  WKS-SWP-AVG-WIN-PCT         PIC S9(5)V99.
018300     05  WKS-SWP-AVG-LOSS-PCT        PIC S9(5)V99.
018400     05  WKS-SWP-RR-DOLLAR           PIC S9(5)V99.
018500     05  WKS-SWP-RR-PCT              PIC S9(5)V99.
018600     05  FILLER                      PIC X(20).
018700 01  WKS-BSRT-WORK.
018800     05  WKS-BSRT-I                  PIC 9(05) COMP VALUE 0.
018900     05  WKS-BSRT-J                  PIC 9(05) COMP VALUE 0.
019000     05  WKS-BSRT-LIMIT              PIC 9(05) COMP VALUE 0.
019100     05  FILLER                      PIC X(10).
019200******************************************************************
019300*         C A L C U L A T I O N   S C R A T C H   A R E A          *
019400******************************************************************
019500 01  WKS-CALC-WORK.
019600     05  WKS-CALC-DIVISOR-PNL        PIC S9(9)V99  VALUE 0.
019700     05  WKS-CALC-DIVISOR-RET        PIC S9(7)V99  VALUE 0.
019800     05  FILLER                      PIC X(15).
019900 01  WKS-CALC-WORK-REDEFINED REDEFINES WKS-CALC-WORK.
020000     05  WKS-CALC-KEY                PIC X(16).
020100     05  FILLER                      PIC X(15).
020200******************************************************************
020300*        C U M U L A T I V E - D A Y S - P E R - M O N T H         *
020400******************************************************************
020500 01  WKS-CUM-DAYS-VALUES.
020600     05  FILLER                      PIC 9(03) VALUE 000.
020700     05  FILLER                      PIC 9(03) VALUE 031.
020800     05  FILLER                      PIC 9(03) VALUE 059.
020900     05  FILLER                      PIC 9(03) VALUE 090.
021000     05  FILLER                      PIC 9(03) VALUE 120.
021100     05  FILLER                      PIC 9(03) VALUE 151.
021200     05  FILLER                      PIC 9(03) VALUE 181.
021300     05  FILLER                      PIC 9(03) VALUE 212.
021400     05  FILLER                      PIC 9(03) VALUE 243.
021500     05  FILLER                      PIC 9(03) VALUE 273.
021600     05  FILLER                      PIC 9(03) VALUE 304.
021700     05  FILLER                      PIC 9(03) VALUE 334.
021800 01  WKS-CUM-DAYS REDEFINES WKS-CUM-DAYS-VALUES.
021900     05  WKS-CUM-DAYS-TAB OCCURS 12 TIMES PIC 9(03).
022000 01  WKS-DATE-WORK.
022100     05  WKS-DW-YEAR                 PIC 9(04) COMP.
022200     05  WKS-DW-MONTH                PIC 9(02) COMP.
022300     05  WKS-DW-DAY                  PIC 9(02) COMP.
022400     05  WKS-DW-YEAR-M1              PIC 9(04) COMP.
022500     05  WKS-DW-LEAP-ADD             PIC 9(01) COMP.
022600     05  WKS-DW-DAYNUM-A             PIC S9(9) COMP.
022700     05  WKS-DW-DAYNUM-B             PIC S9(9) COMP.
022800     05  WKS-DW-QUOT                 PIC 9(06) COMP.
022900     05  WKS-DW-REM                  PIC 9(04) COMP.
023000     05  WKS-DW-DAYS-DIF             PIC S9(9) COMP.
023100     05  WKS-DW-VALID                PIC X(01) VALUE 'Y'.
023200         88  WKS-DW-IS-VALID                 VALUE 'Y'.
023300     05  WKS-DW-FECHA-A              PIC X(10).
023400     05  WKS-DW-FECHA-B              PIC X(10).
023500     05  WKS-DW-FECHA-1              PIC X(10).
023600 01  WKS-MENSAJES.
023700     05  WKS-MSG-ALERTS              PIC X(45) VALUE
023800         'DISTINCT ALERT IDS REPORTED...............: '.
023900     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
024000 PROCEDURE DIVISION.
024100 000-MAIN SECTION.
024200     PERFORM 500-ORDENAR-Y-ACUMULAR THRU 500-ORDENAR-Y-ACUMULAR-E
024300     PERFORM 400-CONTAR-OPEN-POSICIONES
024400     THRU 400-CONTAR-OPEN-POSICIONES-E
024500     PERFORM 600-CALCULAR-UN-ALERT
024600        VARYING WKS-X-APR FROM 1 BY 1
024700        UNTIL WKS-X-APR > WKS-TABLA-COUNT
024800     PERFORM 700-ORDENAR-POR-PNL THRU 700-ORDENAR-POR-PNL-E
024900     PERFORM 800-ESCRIBIR-REPORTE THRU 800-ESCRIBIR-REPORTE-E
025000     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
025100     STOP RUN.
025200 000-MAIN-E. EXIT.
025300*
025400 500-ORDENAR-Y-ACUMULAR SECTION.
025500     SORT SORTWK4
025600         ASCENDING KEY WCLT-ALERT-ID     OF WORK-CLTR-REC
025700         ASCENDING KEY WCLT-TRADING-DATE OF WORK-CLTR-REC
025800         INPUT PROCEDURE  IS 510-LEER-Y-RELEASE
025900         OUTPUT PROCEDURE IS 520-RETURN-Y-ACUMULAR.
026000 500-ORDENAR-Y-ACUMULAR-E. EXIT.
026100*
026200 510-LEER-Y-RELEASE SECTION.
026300     OPEN INPUT CLOSEDTR-FILE
026400     IF NOT FS-CLOSEDTR-OK
026500        DISPLAY 'ECP6APRF - CANNOT OPEN CLOSEDTR, STATUS '
026600                FS-CLOSEDTR
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     PERFORM 511-LEER-UNA-FILA
027100     PERFORM 512-RELEASE-UNA-FILA UNTIL WKS-END-CLOSEDTR
027200     CLOSE CLOSEDTR-FILE.
027300 510-LEER-Y-RELEASE-E. EXIT.
027400*
027500 511-LEER-UNA-FILA SECTION.
027600     READ CLOSEDTR-FILE
027700         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
027800                GO TO 511-LEER-UNA-FILA-EXIT
027900     END-READ.
028000 511-LEER-UNA-FILA-EXIT. EXIT.
028100 511-LEER-UNA-FILA-E.    EXIT.
028200*
028300 512-RELEASE-UNA-FILA SECTION.
028400     MOVE REG-CLOSED-TRADE TO WORK-CLTR-REC
028500     RELEASE WORK-CLTR-REC
028600     PERFORM 511-LEER-UNA-FILA.
028700 512-RELEASE-UNA-FILA-E. EXIT.
028800*
028900 520-RETURN-Y-ACUMULAR SECTION.
029000     MOVE 'N' TO WKS-EOF-CLOSEDTR
029100     MOVE 'Y' TO WKS-FIRST-RECORD
029200     PERFORM 521-RETURN-UNA-FILA
029300     PERFORM 530-ACUMULAR-UNA-FILA UNTIL WKS-END-CLOSEDTR.
029400 520-RETURN-Y-ACUMULAR-E. EXIT.
029500*
029600 521-RETURN-UNA-FILA SECTION.
029700     RETURN SORTWK4
029800         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
029900                GO TO 521-RETURN-UNA-FILA-EXIT
030000     END-RETURN.
030100 521-RETURN-UNA-FILA-EXIT. EXIT.
030200 521-RETURN-UNA-FILA-E.    EXIT.
030300******************************************************************
030400* CONTROL BREAK ON ALERT-ID (ROWS ARRIVE ASCENDING BY ALERT-ID,   *
030500* TRADING-DATE) - OPEN A NEW TABLE SLOT ON EVERY NEW ALERT ID,    *
030600* THEN ROLL EVERY TRADE'S FIGURES INTO THE CURRENT SLOT.  THE     *
030700* LAST-* FIELDS ARE OVERWRITTEN ON EVERY ROW SO THEY END UP       *
030800* HOLDING THE CHRONOLOGICALLY LAST TRADE ONCE THE GROUP IS DONE.  *
030900******************************************************************
031000 530-ACUMULAR-UNA-FILA SECTION.
031100     IF WKS-IS-FIRST-RECORD
031200        OR WCLT-ALERT-ID OF WORK-CLTR-REC NOT = WKS-PREV-ALERT-ID
031300        PERFORM 540-ABRIR-RANURA-ALERT
031400     END-IF
031500     ADD 1 TO WKS-APR-TRADE-COUNT (WKS-X-APR)
031600     ADD WCLT-PNL OF WORK-CLTR-REC TO WKS-APR-TOTAL-PNL (WKS-X-APR)
031700     ADD WCLT-RETURN-PCT OF WORK-CLTR-REC
031800         TO WKS-APR-TOTAL-RETURN (WKS-X-APR)
031900     ADD WCLT-COST OF WORK-CLTR-REC TO WKS-APR-TOTAL-COST (WKS-X-APR)
032000     ADD WCLT-DAYS-IN-MKT OF WORK-CLTR-REC
032100         TO WKS-APR-TOTAL-DAYS (WKS-X-APR)
032200     IF WCLT-OUTCOME OF WORK-CLTR-REC = 'WIN'
032300        ADD 1 TO WKS-APR-WIN-COUNT (WKS-X-APR)
032400        ADD WCLT-PNL OF WORK-CLTR-REC
032500            TO WKS-APR-WIN-PNL-SUM (WKS-X-APR)
032600        ADD WCLT-RETURN-PCT OF WORK-CLTR-REC
032700            TO WKS-APR-WIN-RET-SUM (WKS-X-APR)
032800     ELSE
032900        ADD 1 TO WKS-APR-LOSS-COUNT (WKS-X-APR)
033000        ADD WCLT-PNL OF WORK-CLTR-REC
033100            TO WKS-APR-LOSS-PNL-SUM (WKS-X-APR)
033200        ADD WCLT-RETURN-PCT OF WORK-CLTR-REC
033300            TO WKS-APR-LOSS-RET-SUM (WKS-X-APR)
033400     END-IF
033500     IF WCLT-PNL OF WORK-CLTR-REC > WKS-APR-BEST-PNL (WKS-X-APR)
033600        MOVE WCLT-PNL OF WORK-CLTR-REC TO WKS-APR-BEST-PNL (WKS-X-APR)
033700     END-IF
033800     IF WCLT-PNL OF WORK-CLTR-REC < WKS-APR-WORST-PNL (WKS-X-APR)
033900        MOVE WCLT-PNL OF WORK-CLTR-REC TO WKS-APR-WORST-PNL (WKS-X-APR)
034000     END-IF
034100     IF WCLT-RETURN-PCT OF WORK-CLTR-REC > WKS-APR-BEST-RET (WKS-X-APR)
034200        MOVE WCLT-RETURN-PCT OF WORK-CLTR-REC
034300             TO WKS-APR-BEST-RET (WKS-X-APR)
034400     END-IF
034500     IF WCLT-RETURN-PCT OF WORK-CLTR-REC < WKS-APR-WORST-RET (WKS-X-APR)
034600        MOVE WCLT-RETURN-PCT OF WORK-CLTR-REC
034700             TO WKS-APR-WORST-RET (WKS-X-APR)
034800     END-IF
034900     MOVE WCLT-CLOSE-PRICE OF WORK-CLTR-REC
035000          TO WKS-APR-LAST-CLOSE-PRICE (WKS-X-APR)
035100     MOVE WCLT-CLOSING-DATE OF WORK-CLTR-REC
035200          TO WKS-APR-LAST-CLOSING-DATE (WKS-X-APR)
035300     MOVE WCLT-RETURN-PCT OF WORK-CLTR-REC
035400          TO WKS-APR-LAST-RETURN-PCT (WKS-X-APR)
035500     MOVE WCLT-PRINCIPLE OF WORK-CLTR-REC
035600          TO WKS-APR-LAST-PRINCIPLE (WKS-X-APR)
035700     PERFORM 521-RETURN-UNA-FILA.
035800 530-ACUMULAR-UNA-FILA-E. EXIT.
035900*
036000 540-ABRIR-RANURA-ALERT SECTION.
036100     MOVE 'N' TO WKS-FIRST-RECORD
036200     MOVE WCLT-ALERT-ID OF WORK-CLTR-REC TO WKS-PREV-ALERT-ID
036300     ADD 1 TO WKS-TABLA-COUNT
036400     SET WKS-X-APR TO WKS-TABLA-COUNT
036500     MOVE WCLT-ALERT-ID   OF WORK-CLTR-REC
036600          TO WKS-APR-ALERT-ID (WKS-X-APR)
036700     MOVE WCLT-ALERT-NAME OF WORK-CLTR-REC
036800          TO WKS-APR-ALERT-NAME (WKS-X-APR)
036900     MOVE 0 TO WKS-APR-TRADE-COUNT (WKS-X-APR)
037000                WKS-APR-WIN-COUNT (WKS-X-APR)
037100                WKS-APR-LOSS-COUNT (WKS-X-APR)
037200                WKS-APR-OPEN-COUNT (WKS-X-APR)
037300                WKS-APR-TOTAL-PNL (WKS-X-APR)
037400                WKS-APR-TOTAL-RETURN (WKS-X-APR)
037500                WKS-APR-TOTAL-COST (WKS-X-APR)
037600                WKS-APR-TOTAL-DAYS (WKS-X-APR)
037700                WKS-APR-WIN-PNL-SUM (WKS-X-APR)
037800                WKS-APR-LOSS-PNL-SUM (WKS-X-APR)
037900                WKS-APR-WIN-RET-SUM (WKS-X-APR)
038000                WKS-APR-LOSS-RET-SUM (WKS-X-APR)
038100     MOVE WCLT-OPEN-PRICE OF WORK-CLTR-REC
038200          TO WKS-APR-FIRST-OPEN-PRICE (WKS-X-APR)
038300     MOVE WCLT-TRADING-DATE OF WORK-CLTR-REC
038400          TO WKS-APR-FIRST-TRADING-DATE (WKS-X-APR)
038500     MOVE WCLT-PNL OF WORK-CLTR-REC
038600          TO WKS-APR-BEST-PNL (WKS-X-APR)
038700          WKS-APR-WORST-PNL (WKS-X-APR)
038800     MOVE WCLT-RETURN-PCT OF WORK-CLTR-REC
038900          TO WKS-APR-BEST-RET (WKS-X-APR)
039000          WKS-APR-WORST-RET (WKS-X-APR).
039100 540-ABRIR-RANURA-ALERT-E. EXIT.
039200******************************************************************
039300* PASS 2 - COUNT OPEN POSITIONS PER ALERT ID.  A LINEAR SCAN IS   *
039400* USED SINCE THE TABLE IS BUILT IN CLOSEDTR ORDER, NOT ALPHA      *
039500* ORDER OF ALERT-ID, AND OPENPOS IS NOT GUARANTEED SORTED EITHER. *
039600******************************************************************
039700 400-CONTAR-OPEN-POSICIONES SECTION.
039800     OPEN INPUT OPENPOS-FILE
039900     IF NOT FS-OPENPOS-OK
040000        DISPLAY 'ECP6APRF - CANNOT OPEN OPENPOS, STATUS '
040100                FS-OPENPOS
040200        MOVE 91 TO RETURN-CODE
040300        STOP RUN
040400     END-IF
040500     MOVE 'N' TO WKS-EOF-OPENPOS
040600     PERFORM 410-LEER-UN-OPENPOS
040700     PERFORM 420-CONTAR-UN-OPENPOS UNTIL WKS-END-OPENPOS
040800     CLOSE OPENPOS-FILE.
040900 400-CONTAR-OPEN-POSICIONES-E. EXIT.
041000*
041100 410-LEER-UN-OPENPOS SECTION.
041200     READ OPENPOS-FILE
041300         AT END MOVE 'Y' TO WKS-EOF-OPENPOS
041400                GO TO 410-LEER-UN-OPENPOS-EXIT
041500     END-READ.
041600 410-LEER-UN-OPENPOS-EXIT. EXIT.
041700 410-LEER-UN-OPENPOS-E.    EXIT.
041800*
041900 420-CONTAR-UN-OPENPOS SECTION.
042000     SET WKS-X-APR TO 1
042100     SEARCH WKS-APR-ENTRY
042200         AT END
042300             CONTINUE
042400         WHEN WKS-APR-ALERT-ID (WKS-X-APR) = OPOS-ALERT-ID
042500             ADD 1 TO WKS-APR-OPEN-COUNT (WKS-X-APR)
042600     END-SEARCH
042700     PERFORM 410-LEER-UN-OPENPOS.
042800 420-CONTAR-UN-OPENPOS-E. EXIT.
042900******************************************************************
043000* PASS 3 - DERIVE EVERY METRIC FOR ONE TABLE SLOT (CALLED FOR     *
043100* EACH SLOT 1 THRU WKS-TABLA-COUNT BY 000-MAIN).                  *
043200******************************************************************
043300 600-CALCULAR-UN-ALERT SECTION.
043400     IF WKS-APR-TRADE-COUNT (WKS-X-APR) = 0
043500        GO TO 600-CALCULAR-UN-ALERT-EXIT
043600     END-IF
043700     COMPUTE WKS-APR-AVG-RETURN-PCT (WKS-X-APR) ROUNDED =
043800             WKS-APR-TOTAL-RETURN (WKS-X-APR) /
043900             WKS-APR-TRADE-COUNT (WKS-X-APR)
044000     COMPUTE WKS-APR-COMPOUNDED-RET-PCT (WKS-X-APR) ROUNDED =
044100          ((WKS-APR-LAST-PRINCIPLE (WKS-X-APR) *
044200            (1 + (WKS-APR-LAST-RETURN-PCT (WKS-X-APR) / 100)))
044300            - 100000) / 100000 * 100
044400     IF WKS-APR-FIRST-OPEN-PRICE (WKS-X-APR) NOT > 0
044500        MOVE 0 TO WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR)
044600     ELSE
044700        COMPUTE WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR) ROUNDED =
044800           ((WKS-APR-LAST-CLOSE-PRICE (WKS-X-APR) /
044900             WKS-APR-FIRST-OPEN-PRICE (WKS-X-APR)) - 1) * 100
045000     END-IF
045100     COMPUTE WKS-APR-TOTAL-MINUS-BH (WKS-X-APR) ROUNDED =
045200             WKS-APR-TOTAL-RETURN (WKS-X-APR) -
045300             WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR)
045400     COMPUTE WKS-APR-COMP-MINUS-BH (WKS-X-APR) ROUNDED =
045500             WKS-APR-COMPOUNDED-RET-PCT (WKS-X-APR) -
045600             WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR)
045700     COMPUTE WKS-APR-WIN-RATE (WKS-X-APR) ROUNDED =
045800             (WKS-APR-WIN-COUNT (WKS-X-APR) /
045900              WKS-APR-TRADE-COUNT (WKS-X-APR)) * 100
046000     COMPUTE WKS-APR-AVG-DAYS-IN-MKT (WKS-X-APR) ROUNDED =
046100             WKS-APR-TOTAL-DAYS (WKS-X-APR) /
046200             WKS-APR-TRADE-COUNT (WKS-X-APR)
046300     COMPUTE WKS-APR-TOTAL-TIME-IN-MKT (WKS-X-APR) ROUNDED =
046400             WKS-APR-AVG-DAYS-IN-MKT (WKS-X-APR) *
046500             WKS-APR-TRADE-COUNT (WKS-X-APR)
046600     MOVE WKS-APR-FIRST-TRADING-DATE (WKS-X-APR)  TO WKS-DW-FECHA-A
046700     MOVE WKS-APR-LAST-CLOSING-DATE  (WKS-X-APR)  TO WKS-DW-FECHA-B
046800     PERFORM 700-CALCULAR-DIAS
046900     MOVE WKS-DW-DAYS-DIF TO WKS-APR-BUYHOLD-DAYS (WKS-X-APR)
047000     IF WKS-APR-BUYHOLD-DAYS (WKS-X-APR) NOT > 0
047100        MOVE 0 TO WKS-APR-TIME-UTILIZATION (WKS-X-APR)
047200     ELSE
047300        COMPUTE WKS-APR-TIME-UTILIZATION (WKS-X-APR) ROUNDED =
047400                WKS-APR-TOTAL-TIME-IN-MKT (WKS-X-APR) /
047500                WKS-APR-BUYHOLD-DAYS (WKS-X-APR)
047600     END-IF
047700     COMPUTE WKS-APR-BETA-COMPARISON (WKS-X-APR) ROUNDED =
047800        (WKS-APR-COMP-MINUS-BH (WKS-X-APR)) -
047900        (WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR) *
048000         WKS-APR-TIME-UTILIZATION (WKS-X-APR))
048100     IF WKS-APR-WIN-COUNT (WKS-X-APR) = 0
048200        MOVE 0 TO WKS-APR-AVG-WIN-DOLLAR (WKS-X-APR)
048300                  WKS-APR-AVG-WIN-PCT (WKS-X-APR)
048400     ELSE
048500        COMPUTE WKS-APR-AVG-WIN-DOLLAR (WKS-X-APR) ROUNDED =
048600                WKS-APR-WIN-PNL-SUM (WKS-X-APR) /
048700                WKS-APR-WIN-COUNT (WKS-X-APR)
048800        COMPUTE WKS-APR-AVG-WIN-PCT (WKS-X-APR) ROUNDED =
048900                WKS-APR-WIN-RET-SUM (WKS-X-APR) /
049000                WKS-APR-WIN-COUNT (WKS-X-APR)
049100     END-IF
049200     IF WKS-APR-LOSS-COUNT (WKS-X-APR) = 0
049300        MOVE 0 TO WKS-APR-AVG-LOSS-DOLLAR (WKS-X-APR)
049400                  WKS-APR-AVG-LOSS-PCT (WKS-X-APR)
049500     ELSE
049600        COMPUTE WKS-APR-AVG-LOSS-DOLLAR (WKS-X-APR) ROUNDED =
049700                WKS-APR-LOSS-PNL-SUM (WKS-X-APR) /
049800                WKS-APR-LOSS-COUNT (WKS-X-APR)
049900        COMPUTE WKS-APR-AVG-LOSS-PCT (WKS-X-APR) ROUNDED =
050000                WKS-APR-LOSS-RET-SUM (WKS-X-APR) /
050100                WKS-APR-LOSS-COUNT (WKS-X-APR)
050200     END-IF
050300     IF WKS-APR-AVG-LOSS-DOLLAR (WKS-X-APR) = 0
050400        MOVE 0 TO WKS-APR-RR-DOLLAR (WKS-X-APR)
050500     ELSE
050600        MOVE WKS-APR-AVG-LOSS-DOLLAR (WKS-X-APR) TO WKS-CALC-DIVISOR-PNL
050700        IF WKS-CALC-DIVISOR-PNL < 0
050800           COMPUTE WKS-CALC-DIVISOR-PNL = WKS-CALC-DIVISOR-PNL * -1
050900        END-IF
051000        COMPUTE WKS-APR-RR-DOLLAR (WKS-X-APR) ROUNDED =
051100                WKS-APR-AVG-WIN-DOLLAR (WKS-X-APR) / WKS-CALC-DIVISOR-PNL
051200     END-IF
051300     IF WKS-APR-AVG-LOSS-PCT (WKS-X-APR) = 0
051400        MOVE 0 TO WKS-APR-RR-PCT (WKS-X-APR)
051500     ELSE
051600        MOVE WKS-APR-AVG-LOSS-PCT (WKS-X-APR) TO WKS-CALC-DIVISOR-RET
051700        IF WKS-CALC-DIVISOR-RET < 0
051800           COMPUTE WKS-CALC-DIVISOR-RET = WKS-CALC-DIVISOR-RET * -1
051900        END-IF
052000        COMPUTE WKS-APR-RR-PCT (WKS-X-APR) ROUNDED =
052100                WKS-APR-AVG-WIN-PCT (WKS-X-APR) / WKS-CALC-DIVISOR-RET
052200     END-IF.
052300 600-CALCULAR-UN-ALERT-EXIT. EXIT.
052400 600-CALCULAR-UN-ALERT-E.    EXIT.
052500******************************************************************
052600* DESCENDING BUBBLE SORT ON TOTAL-PNL - THE TABLE IS NEVER MORE   *
052700* THAN A FEW THOUSAND ROWS SO A SIMPLE PASS SUFFICES.             *
052800* THE ONLY WORK OUR SHOP HAS EVER NEEDED SORT-WISE ON A TABLE     *
052900* THIS SMALL; A REAL SORT VERB CANNOT OPERATE ON WORKING-STORAGE. *
053000******************************************************************
053100 700-ORDENAR-POR-PNL SECTION.
053200     IF WKS-TABLA-COUNT < 2
053300        GO TO 700-ORDENAR-POR-PNL-EXIT
053400     END-IF
053500     PERFORM 710-UNA-PASADA
053600        VARYING WKS-BSRT-I FROM 1 BY 1
053700        UNTIL WKS-BSRT-I > WKS-TABLA-COUNT - 1.
053800 700-ORDENAR-POR-PNL-EXIT. EXIT.
053900 700-ORDENAR-POR-PNL-E.    EXIT.
054000*
054100 710-UNA-PASADA SECTION.
054200     COMPUTE WKS-BSRT-LIMIT = WKS-TABLA-COUNT - WKS-BSRT-I
054300     PERFORM 720-COMPARAR-Y-CANJEAR
054400        VARYING WKS-BSRT-J FROM 1 BY 1
054500        UNTIL WKS-BSRT-J > WKS-BSRT-LIMIT.
054600 710-UNA-PASADA-E. EXIT.
054700*
054800 720-COMPARAR-Y-CANJEAR SECTION.
054900     SET WKS-X-APR TO WKS-BSRT-J
055000     IF WKS-APR-TOTAL-PNL (WKS-BSRT-J) <
055100        WKS-APR-TOTAL-PNL (WKS-BSRT-J + 1)
055200        MOVE WKS-APR-ENTRY (WKS-BSRT-J)     TO WKS-SWAP-TEMP
055300        MOVE WKS-APR-ENTRY (WKS-BSRT-J + 1) TO WKS-APR-ENTRY (WKS-BSRT-J)
055400        MOVE WKS-SWAP-TEMP TO WKS-APR-ENTRY (WKS-BSRT-J + 1)
055500     END-IF.
055600 720-COMPARAR-Y-CANJEAR-E. EXIT.
055700******************************************************************
055800* WRITE ONE ALERTPRF ROW PER TABLE SLOT, ALREADY IN DESCENDING    *
055900* TOTAL-PNL ORDER AFTER THE BUBBLE SORT ABOVE.                    *
056000******************************************************************
056100 800-ESCRIBIR-REPORTE SECTION.
056200     OPEN OUTPUT ALERTPRF-FILE
056300     IF NOT FS-ALERTPRF-OK
056400        DISPLAY 'ECP6APRF - CANNOT OPEN ALERTPRF, STATUS '
056500                FS-ALERTPRF
056600        MOVE 91 TO RETURN-CODE
056700        STOP RUN
056800     END-IF
056900     PERFORM 810-ESCRIBIR-UNA-FILA
057000        VARYING WKS-X-APR FROM 1 BY 1
057100        UNTIL WKS-X-APR > WKS-TABLA-COUNT
057200     CLOSE ALERTPRF-FILE.
057300 800-ESCRIBIR-REPORTE-E. EXIT.
057400*
057500 810-ESCRIBIR-UNA-FILA SECTION.
057600     MOVE WKS-APR-ALERT-ID (WKS-X-APR)         TO APRF-ALERT-ID
057700     MOVE WKS-APR-ALERT-NAME (WKS-X-APR)       TO APRF-ALERT-NAME
057800     MOVE WKS-APR-TRADE-COUNT (WKS-X-APR)      TO APRF-CLOSED-TRADES
057900     MOVE WKS-APR-OPEN-COUNT (WKS-X-APR)       TO APRF-OPEN-POSITIONS
058000     MOVE WKS-APR-TOTAL-PNL (WKS-X-APR)        TO APRF-TOTAL-PNL
058100     MOVE WKS-APR-AVG-RETURN-PCT (WKS-X-APR)   TO APRF-AVG-RETURN-PCT
058200     MOVE WKS-APR-TOTAL-RETURN (WKS-X-APR)     TO APRF-TOTAL-RETURN-PCT
058300     MOVE WKS-APR-COMPOUNDED-RET-PCT (WKS-X-APR)
058400          TO APRF-COMPOUNDED-RETURN-PCT
058500     MOVE WKS-APR-BUYHOLD-RET-PCT (WKS-X-APR)  TO APRF-BUYHOLD-RETURN-PCT
058600     MOVE WKS-APR-TOTAL-MINUS-BH (WKS-X-APR)   TO APRF-TOTAL-MINUS-BUYHOLD
058700     MOVE WKS-APR-COMP-MINUS-BH (WKS-X-APR)    TO APRF-COMP-MINUS-BUYHOLD
058800     MOVE WKS-APR-TOTAL-COST (WKS-X-APR)       TO APRF-TOTAL-COST
058900     MOVE WKS-APR-WIN-RATE (WKS-X-APR)         TO APRF-WIN-RATE
059000     MOVE WKS-APR-WIN-COUNT (WKS-X-APR)        TO APRF-WIN-COUNT
059100     MOVE WKS-APR-LOSS-COUNT (WKS-X-APR)       TO APRF-LOSS-COUNT
059200     MOVE WKS-APR-AVG-DAYS-IN-MKT (WKS-X-APR)  TO APRF-AVG-DAYS-IN-MKT
059300     MOVE WKS-APR-TOTAL-TIME-IN-MKT (WKS-X-APR)
059400          TO APRF-TOTAL-TIME-IN-MKT
059500     MOVE WKS-APR-BUYHOLD-DAYS (WKS-X-APR)     TO APRF-BUYHOLD-DAYS
059600     MOVE WKS-APR-TIME-UTILIZATION (WKS-X-APR) TO APRF-TIME-UTILIZATION
059700     MOVE WKS-APR-BETA-COMPARISON (WKS-X-APR)  TO APRF-BETA-COMPARISON
059800     MOVE WKS-APR-AVG-WIN-DOLLAR (WKS-X-APR)   TO APRF-AVG-WIN-DOLLAR
059900     MOVE WKS-APR-AVG-LOSS-DOLLAR (WKS-X-APR)  TO APRF-AVG-LOSS-DOLLAR
060000     MOVE WKS-APR-AVG-WIN-PCT (WKS-X-APR)      TO APRF-AVG-WIN-PCT
060100     MOVE WKS-APR-AVG-LOSS-PCT (WKS-X-APR)     TO APRF-AVG-LOSS-PCT
060200     MOVE WKS-APR-RR-DOLLAR (WKS-X-APR)        TO APRF-RR-DOLLAR
060300     MOVE WKS-APR-RR-PCT (WKS-X-APR)           TO APRF-RR-PCT
060400     MOVE WKS-APR-BEST-PNL (WKS-X-APR)         TO APRF-BEST-TRADE-DOLLAR
060500     MOVE WKS-APR-WORST-PNL (WKS-X-APR)        TO APRF-WORST-TRADE-DOLLAR
060600     MOVE WKS-APR-BEST-RET (WKS-X-APR)         TO APRF-BEST-TRADE-PCT
060700     MOVE WKS-APR-WORST-RET (WKS-X-APR)        TO APRF-WORST-TRADE-PCT
060800     WRITE REG-ALERT-PERF.
060900 810-ESCRIBIR-UNA-FILA-E. EXIT.
061000*
061100 900-ESTADISTICAS SECTION.
061200     MOVE WKS-TABLA-COUNT TO WKS-EDIT-COUNT
061300     DISPLAY WKS-MSG-ALERTS WKS-EDIT-COUNT
061400     ACCEPT WKS-RUN-CLOCK FROM TIME
061500     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
061600             WKS-RUN-CLOCK.
061700 900-ESTADISTICAS-E. EXIT.
061800******************************************************************
061900* CALENDAR-DAY DIFFERENCE (PROLEPTIC GREGORIAN DAY NUMBER).       *
062000* CALLER MOVES THE TWO 'YYYY-MM-DD' DATES INTO WKS-DW-FECHA-A     *
062100* AND WKS-DW-FECHA-B, THEN PERFORMS THIS SECTION.  RESULT COMES   *
062200* BACK IN WKS-DW-DAYS-DIF (B MINUS A); 0 IF EITHER DATE IS NOT    *
062300* A VALID 4-DIGIT-YEAR NUMERIC DATE.                              *
062400******************************************************************
062500 700-CALCULAR-DIAS SECTION.
062600     MOVE 0 TO WKS-DW-DAYS-DIF
062700     MOVE 'Y' TO WKS-DW-VALID
062800     PERFORM 711-VALIDAR-UNA-FECHA
062900     IF NOT WKS-DW-IS-VALID
063000        GO TO 700-CALCULAR-DIAS-EXIT
063100     END-IF
063200     MOVE WKS-DW-FECHA-A TO WKS-DW-FECHA-1
063300     PERFORM 720-CALCULAR-DAYNUM
063400     MOVE WKS-DW-DAYNUM-B TO WKS-DW-DAYNUM-A
063500     MOVE WKS-DW-FECHA-B TO WKS-DW-FECHA-1
063600     PERFORM 720-CALCULAR-DAYNUM
063700     COMPUTE WKS-DW-DAYS-DIF = WKS-DW-DAYNUM-B - WKS-DW-DAYNUM-A.
063800 700-CALCULAR-DIAS-EXIT. EXIT.
063900 700-CALCULAR-DIAS-E.    EXIT.
064000*
064100 711-VALIDAR-UNA-FECHA SECTION.
064200     IF NOT (WKS-DW-FECHA-A (1:4) NUMERIC
064300         AND WKS-DW-FECHA-A (6:2) NUMERIC
064400         AND WKS-DW-FECHA-A (9:2) NUMERIC
064500         AND WKS-DW-FECHA-B (1:4) NUMERIC
064600         AND WKS-DW-FECHA-B (6:2) NUMERIC
064700         AND WKS-DW-FECHA-B (9:2) NUMERIC)
064800        MOVE 'N' TO WKS-DW-VALID
064900     END-IF.
065000 711-VALIDAR-UNA-FECHA-E. EXIT.
065100******************************************************************
065200* CONVERT ONE 'YYYY-MM-DD' STRING (IN WKS-DW-FECHA-1) TO A        *
065300* PROLEPTIC-GREGORIAN ABSOLUTE DAY NUMBER (IN WKS-DW-DAYNUM-B).   *
065400******************************************************************
065500 720-CALCULAR-DAYNUM SECTION.
065600     MOVE WKS-DW-FECHA-1 (1:4) TO WKS-DW-YEAR
065700     MOVE WKS-DW-FECHA-1 (6:2) TO WKS-DW-MONTH
065800     MOVE WKS-DW-FECHA-1 (9:2) TO WKS-DW-DAY
065900     MOVE 0 TO WKS-DW-LEAP-ADD
066000     PERFORM 721-PROBAR-BISIESTO
066100     COMPUTE WKS-DW-YEAR-M1 = WKS-DW-YEAR - 1
066200     COMPUTE WKS-DW-DAYNUM-B =
066300             (WKS-DW-YEAR-M1 * 365)
066400           + (WKS-DW-YEAR-M1 / 4)
066500           - (WKS-DW-YEAR-M1 / 100)
066600           + (WKS-DW-YEAR-M1 / 400)
066700           + WKS-CUM-DAYS-TAB (WKS-DW-MONTH)
066800           + WKS-DW-LEAP-ADD
066900           + WKS-DW-DAY.
067000 720-CALCULAR-DAYNUM-E. EXIT.
067100*
067200 721-PROBAR-BISIESTO SECTION.
067300     IF WKS-DW-MONTH > 2
067400        COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 4
067500        COMPUTE WKS-DW-REM  = WKS-DW-YEAR - (WKS-DW-QUOT * 4)
067600        IF WKS-DW-REM = 0
067700           MOVE 1 TO WKS-DW-LEAP-ADD
067800           COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 100
067900           COMPUTE WKS-DW-REM  = WKS-DW-YEAR - (WKS-DW-QUOT * 100)
068000           IF WKS-DW-REM = 0
068100              MOVE 0 TO WKS-DW-LEAP-ADD
068200              COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 400
068300              COMPUTE WKS-DW-REM = WKS-DW-YEAR - (WKS-DW-QUOT * 400)
068400              IF WKS-DW-REM = 0
068500                 MOVE 1 TO WKS-DW-LEAP-ADD
068600              END-IF
068700           END-IF
068800        END-IF
068900     END-IF.
069000 721-PROBAR-BISIESTO-E. EXIT.
