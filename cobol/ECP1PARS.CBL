000100******************************************************************
000200* DATE.........: 03/14/1989                                       ECP1P01
000300* PROGRAMMER...: D. D. MASTERS                                    ECP1P02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP1P03
000500* PROGRAM......: ECP1PARS                                         ECP1P04
000600* TYPE.........: BATCH                                            ECP1P05
000700* DESCRIPTION..: READS THE CONSOLIDATED TRADING-PLATFORM ALERT    ECP1P06
000800*              : FILE, CLASSIFIES EACH ALERT DESCRIPTION BY       ECP1P07
000900*              : PATTERN, EXTRACTS ACTION/PRICE/SHARES/STRATEGY/  ECP1P08
001000*              : TICKER/TIMESTAMP, RESOLVES THE STANDARDIZED      ECP1P09
001100*              : ALERT NAME PER ALERT ID, AND WRITES A SORTED     ECP1P10
001200*              : TRADE FILE FOR ECP2MTCH.                        ECP1P11
001300* FILES........: ALERTS (IN), TRDS (OUT)                          ECP1P12
001400* PROGRAM(S)...: NONE                                             ECP1P13
001500******************************************************************
001600*                    C H A N G E   L O G                          ECP1P14
001700******************************************************************
001800* 03/14/89 DDM  ECP-002  ORIGINAL PROGRAM. HANDLES ECP-PATTERN,   ECP1P15
001900*                        JS-ECP AND STANDARD-ORDER ALERTS ONLY.   ECP1P16
002000* 09/02/90 DDM  ECP-014  ADDED ECP-FUTURES AND MTO PATTERNS.      ECP1P17
002100* 04/22/91 RTF  ECP-021  ADDED SSL PATTERN AND EDGE-CAP PREFIX    ECP1P18
002200*                        MATCH.                                   ECP1P19
002300* 11/09/92 DDM  ECP-033  ADDED ALERT-NAME STANDARDIZATION PASS -  ECP1P20
002400*                        DESK WANTS THE MOST RECENT NAME FOR AN   ECP1P21
002500*                        ALERT ID CARRIED ONTO EVERY TRADE ROW.   ECP1P22
002600* 06/30/94 RTF  ECP-041  ADDED FILLED-ORDER PATTERN AND THE       ECP1P23
002700*                        CLOSE-OUT SHARES FIX (SELL WITH 0 NEW    ECP1P24
002800*                        POSITION READS SHARES AFTER "FOR").      ECP1P25
002900* 01/06/99 DDM  ECP-058  Y2K - ALERT-TIME AND TRADE-DATE ARE      ECP1P26
003000*                        FULL 4-DIGIT-YEAR ISO STRINGS THROUGHOUT;ECP1P27
003100*                        NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.  ECP1P28
003200* 08/17/01 RTF  ECP-066  ADDED EXIT-POSITION PATTERN.             ECP1P29
003300* 05/02/16 KJT  ECP-149  RAW TICKER MAY CARRY A TRAILING          ECP1P30
003400*                        ", TIMEFRAME" TOKEN - CAPTURE IT.        ECP1P31
003500* 02/05/24 DDM  ECP-118  ADDED NON-TRADABLE (SATY VOLUME STACK)   ECP1P32
003600*                        AND UNKNOWN CATCH-ALL PATTERNS.          ECP1P33
003700* 08/03/24 KJT  ECP-179  U1/U2 EXTRACT-OK GATE NOW TESTS TICKER   ECP1P34
003800*                        (WAS STALE FROM THE PRIOR ROW); NAME-STD ECP1P35
003900*                        "LATEST WINS" COMPARE FIXED (WAS A SELF- ECP1P36
004000*                        COMPARE); TRADE-ROW TIMESTAMP FALLBACK   ECP1P37
004100*                        NOW USES THE RUN AS-OF TIME, NOT A       ECP1P38
004200*                        HARDCODED SENTINEL DATE.                 ECP1P39
004300* 08/10/24 KJT  ECP-183  330-EXTRAER-STRATEGY REWORKED - ECP       ECP1P41
004400*                        FUTURES NOW REQUIRES THE ANCHORED         ECP1P42
004500*                        TIMEFRAME/TICKER/"ECP FUTURES" OPENING    ECP1P43
004600*                        INSTEAD OF A FLAT 40-BYTE SLICE; THE      ECP1P44
004700*                        GENERIC COLON SCAN NOW STRIPS A "(...)"   ECP1P45
004800*                        ANNOTATION BEFORE THE COLON, AND FALLS    ECP1P46
004900*                        THROUGH TO A '('/',' SPLIT BEFORE GIVING  ECP1P47
005000*                        UP TO 'UNKNOWN'.                          ECP1P48
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                     ECP1PARS.
005400 AUTHOR.                         D. D. MASTERS.
005500 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
005600 DATE-WRITTEN.                   03/14/1989.
005700 DATE-COMPILED.                                                    ECP1P49
005800 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 IS WKS-DEBUG-SWITCH ON STATUS IS DEBUG-ON
006400                                OFF STATUS IS DEBUG-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ALERTS-FILE  ASSIGN TO ALERTS
006800                         ORGANIZATION IS LINE SEQUENTIAL
006900                         FILE STATUS  IS FS-ALERTS.
007000     SELECT TRDS-FILE    ASSIGN TO TRDS
007100                         ORGANIZATION IS LINE SEQUENTIAL
007200                         FILE STATUS  IS FS-TRDS.
007300     SELECT SORTWK1      ASSIGN TO SORTWK1.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ALERTS-FILE.
007700     COPY ECPALRT.
007800 FD  TRDS-FILE.
007900     COPY ECPTRAD.
008000 SD  SORTWK1.
008100     COPY ECPTRAD REPLACING REG-TRADE BY WORK-TRD-REC
008200                            LEADING TRAD- BY WTRD-.
008300 WORKING-STORAGE SECTION.
008400 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
008500******************************************************************
008600*               W O R K   F I E L D S                            *
008700******************************************************************
008800 01  WKS-WORK-FIELDS.
008900     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP1PARS'.
009000     05  WKS-EOF-ALERTS              PIC X(01) VALUE 'N'.
009100         88  WKS-END-ALERTS                  VALUE 'Y'.
009200     05  WKS-ALERT-COUNT             PIC 9(07) COMP VALUE 0.
009300     05  WKS-TRADE-COUNT             PIC 9(07) COMP VALUE 0.
009400     05  WKS-FAILED-COUNT            PIC 9(07) COMP VALUE 0.
009500     05  WKS-NOMBRE-COUNT            PIC 9(05) COMP VALUE 0.
009600     05  WKS-IDX-NOM                 PIC 9(05) COMP VALUE 0.
009700     05  WKS-IDX-FOUND               PIC 9(05) COMP VALUE 0.
009800*
009900 01  FS-ALERTS                       PIC X(02) VALUE '00'.
010000     88  FS-ALERTS-OK                        VALUE '00'.
010100     88  FS-ALERTS-EOF                       VALUE '10'.
010200 01  FS-TRDS                         PIC X(02) VALUE '00'.
010300     88  FS-TRDS-OK                          VALUE '00'.
010400******************************************************************
010500*    R U N   A S - O F   T I M E S T A M P  (Y 2 K   W I N D O W E D) *
010600* USED AS THE TIMESTAMP FALLBACK FOR TRADE ROWS WHOSE ALERT HAS      *
010700* NO PARSEABLE TIME - SEE 350-EXTRAER-TIMESTAMP.                     *
010800******************************************************************
010900 01  WKS-AS-OF-WORK.
011000     05  WKS-SYS-DATE-6              PIC 9(06).
011100     05  WKS-SYS-DATE-6-R REDEFINES WKS-SYS-DATE-6.
011200         10  WKS-SYS-YY              PIC 9(02).
011300         10  WKS-SYS-MM              PIC 9(02).
011400         10  WKS-SYS-DD              PIC 9(02).
011500     05  WKS-SYS-TIME-6              PIC 9(06).
011600     05  WKS-SYS-TIME-6-R REDEFINES WKS-SYS-TIME-6.
011700         10  WKS-SYS-HH              PIC 9(02).
011800         10  WKS-SYS-MN              PIC 9(02).
011900         10  WKS-SYS-SS              PIC 9(02).
012000     05  WKS-AS-OF-DATE              PIC X(10).
012100     05  WKS-AS-OF-TIME              PIC X(08).
012200     05  FILLER                      PIC X(10).
012300******************************************************************
012400*     PASS-1 ALERT-NAME STANDARDIZATION TABLE (U2)                *
012500******************************************************************
012600 01  WKS-TABLA-NOMBRES.
012700     05  WKS-NOM-ENTRY OCCURS 5000 TIMES INDEXED BY WKS-X-NOM.
012800         10  WKS-NOM-ALERT-ID        PIC X(12).
012900         10  WKS-NOM-NAME            PIC X(40).
013000         10  WKS-NOM-LATEST-TS       PIC X(20).
013100         10  FILLER                  PIC X(08).
013200******************************************************************
013300*     WORK FIELDS FOR ONE ALERT DURING EXTRACTION (U1)            *
013400******************************************************************
013500 01  WKS-ALERT-WORK.
013600     05  WKS-DESC                    PIC X(200).
013700     05  WKS-DESC-CHARS   REDEFINES WKS-DESC
013800                                  OCCURS 200 TIMES PIC X(01).
013900     05  WKS-DESC-UPPER              PIC X(200).
014000     05  WKS-DESC-LEN                PIC 9(03) COMP VALUE 200.
014100     05  WKS-PATTERN                 PIC X(14).
014200         88  WKS-PAT-NON-TRADABLE            VALUE 'NON-TRADABLE'.
014300         88  WKS-PAT-ECP-NSKEW               VALUE 'ECP-NSKEW'.
014400         88  WKS-PAT-ECP-FUTURES             VALUE 'ECP-FUTURES'.
014500         88  WKS-PAT-ECP-PATTERN             VALUE 'ECP-PATTERN'.
014600         88  WKS-PAT-STANDARD-ORDER          VALUE 'STANDARD-ORDER'.
014700         88  WKS-PAT-FILLED-ORDER            VALUE 'FILLED-ORDER'.
014800         88  WKS-PAT-EXIT-POSITION           VALUE 'EXIT-POSITION'.
014900         88  WKS-PAT-EDGE-CAP                VALUE 'EDGE-CAP'.
015000         88  WKS-PAT-JS-ECP                  VALUE 'JS-ECP'.
015100         88  WKS-PAT-MTO                     VALUE 'MTO'.
015200         88  WKS-PAT-SSL                     VALUE 'SSL'.
015300         88  WKS-PAT-UNKNOWN                 VALUE 'UNKNOWN'.
015400     05  WKS-HAS-BUY-SELL            PIC X(01) VALUE 'N'.
015500         88  WKS-HAS-BUY-SELL-YES            VALUE 'Y'.
015600     05  WKS-EXTRACT-OK              PIC X(01) VALUE 'N'.
015700         88  WKS-EXTRACT-IS-OK               VALUE 'Y'.
015800 01  WKS-FIND-WORK.
015900     05  WKS-NEEDLE                  PIC X(40).
016000     05  WKS-NEEDLE-LEN              PIC 9(03) COMP VALUE 0.
016100     05  WKS-FOUND-POS               PIC 9(03) COMP VALUE 0.
016200     05  WKS-SCAN-POS                PIC 9(03) COMP VALUE 0.
016300     05  WKS-SCAN-LIMIT              PIC 9(03) COMP VALUE 0.
016400 01  WKS-NUMBER-WORK.
016500     05  WKS-NUM-START               PIC 9(03) COMP VALUE 0.
016600     05  WKS-NUM-END                 PIC 9(03) COMP VALUE 0.
016700     05  WKS-NUM-CHAR                PIC X(01).
016800     05  WKS-NUM-BUFFER              PIC X(15) VALUE SPACES.
016900     05  WKS-NUM-BUFFER-CHARS REDEFINES WKS-NUM-BUFFER
017000                                  OCCURS 15 TIMES PIC X(01).
017100     05  WKS-NUM-BUFFER-LEN          PIC 9(02) COMP VALUE 0.
017200     05  WKS-NUM-DECIMAL             PIC S9(7)V9(4) VALUE 0.
017300     05  WKS-NUM-DOT-POS             PIC 9(02) COMP VALUE 0.
017400     05  WKS-NUM-I                   PIC 9(02) COMP VALUE 0.
017500     05  WKS-NUM-INT                 PIC S9(9) COMP VALUE 0.
017600     05  WKS-NUM-FRAC                PIC S9(9) COMP VALUE 0.
017700     05  WKS-NUM-FRAC-DIGITS         PIC 9(02) COMP VALUE 0.
017800     05  WKS-NUM-DIVISOR             PIC S9(9) COMP VALUE 1.
017900     05  WKS-NUM-DIGIT               PIC 9(01) VALUE 0.
018000 01  WKS-TOKEN-WORK.
018100     05  WKS-COLON-POS               PIC 9(03) COMP VALUE 0.
018200     05  WKS-COMMA-POS               PIC 9(03) COMP VALUE 0.
018300     05  WKS-TICKER-WORK             PIC X(30).
018400 01  WKS-STRAT-WORK.
018500     05  WKS-STRAT-ANCHOR-OK         PIC X(01) VALUE 'N'.
018600     05  WKS-STRAT-SP1               PIC 9(03) COMP VALUE 0.
018700     05  WKS-STRAT-T2-START          PIC 9(03) COMP VALUE 0.
018800     05  WKS-STRAT-SP2               PIC 9(03) COMP VALUE 0.
018900     05  WKS-STRAT-T3-START          PIC 9(03) COMP VALUE 0.
019000     05  WKS-STRAT-BREAK-POS         PIC 9(03) COMP VALUE 0.
019100     05  WKS-STRAT-CLOSE-POS         PIC 9(03) COMP VALUE 0.
019200     05  WKS-STRAT-SCAN-POS          PIC 9(03) COMP VALUE 0.
019300     05  WKS-STRAT-DELIM-POS         PIC 9(03) COMP VALUE 0.
019400     05  WKS-STRAT-NAME-LEN          PIC 9(03) COMP VALUE 0.
019500     05  FILLER                      PIC X(12).
019600******************************************************************
019700*         C U R R E N T   T R A D E   R O W                       *
019800******************************************************************
019900 01  WKS-TRADE-BUILD.
020000     05  WKS-TB-ALERT-ID             PIC X(12).
020100     05  WKS-TB-DATE                 PIC X(10).
020200     05  WKS-TB-TIME                 PIC X(08).
020300     05  WKS-TB-TICKER               PIC X(10).
020400     05  WKS-TB-ACTION               PIC X(04).
020500     05  WKS-TB-PRICE                PIC S9(7)V9(4).
020600     05  WKS-TB-SHARES               PIC S9(7)V9(4).
020700     05  WKS-TB-STRATEGY             PIC X(40).
020800     05  WKS-TB-TIMEFRAME            PIC X(08).
020900     05  FILLER                      PIC X(09).
021000 01  WKS-TB-REDEFINED REDEFINES WKS-TRADE-BUILD.
021100     05  WKS-TB-KEY                  PIC X(30).
021200     05  FILLER                      PIC X(93).
021300******************************************************************
021400*                 M E S S A G E S                                *
021500******************************************************************
021600 01  WKS-MENSAJES.
021700     05  WKS-MSG-FAILED-TOTAL        PIC X(45) VALUE
021800         'ALERT ROWS THAT FAILED EXTRACTION.......: '.
021900     05  WKS-MSG-TRADE-TOTAL         PIC X(45) VALUE
022000         'TRADE ROWS WRITTEN TO TRDS...............: '.
022100     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
022200 PROCEDURE DIVISION.
022300 000-MAIN SECTION.
022400     PERFORM 050-INICIALIZAR
022500     PERFORM 100-CARGAR-NOMBRES-ESTANDAR THRU 100-CARGAR-NOMBRES-ESTANDAR-E
022600     PERFORM 500-ORDENAR-TRADES THRU 500-ORDENAR-TRADES-E
022700     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
022800     STOP RUN.
022900 000-MAIN-E. EXIT.
023000*
023100******************************************************************
023200* RUN AS-OF DATE/TIME (Y2K WINDOWED) - FALLBACK TIMESTAMP FOR      *
023300* TRADE ROWS WHOSE ALERT DESCRIPTION CARRIES NO PARSEABLE TIME.    *
023400******************************************************************
023500 050-INICIALIZAR SECTION.
023600     ACCEPT WKS-SYS-DATE-6 FROM DATE
023700     IF WKS-SYS-YY < 50
023800        STRING '20' DELIMITED BY SIZE
023900               WKS-SYS-YY   DELIMITED BY SIZE
024000               '-'          DELIMITED BY SIZE
024100               WKS-SYS-MM   DELIMITED BY SIZE
024200               '-'          DELIMITED BY SIZE
024300               WKS-SYS-DD   DELIMITED BY SIZE
024400               INTO WKS-AS-OF-DATE
024500        END-STRING
024600     ELSE
024700        STRING '19' DELIMITED BY SIZE
024800               WKS-SYS-YY   DELIMITED BY SIZE
024900               '-'          DELIMITED BY SIZE
025000               WKS-SYS-MM   DELIMITED BY SIZE
025100               '-'          DELIMITED BY SIZE
025200               WKS-SYS-DD   DELIMITED BY SIZE
025300               INTO WKS-AS-OF-DATE
025400        END-STRING
025500     END-IF
025600     ACCEPT WKS-SYS-TIME-6 FROM TIME
025700     STRING WKS-SYS-HH DELIMITED BY SIZE
025800            ':'        DELIMITED BY SIZE
025900            WKS-SYS-MN DELIMITED BY SIZE
026000            ':'        DELIMITED BY SIZE
026100            WKS-SYS-SS DELIMITED BY SIZE
026200            INTO WKS-AS-OF-TIME
026300     END-STRING.
026400 050-INICIALIZAR-E. EXIT.
026500******************************************************************
026600* U2 - PASS 1: BUILD THE STANDARDIZED-NAME TABLE.  THE NAME OF   *
026700* THE CHRONOLOGICALLY LATEST ROW FOR EACH ALERT ID WINS; TIES ARE*
026800* BROKEN BY KEEPING THE EARLIER ENTRY (STRICTLY-GREATER TEST).   *
026900******************************************************************
027000 100-CARGAR-NOMBRES-ESTANDAR SECTION.
027100     OPEN INPUT ALERTS-FILE
027200     IF NOT FS-ALERTS-OK
027300        DISPLAY 'ECP1PARS - CANNOT OPEN ALERTS, STATUS ' FS-ALERTS
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     MOVE 'N' TO WKS-EOF-ALERTS
027800     PERFORM 110-READ-ALERT-PASS1
027900     PERFORM 120-BUILD-ONE-NAME UNTIL WKS-END-ALERTS
028000     CLOSE ALERTS-FILE.
028100 100-CARGAR-NOMBRES-ESTANDAR-E. EXIT.
028200*
028300 110-READ-ALERT-PASS1 SECTION.
028400     READ ALERTS-FILE
028500         AT END MOVE 'Y' TO WKS-EOF-ALERTS
028600                GO TO 110-READ-ALERT-PASS1-EXIT
028700     END-READ
028800     ADD 1 TO WKS-ALERT-COUNT.
028900 110-READ-ALERT-PASS1-EXIT. EXIT.
029000 110-READ-ALERT-PASS1-E.    EXIT.
029100*
029200 120-BUILD-ONE-NAME SECTION.
029300     MOVE ALRT-TIME-ISO TO WKS-NOM-LATEST-TS(1)
029400     IF ALRT-TIME-ISO = SPACES OR ALRT-TIME-ISO = LOW-VALUES
029500        MOVE '0000-00-00T00:00:00Z' TO WKS-NOM-LATEST-TS(1)
029600     END-IF
029700     MOVE 0 TO WKS-IDX-FOUND
029800     PERFORM 121-FIND-NAME-ENTRY
029900        VARYING WKS-X-NOM FROM 1 BY 1
030000        UNTIL WKS-X-NOM > WKS-NOMBRE-COUNT
030100           OR WKS-IDX-FOUND NOT = 0
030200     IF WKS-IDX-FOUND = 0
030300        ADD 1 TO WKS-NOMBRE-COUNT
030400        MOVE ALRT-ID          TO WKS-NOM-ALERT-ID(WKS-NOMBRE-COUNT)
030500        MOVE ALRT-NAME        TO WKS-NOM-NAME(WKS-NOMBRE-COUNT)
030600        PERFORM 122-SET-LATEST-TS
030700     ELSE
030800        MOVE WKS-IDX-FOUND TO WKS-X-NOM
030900        PERFORM 122-SET-LATEST-TS
031000     END-IF
031100     PERFORM 110-READ-ALERT-PASS1.
031200 120-BUILD-ONE-NAME-E. EXIT.
031300*
031400 121-FIND-NAME-ENTRY SECTION.
031500     IF WKS-NOM-ALERT-ID(WKS-X-NOM) = ALRT-ID
031600        MOVE WKS-X-NOM TO WKS-IDX-FOUND
031700     END-IF.
031800 121-FIND-NAME-ENTRY-E. EXIT.
031900*
032000 122-SET-LATEST-TS SECTION.
032100     IF WKS-IDX-FOUND = 0
032200        MOVE WKS-NOM-LATEST-TS(1) TO WKS-NOM-LATEST-TS(WKS-X-NOM)
032300     ELSE
032400        IF WKS-NOM-LATEST-TS(1) > WKS-NOM-LATEST-TS(WKS-X-NOM)
032500           MOVE ALRT-NAME TO WKS-NOM-NAME(WKS-X-NOM)
032600           MOVE WKS-NOM-LATEST-TS(1) TO
032700                WKS-NOM-LATEST-TS(WKS-X-NOM)
032800        END-IF
032900     END-IF.
033000 122-SET-LATEST-TS-E. EXIT.
033100******************************************************************
033200* U2 - SORT: PASS-2 EXTRACTION FEEDS THE SORT, THE OUTPUT        *
033300* PROCEDURE COPIES SORTED ROWS OUT TO TRDS.                      *
033400******************************************************************
033500 500-ORDENAR-TRADES SECTION.
033600     SORT SORTWK1
033700         ASCENDING KEY WTRD-ALERT-ID   OF WORK-TRD-REC
033800         ASCENDING KEY WTRD-TICKER     OF WORK-TRD-REC
033900         ASCENDING KEY WTRD-DATE-TIME  OF WORK-TRD-REC
034000         INPUT PROCEDURE  IS 510-EXTRAER-Y-RELEASE
034100         OUTPUT PROCEDURE IS 590-RETURN-Y-ESCRIBIR.
034200 500-ORDENAR-TRADES-E. EXIT.
034300*
034400 510-EXTRAER-Y-RELEASE SECTION.
034500     OPEN INPUT ALERTS-FILE
034600     IF NOT FS-ALERTS-OK
034700        DISPLAY 'ECP1PARS - CANNOT REOPEN ALERTS, STATUS '
034800                FS-ALERTS
034900        MOVE 91 TO RETURN-CODE
035000        STOP RUN
035100     END-IF
035200     MOVE 'N' TO WKS-EOF-ALERTS
035300     PERFORM 511-READ-ALERT-PASS2
035400     PERFORM 520-PROCESAR-UN-ALERT UNTIL WKS-END-ALERTS
035500     CLOSE ALERTS-FILE.
035600 510-EXTRAER-Y-RELEASE-E. EXIT.
035700*
035800 511-READ-ALERT-PASS2 SECTION.
035900     READ ALERTS-FILE
036000         AT END MOVE 'Y' TO WKS-EOF-ALERTS
036100                GO TO 511-READ-ALERT-PASS2-EXIT
036200     END-READ.
036300 511-READ-ALERT-PASS2-EXIT. EXIT.
036400 511-READ-ALERT-PASS2-E.    EXIT.
036500*
036600 520-PROCESAR-UN-ALERT SECTION.
036700     MOVE SPACES TO WKS-DESC WKS-DESC-UPPER
036800     MOVE 'N'     TO WKS-EXTRACT-OK
036900     MOVE ALRT-DESCRIPTION TO WKS-DESC
037000     MOVE ALRT-DESCRIPTION TO WKS-DESC-UPPER
037100     INSPECT WKS-DESC-UPPER
037200        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
037300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037400     PERFORM 200-CLASIFICAR-DESCRIPCION
037500     IF NOT WKS-PAT-NON-TRADABLE
037600        PERFORM 300-EXTRAER-ACCION-PRECIO
037700        IF WKS-EXTRACT-IS-OK
037800           PERFORM 320-EXTRAER-TICKER
037900           IF WKS-TB-TICKER = SPACES
038000              MOVE 'N' TO WKS-EXTRACT-OK
038100           END-IF
038200        END-IF
038300        IF WKS-EXTRACT-IS-OK
038400           PERFORM 310-EXTRAER-SHARES
038500           PERFORM 330-EXTRAER-STRATEGY
038600           PERFORM 340-EXTRAER-TIMEFRAME
038700           PERFORM 350-EXTRAER-TIMESTAMP
038800           PERFORM 400-ARMAR-Y-RELEASE
038900        END-IF
039000     END-IF
039100     IF NOT WKS-EXTRACT-IS-OK
039200        ADD 1 TO WKS-FAILED-COUNT
039300     END-IF
039400     PERFORM 511-READ-ALERT-PASS2.
039500 520-PROCESAR-UN-ALERT-E. EXIT.
039600******************************************************************
039700* U1 - PATTERN CLASSIFICATION, FIRST MATCH WINS (BUSINESS RULE   *
039800* U1).  WKS-HAS-BUY-SELL IS SET ONCE AND REUSED BY EVERY RULE    *
039900* THAT NEEDS A BUY/SELL TEST.                                    *
040000******************************************************************
040100 200-CLASIFICAR-DESCRIPCION SECTION.
040200     MOVE 'N' TO WKS-HAS-BUY-SELL
040300     MOVE 'UNKNOWN'       TO WKS-PATTERN
040400     PERFORM 201-BUSCAR-BUY-SELL
040500     PERFORM 202-TEST-NON-TRADABLE
040600     IF WKS-PAT-NON-TRADABLE GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
040700     PERFORM 203-TEST-ECP-NSKEW
040800     IF WKS-PAT-ECP-NSKEW GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
040900     PERFORM 204-TEST-ECP-FUTURES
041000     IF WKS-PAT-ECP-FUTURES GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
041100     PERFORM 205-TEST-ECP-PATTERN
041200     IF WKS-PAT-ECP-PATTERN GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
041300     PERFORM 206-TEST-ORDER-PATTERNS
041400     IF WKS-PAT-STANDARD-ORDER OR WKS-PAT-FILLED-ORDER
041500        GO TO 200-CLASIFICAR-DESCRIPCION-E
041600     END-IF
041700     PERFORM 207-TEST-EXIT-POSITION
041800     IF WKS-PAT-EXIT-POSITION GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
041900     PERFORM 208-TEST-EDGE-CAP
042000     IF WKS-PAT-EDGE-CAP GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
042100     PERFORM 209-TEST-JS-ECP
042200     IF WKS-PAT-JS-ECP GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
042300     PERFORM 210-TEST-MTO
042400     IF WKS-PAT-MTO GO TO 200-CLASIFICAR-DESCRIPCION-E END-IF
042500     PERFORM 211-TEST-SSL.
042600 200-CLASIFICAR-DESCRIPCION-E. EXIT.
042700*
042800 201-BUSCAR-BUY-SELL SECTION.
042900     MOVE 'BUY'  TO WKS-NEEDLE
043000     MOVE 3      TO WKS-NEEDLE-LEN
043100     PERFORM 950-BUSCAR-SUBCADENA-UPPER
043200     IF WKS-FOUND-POS NOT = 0
043300        MOVE 'Y' TO WKS-HAS-BUY-SELL
043400     ELSE
043500        MOVE 'SELL' TO WKS-NEEDLE
043600        MOVE 4      TO WKS-NEEDLE-LEN
043700        PERFORM 950-BUSCAR-SUBCADENA-UPPER
043800        IF WKS-FOUND-POS NOT = 0
043900           MOVE 'Y' TO WKS-HAS-BUY-SELL
044000        END-IF
044100     END-IF.
044200 201-BUSCAR-BUY-SELL-E. EXIT.
044300*
044400 202-TEST-NON-TRADABLE SECTION.
044500     MOVE 'SATY VOLUME STACK CROSSING' TO WKS-NEEDLE
044600     MOVE 27 TO WKS-NEEDLE-LEN
044700     PERFORM 950-BUSCAR-SUBCADENA-UPPER
044800     IF WKS-FOUND-POS NOT = 0
044900        SET WKS-PAT-NON-TRADABLE TO TRUE
045000     END-IF.
045100 202-TEST-NON-TRADABLE-E. EXIT.
045200*
045300 203-TEST-ECP-NSKEW SECTION.
045400     MOVE 'ECP NSKEW' TO WKS-NEEDLE
045500     MOVE 9 TO WKS-NEEDLE-LEN
045600     PERFORM 950-BUSCAR-SUBCADENA-UPPER
045700     IF WKS-FOUND-POS NOT = 0
045800        SET WKS-PAT-ECP-NSKEW TO TRUE
045900     END-IF.
046000 203-TEST-ECP-NSKEW-E. EXIT.
046100*
046200 204-TEST-ECP-FUTURES SECTION.
046300     MOVE 'ECP FUTURES' TO WKS-NEEDLE
046400     MOVE 11 TO WKS-NEEDLE-LEN
046500     PERFORM 950-BUSCAR-SUBCADENA-UPPER
046600     IF WKS-FOUND-POS NOT = 0 AND WKS-HAS-BUY-SELL-YES
046700        SET WKS-PAT-ECP-FUTURES TO TRUE
046800     END-IF.
046900 204-TEST-ECP-FUTURES-E. EXIT.
047000*
047100 205-TEST-ECP-PATTERN SECTION.
047200     MOVE 'ECP' TO WKS-NEEDLE
047300     MOVE 3 TO WKS-NEEDLE-LEN
047400     PERFORM 950-BUSCAR-SUBCADENA-UPPER
047500     IF WKS-FOUND-POS NOT = 0 AND WKS-HAS-BUY-SELL-YES
047600        SET WKS-PAT-ECP-PATTERN TO TRUE
047700     END-IF.
047800 205-TEST-ECP-PATTERN-E. EXIT.
047900*
048000 206-TEST-ORDER-PATTERNS SECTION.
048100     MOVE 'ORDER' TO WKS-NEEDLE
048200     MOVE 5 TO WKS-NEEDLE-LEN
048300     PERFORM 950-BUSCAR-SUBCADENA-UPPER
048400     IF WKS-FOUND-POS = 0 OR NOT WKS-HAS-BUY-SELL-YES
048500        GO TO 206-TEST-ORDER-PATTERNS-E
048600     END-IF
048700     MOVE 'FOR' TO WKS-NEEDLE
048800     MOVE 3 TO WKS-NEEDLE-LEN
048900     PERFORM 950-BUSCAR-SUBCADENA-UPPER
049000     MOVE WKS-FOUND-POS TO WKS-NUM-START
049100     MOVE 'FILLED ON' TO WKS-NEEDLE
049200     MOVE 9 TO WKS-NEEDLE-LEN
049300     PERFORM 950-BUSCAR-SUBCADENA-UPPER
049400     IF WKS-NUM-START NOT = 0 AND WKS-FOUND-POS NOT = 0
049500        SET WKS-PAT-STANDARD-ORDER TO TRUE
049600        GO TO 206-TEST-ORDER-PATTERNS-E
049700     END-IF
049800     IF WKS-FOUND-POS NOT = 0
049900        MOVE 'NEW STRATEGY POSITION' TO WKS-NEEDLE
050000        MOVE 21 TO WKS-NEEDLE-LEN
050100        PERFORM 950-BUSCAR-SUBCADENA-UPPER
050200        IF WKS-FOUND-POS NOT = 0
050300           SET WKS-PAT-FILLED-ORDER TO TRUE
050400        END-IF
050500     END-IF.
050600 206-TEST-ORDER-PATTERNS-E. EXIT.
050700*
050800 207-TEST-EXIT-POSITION SECTION.
050900     MOVE 'EXIT POSITION' TO WKS-NEEDLE
051000     MOVE 13 TO WKS-NEEDLE-LEN
051100     PERFORM 950-BUSCAR-SUBCADENA-UPPER
051200     MOVE WKS-FOUND-POS TO WKS-NUM-START
051300     MOVE 'ORDER' TO WKS-NEEDLE
051400     MOVE 5 TO WKS-NEEDLE-LEN
051500     PERFORM 950-BUSCAR-SUBCADENA-UPPER
051600     IF WKS-NUM-START NOT = 0 AND WKS-FOUND-POS NOT = 0
051700        SET WKS-PAT-EXIT-POSITION TO TRUE
051800     END-IF.
051900 207-TEST-EXIT-POSITION-E. EXIT.
052000*
052100 208-TEST-EDGE-CAP SECTION.
052200     IF WKS-DESC-UPPER (1:8) = 'EDGE CAP' AND WKS-HAS-BUY-SELL-YES
052300        SET WKS-PAT-EDGE-CAP TO TRUE
052400     END-IF.
052500 208-TEST-EDGE-CAP-E. EXIT.
052600*
052700 209-TEST-JS-ECP SECTION.
052800     MOVE '@' TO WKS-NEEDLE
052900     MOVE 1 TO WKS-NEEDLE-LEN
053000     PERFORM 950-BUSCAR-SUBCADENA-UPPER
053100     IF WKS-FOUND-POS = 0
053200        GO TO 209-TEST-JS-ECP-E
053300     END-IF
053400     IF WKS-DESC-UPPER (1:2) = 'JS' OR WKS-DESC-UPPER (1:3) = 'ECP'
053500        SET WKS-PAT-JS-ECP TO TRUE
053600     END-IF.
053700 209-TEST-JS-ECP-E. EXIT.
053800*
053900 210-TEST-MTO SECTION.
054000     MOVE 'MTO STRATEGY' TO WKS-NEEDLE
054100     MOVE 12 TO WKS-NEEDLE-LEN
054200     PERFORM 950-BUSCAR-SUBCADENA-UPPER
054300     IF WKS-FOUND-POS NOT = 0
054400        SET WKS-PAT-MTO TO TRUE
054500     END-IF.
054600 210-TEST-MTO-E. EXIT.
054700*
054800 211-TEST-SSL SECTION.
054900     MOVE 'SSL' TO WKS-NEEDLE
055000     MOVE 3 TO WKS-NEEDLE-LEN
055100     PERFORM 950-BUSCAR-SUBCADENA-UPPER
055200     IF WKS-FOUND-POS NOT = 0 AND WKS-HAS-BUY-SELL-YES
055300        SET WKS-PAT-SSL TO TRUE
055400     ELSE
055500        SET WKS-PAT-UNKNOWN TO TRUE
055600     END-IF.
055700 211-TEST-SSL-E. EXIT.
055800******************************************************************
055900* U1 FIELD EXTRACTION - ACTION/PRICE (BUSINESS RULE U1)          *
056000******************************************************************
056100 300-EXTRAER-ACCION-PRECIO SECTION.
056200     MOVE 'N' TO WKS-EXTRACT-OK
056300     MOVE SPACES TO WKS-TB-ACTION
056400     MOVE 'BUY' TO WKS-NEEDLE
056500     MOVE 3     TO WKS-NEEDLE-LEN
056600     PERFORM 950-BUSCAR-SUBCADENA-UPPER
056700     IF WKS-FOUND-POS NOT = 0
056800        MOVE 'BUY ' TO WKS-TB-ACTION
056900     ELSE
057000        MOVE 'SELL' TO WKS-NEEDLE
057100        MOVE 4      TO WKS-NEEDLE-LEN
057200        PERFORM 950-BUSCAR-SUBCADENA-UPPER
057300        IF WKS-FOUND-POS NOT = 0
057400           MOVE 'SELL' TO WKS-TB-ACTION
057500        END-IF
057600     END-IF
057700     MOVE '@' TO WKS-NEEDLE
057800     MOVE 1   TO WKS-NEEDLE-LEN
057900     PERFORM 950-BUSCAR-SUBCADENA-UPPER
058000     MOVE 0 TO WKS-TB-PRICE
058100     IF WKS-FOUND-POS NOT = 0
058200        MOVE WKS-FOUND-POS TO WKS-NUM-START
058300        ADD 1 TO WKS-NUM-START
058400        PERFORM 960-EXTRAER-NUMERO
058500        MOVE WKS-NUM-DECIMAL TO WKS-TB-PRICE
058600     END-IF
058700     IF WKS-TB-ACTION NOT = SPACES AND WKS-FOUND-POS NOT = 0
058800        MOVE 'Y' TO WKS-EXTRACT-OK
058900     END-IF.
059000 300-EXTRAER-ACCION-PRECIO-E. EXIT.
059100******************************************************************
059200* U1 FIELD EXTRACTION - SHARES (BUSINESS RULE U1, CLOSE-OUT FIX) *
059300******************************************************************
059400 310-EXTRAER-SHARES SECTION.
059500     MOVE 0 TO WKS-TB-SHARES
059600     IF WKS-PAT-FILLED-ORDER
059700        MOVE 'NEW STRATEGY POSITION IS' TO WKS-NEEDLE
059800        MOVE 24 TO WKS-NEEDLE-LEN
059900        PERFORM 950-BUSCAR-SUBCADENA-UPPER
060000        IF WKS-FOUND-POS NOT = 0
060100           MOVE WKS-FOUND-POS TO WKS-NUM-START
060200           ADD WKS-NEEDLE-LEN TO WKS-NUM-START
060300           PERFORM 960-EXTRAER-NUMERO
060400           MOVE WKS-NUM-DECIMAL TO WKS-TB-SHARES
060500        END-IF
060600        IF WKS-TB-ACTION = 'SELL' AND WKS-TB-SHARES = 0
060700           PERFORM 311-EXTRAER-SHARES-FOR
060800        END-IF
060900     ELSE
061000        PERFORM 311-EXTRAER-SHARES-FOR
061100     END-IF.
061200 310-EXTRAER-SHARES-E. EXIT.
061300*
061400 311-EXTRAER-SHARES-FOR SECTION.
061500     MOVE 'FOR' TO WKS-NEEDLE
061600     MOVE 3 TO WKS-NEEDLE-LEN
061700     PERFORM 950-BUSCAR-SUBCADENA-UPPER
061800     IF WKS-FOUND-POS NOT = 0
061900        MOVE WKS-FOUND-POS TO WKS-NUM-START
062000        ADD WKS-NEEDLE-LEN TO WKS-NUM-START
062100        PERFORM 960-EXTRAER-NUMERO
062200        MOVE WKS-NUM-DECIMAL TO WKS-TB-SHARES
062300     END-IF.
062400 311-EXTRAER-SHARES-FOR-E. EXIT.
062500******************************************************************
062600* U1 FIELD EXTRACTION - TICKER (BUSINESS RULE U1)                *
062700******************************************************************
062800 320-EXTRAER-TICKER SECTION.
062900     MOVE SPACES TO WKS-TB-TICKER
063000     MOVE 'FILLED ON' TO WKS-NEEDLE
063100     MOVE 9 TO WKS-NEEDLE-LEN
063200     PERFORM 950-BUSCAR-SUBCADENA-UPPER
063300     IF WKS-FOUND-POS NOT = 0
063400        MOVE WKS-FOUND-POS TO WKS-NUM-START
063500        ADD WKS-NEEDLE-LEN TO WKS-NUM-START
063600        ADD 1 TO WKS-NUM-START
063700        PERFORM 961-EXTRAER-TOKEN-TICKER
063800     ELSE
063900        PERFORM 322-TICKER-DE-RAW
064000     END-IF
064100     INSPECT WKS-TB-TICKER REPLACING ALL '!' BY SPACE.
064200 320-EXTRAER-TICKER-E. EXIT.
064300*
064400 322-TICKER-DE-RAW SECTION.
064500     MOVE ALRT-TICKER-RAW TO WKS-TICKER-WORK
064600     MOVE 0 TO WKS-COLON-POS WKS-COMMA-POS
064700     MOVE ':' TO WKS-NEEDLE
064800     MOVE 1   TO WKS-NEEDLE-LEN
064900     MOVE WKS-TICKER-WORK TO WKS-DESC (1:30)
065000     PERFORM 962-ULTIMA-POSICION-EN-RAW
065100     IF WKS-COLON-POS = 0
065200        MOVE WKS-TICKER-WORK TO WKS-TB-TICKER
065300     ELSE
065400        MOVE WKS-TICKER-WORK (WKS-COLON-POS + 1 : 30 -
065500              WKS-COLON-POS) TO WKS-TB-TICKER
065600     END-IF
065700     UNSTRING WKS-TB-TICKER DELIMITED BY ','
065800         INTO WKS-TB-TICKER
065900     END-UNSTRING.
066000 322-TICKER-DE-RAW-E. EXIT.
066100******************************************************************
066200* U1 FIELD EXTRACTION - STRATEGY NAME (BUSINESS RULE U1)         *
066300******************************************************************
066400 330-EXTRAER-STRATEGY SECTION.
066500     MOVE SPACES TO WKS-TB-STRATEGY
066600     IF WKS-PAT-EDGE-CAP
066700        MOVE 'Edge Cap' TO WKS-TB-STRATEGY
066800        GO TO 330-EXTRAER-STRATEGY-E
066900     END-IF
067000     IF WKS-PAT-NON-TRADABLE
067100        MOVE 'Saty Volume Stack' TO WKS-TB-STRATEGY
067200        GO TO 330-EXTRAER-STRATEGY-E
067300     END-IF
067400     MOVE 'N' TO WKS-STRAT-ANCHOR-OK
067500     IF WKS-PAT-ECP-FUTURES
067600        PERFORM 331-STRATEGY-ECP-FUTURES
067700        IF WKS-STRAT-ANCHOR-OK = 'Y'
067800           GO TO 330-EXTRAER-STRATEGY-E
067900        END-IF
068000     END-IF
068100     PERFORM 332-STRATEGY-COLON-PAREN
068200     IF WKS-STRAT-ANCHOR-OK = 'Y'
068300        GO TO 330-EXTRAER-STRATEGY-E
068400     END-IF
068500     PERFORM 333-STRATEGY-DELIM-FALLBACK
068600     IF WKS-STRAT-ANCHOR-OK = 'Y'
068700        GO TO 330-EXTRAER-STRATEGY-E
068800     END-IF
068900     MOVE 'Unknown' TO WKS-TB-STRATEGY.
069000 330-EXTRAER-STRATEGY-E. EXIT.
069100*
069200******************************************************************
069300* "ECP FUTURES" STRATEGY - ANCHORED 3-TOKEN MATCH.  ONLY FIRES    *
069400* WHEN THE DESCRIPTION LITERALLY OPENS "<TIMEFRAME> <TICKER>     *
069500* ECP FUTURES ..." - ANY OTHER SHAPE FALLS THROUGH TO THE        *
069600* GENERIC COLON/PAREN SCAN BELOW, SAME AS THE GROUND-TRUTH       *
069700* PARSER.                                                        *
069800******************************************************************
069900 331-STRATEGY-ECP-FUTURES SECTION.
070000     MOVE 'N' TO WKS-STRAT-ANCHOR-OK
070100     MOVE 0 TO WKS-STRAT-SP1 WKS-STRAT-SP2
070200     PERFORM 336-PROBAR-ESPACIO-UNO
070300        VARYING WKS-STRAT-SCAN-POS FROM 1 BY 1
070400        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
070500           OR WKS-STRAT-SP1 NOT = 0
070600     IF WKS-STRAT-SP1 = 0
070700        GO TO 331-STRATEGY-ECP-FUTURES-E
070800     END-IF
070900     MOVE WKS-STRAT-SP1 TO WKS-STRAT-T2-START
071000     PERFORM 337-SALTAR-ESPACIO-STRAT
071100        VARYING WKS-STRAT-T2-START FROM WKS-STRAT-T2-START BY 1
071200        UNTIL WKS-STRAT-T2-START > WKS-DESC-LEN
071300           OR WKS-DESC (WKS-STRAT-T2-START:1) NOT = SPACE
071400     PERFORM 338-PROBAR-ESPACIO-DOS
071500        VARYING WKS-STRAT-SCAN-POS FROM WKS-STRAT-T2-START BY 1
071600        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
071700           OR WKS-STRAT-SP2 NOT = 0
071800     IF WKS-STRAT-SP2 = 0
071900        GO TO 331-STRATEGY-ECP-FUTURES-E
072000     END-IF
072100     MOVE WKS-STRAT-SP2 TO WKS-STRAT-T3-START
072200     PERFORM 337-SALTAR-ESPACIO-STRAT
072300        VARYING WKS-STRAT-T3-START FROM WKS-STRAT-T3-START BY 1
072400        UNTIL WKS-STRAT-T3-START > WKS-DESC-LEN
072500           OR WKS-DESC (WKS-STRAT-T3-START:1) NOT = SPACE
072600     IF WKS-STRAT-T3-START + 2 > WKS-DESC-LEN
072700        GO TO 331-STRATEGY-ECP-FUTURES-E
072800     END-IF
072900     IF WKS-DESC (WKS-STRAT-T3-START:3) NOT = 'ECP'
073000        GO TO 331-STRATEGY-ECP-FUTURES-E
073100     END-IF
073200     COMPUTE WKS-STRAT-SCAN-POS = WKS-STRAT-T3-START + 3
073300     PERFORM 337-SALTAR-ESPACIO-STRAT
073400        VARYING WKS-STRAT-SCAN-POS FROM WKS-STRAT-SCAN-POS BY 1
073500        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
073600           OR WKS-DESC (WKS-STRAT-SCAN-POS:1) NOT = SPACE
073700     IF WKS-STRAT-SCAN-POS + 6 > WKS-DESC-LEN
073800        GO TO 331-STRATEGY-ECP-FUTURES-E
073900     END-IF
074000     IF WKS-DESC (WKS-STRAT-SCAN-POS:7) NOT = 'Futures'
074100        GO TO 331-STRATEGY-ECP-FUTURES-E
074200     END-IF
074300     STRING WKS-DESC (1 : WKS-STRAT-SP1 - 1)     DELIMITED BY SIZE
074400            ' '                                  DELIMITED BY SIZE
074500            WKS-DESC (WKS-STRAT-T2-START :
074600                      WKS-STRAT-SP2 - WKS-STRAT-T2-START)
074700                                                  DELIMITED BY SIZE
074800            ' ECP Futures'                        DELIMITED BY SIZE
074900            INTO WKS-TB-STRATEGY
075000     END-STRING
075100     MOVE 'Y' TO WKS-STRAT-ANCHOR-OK.
075200 331-STRATEGY-ECP-FUTURES-E. EXIT.
075300*
075400 336-PROBAR-ESPACIO-UNO SECTION.
075500     IF WKS-DESC (WKS-STRAT-SCAN-POS:1) = SPACE
075600        MOVE WKS-STRAT-SCAN-POS TO WKS-STRAT-SP1
075700     END-IF.
075800 336-PROBAR-ESPACIO-UNO-E. EXIT.
075900*
076000 337-SALTAR-ESPACIO-STRAT SECTION.
076100     CONTINUE.
076200 337-SALTAR-ESPACIO-STRAT-E. EXIT.
076300*
076400 338-PROBAR-ESPACIO-DOS SECTION.
076500     IF WKS-DESC (WKS-STRAT-SCAN-POS:1) = SPACE
076600        MOVE WKS-STRAT-SCAN-POS TO WKS-STRAT-SP2
076700     END-IF.
076800 338-PROBAR-ESPACIO-DOS-E. EXIT.
076900*
077000******************************************************************
077100* GENERIC STRATEGY NAME - EVERYTHING BEFORE THE FIRST ':', WITH   *
077200* AN OPTIONAL "(...)" ANNOTATION STRIPPED OUT WHEN IT SITS RIGHT  *
077300* BEFORE THAT COLON (E.G. "MY STRATEGY (BETA): REST OF DESC").   *
077400******************************************************************
077500 332-STRATEGY-COLON-PAREN SECTION.
077600     MOVE 'N' TO WKS-STRAT-ANCHOR-OK
077700     MOVE 0 TO WKS-STRAT-BREAK-POS
077800     PERFORM 339-PROBAR-COLON-PAREN
077900        VARYING WKS-STRAT-SCAN-POS FROM 1 BY 1
078000        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
078100           OR WKS-STRAT-BREAK-POS NOT = 0
078200     IF WKS-STRAT-BREAK-POS = 0
078300        GO TO 332-STRATEGY-COLON-PAREN-E
078400     END-IF
078500     IF WKS-DESC (WKS-STRAT-BREAK-POS:1) = ':'
078600        MOVE WKS-DESC (1 : WKS-STRAT-BREAK-POS - 1) TO WKS-TB-STRATEGY
078700        MOVE 'Y' TO WKS-STRAT-ANCHOR-OK
078800        GO TO 332-STRATEGY-COLON-PAREN-E
078900     END-IF
079000     MOVE 0 TO WKS-STRAT-CLOSE-POS
079100     PERFORM 340-PROBAR-PAREN-CIERRE
079200        VARYING WKS-STRAT-SCAN-POS FROM WKS-STRAT-BREAK-POS + 1 BY 1
079300        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
079400           OR WKS-STRAT-CLOSE-POS NOT = 0
079500     IF WKS-STRAT-CLOSE-POS = 0
079600        GO TO 332-STRATEGY-COLON-PAREN-E
079700     END-IF
079800     IF WKS-STRAT-CLOSE-POS + 1 > WKS-DESC-LEN
079900        GO TO 332-STRATEGY-COLON-PAREN-E
080000     END-IF
080100     IF WKS-DESC (WKS-STRAT-CLOSE-POS + 1 : 1) NOT = ':'
080200        GO TO 332-STRATEGY-COLON-PAREN-E
080300     END-IF
080400     MOVE WKS-DESC (1 : WKS-STRAT-BREAK-POS - 1) TO WKS-TB-STRATEGY
080500     MOVE 'Y' TO WKS-STRAT-ANCHOR-OK.
080600 332-STRATEGY-COLON-PAREN-E. EXIT.
080700*
080800 339-PROBAR-COLON-PAREN SECTION.
080900     IF WKS-DESC (WKS-STRAT-SCAN-POS:1) = ':' OR
081000        WKS-DESC (WKS-STRAT-SCAN-POS:1) = '('
081100        MOVE WKS-STRAT-SCAN-POS TO WKS-STRAT-BREAK-POS
081200     END-IF.
081300 339-PROBAR-COLON-PAREN-E. EXIT.
081400*
081500 340-PROBAR-PAREN-CIERRE SECTION.
081600     IF WKS-DESC (WKS-STRAT-SCAN-POS:1) = ')'
081700        MOVE WKS-STRAT-SCAN-POS TO WKS-STRAT-CLOSE-POS
081800     END-IF.
081900 340-PROBAR-PAREN-CIERRE-E. EXIT.
082000*
082100******************************************************************
082200* LAST-RESORT STRATEGY NAME - EVERYTHING BEFORE THE FIRST ':',    *
082300* '(' OR ',' (WHICHEVER COMES FIRST), IF WHAT'S LEFT IS MORE      *
082400* THAN 2 CHARACTERS - ELSE THE ROW IS TRULY UNKNOWN.              *
082500******************************************************************
082600 333-STRATEGY-DELIM-FALLBACK SECTION.
082700     MOVE 'N' TO WKS-STRAT-ANCHOR-OK
082800     MOVE 0 TO WKS-STRAT-DELIM-POS
082900     PERFORM 341-PROBAR-DELIM-TRES
083000        VARYING WKS-STRAT-SCAN-POS FROM 1 BY 1
083100        UNTIL WKS-STRAT-SCAN-POS > WKS-DESC-LEN
083200           OR WKS-STRAT-DELIM-POS NOT = 0
083300     IF WKS-STRAT-DELIM-POS = 0
083400        MOVE WKS-DESC-LEN TO WKS-STRAT-NAME-LEN
083500     ELSE
083600        COMPUTE WKS-STRAT-NAME-LEN = WKS-STRAT-DELIM-POS - 1
083700     END-IF
083800     IF WKS-STRAT-NAME-LEN > 2
083900        MOVE WKS-DESC (1 : WKS-STRAT-NAME-LEN) TO WKS-TB-STRATEGY
084000        MOVE 'Y' TO WKS-STRAT-ANCHOR-OK
084100     END-IF.
084200 333-STRATEGY-DELIM-FALLBACK-E. EXIT.
084300*
084400 341-PROBAR-DELIM-TRES SECTION.
084500     IF WKS-DESC (WKS-STRAT-SCAN-POS:1) = ':' OR
084600        WKS-DESC (WKS-STRAT-SCAN-POS:1) = '(' OR
084700        WKS-DESC (WKS-STRAT-SCAN-POS:1) = ','
084800        MOVE WKS-STRAT-SCAN-POS TO WKS-STRAT-DELIM-POS
084900     END-IF.
085000 341-PROBAR-DELIM-TRES-E. EXIT.
085100******************************************************************
085200* U1 FIELD EXTRACTION - TIMEFRAME (BUSINESS RULE U1)             *
085300******************************************************************
085400 340-EXTRAER-TIMEFRAME SECTION.
085500     MOVE SPACES TO WKS-TB-TIMEFRAME
085600     MOVE ALRT-TICKER-RAW TO WKS-TICKER-WORK
085700     MOVE ', ' TO WKS-NEEDLE
085800     MOVE 2    TO WKS-NEEDLE-LEN
085900     MOVE WKS-TICKER-WORK TO WKS-DESC (1:30)
086000     PERFORM 962-ULTIMA-POSICION-EN-RAW
086100     IF WKS-COLON-POS NOT = 0
086200        MOVE WKS-TICKER-WORK (WKS-COLON-POS + 2 : 30 -
086300              WKS-COLON-POS - 1) TO WKS-TB-TIMEFRAME
086400     END-IF.
086500 340-EXTRAER-TIMEFRAME-E. EXIT.
086600******************************************************************
086700* U1 FIELD EXTRACTION - TIMESTAMP (BUSINESS RULE U1)             *
086800******************************************************************
086900 350-EXTRAER-TIMESTAMP SECTION.
087000     MOVE SPACES TO WKS-TB-DATE WKS-TB-TIME
087100     IF ALRT-TIME-ISO (1:4) NUMERIC AND ALRT-TIME-ISO NOT = SPACES
087200        MOVE ALRT-TIME-ISO (1:10) TO WKS-TB-DATE
087300        MOVE ALRT-TIME-ISO (12:8) TO WKS-TB-TIME
087400     ELSE
087500        MOVE 'AT' TO WKS-NEEDLE
087600        MOVE 2    TO WKS-NEEDLE-LEN
087700        PERFORM 950-BUSCAR-SUBCADENA-UPPER
087800        IF WKS-FOUND-POS NOT = 0
087900           MOVE WKS-DESC (WKS-FOUND-POS + 3 : 10) TO WKS-TB-DATE
088000           MOVE WKS-DESC (WKS-FOUND-POS + 14 : 8) TO WKS-TB-TIME
088100        ELSE
088200           MOVE WKS-AS-OF-DATE TO WKS-TB-DATE
088300           MOVE WKS-AS-OF-TIME TO WKS-TB-TIME
088400        END-IF
088500     END-IF.
088600 350-EXTRAER-TIMESTAMP-E. EXIT.
088700******************************************************************
088800* U2 - RESOLVE STRATEGY/ALERT-NAME-STD AND RELEASE TO THE SORT   *
088900******************************************************************
089000 400-ARMAR-Y-RELEASE SECTION.
089100     MOVE ALRT-ID TO WKS-TB-ALERT-ID
089200     MOVE 0 TO WKS-IDX-FOUND
089300     PERFORM 121-FIND-NAME-ENTRY
089400        VARYING WKS-X-NOM FROM 1 BY 1
089500        UNTIL WKS-X-NOM > WKS-NOMBRE-COUNT
089600           OR WKS-IDX-FOUND NOT = 0
089700     IF ALRT-NAME NOT = SPACES
089800        MOVE ALRT-NAME TO WTRD-STRATEGY OF WORK-TRD-REC
089900     ELSE
090000        IF WKS-IDX-FOUND NOT = 0
090100           MOVE WKS-NOM-NAME(WKS-IDX-FOUND) TO
090200                WTRD-STRATEGY OF WORK-TRD-REC
090300        ELSE
090400           MOVE WKS-TB-STRATEGY TO WTRD-STRATEGY OF WORK-TRD-REC
090500        END-IF
090600     END-IF
090700     IF WKS-IDX-FOUND NOT = 0
090800        MOVE WKS-NOM-NAME(WKS-IDX-FOUND) TO
090900             WTRD-ALERT-NAME-STD OF WORK-TRD-REC
091000     ELSE
091100        MOVE ALRT-NAME TO WTRD-ALERT-NAME-STD OF WORK-TRD-REC
091200     END-IF
091300     MOVE WKS-TB-ALERT-ID  TO WTRD-ALERT-ID  OF WORK-TRD-REC
091400     MOVE WKS-TB-DATE      TO WTRD-DATE      OF WORK-TRD-REC
091500     MOVE WKS-TB-TIME      TO WTRD-TIME      OF WORK-TRD-REC
091600     MOVE WKS-TB-TICKER    TO WTRD-TICKER    OF WORK-TRD-REC
091700     MOVE WKS-TB-ACTION    TO WTRD-ACTION    OF WORK-TRD-REC
091800     MOVE WKS-TB-PRICE     TO WTRD-PRICE     OF WORK-TRD-REC
091900     MOVE WKS-TB-SHARES    TO WTRD-SHARES    OF WORK-TRD-REC
092000     MOVE WKS-TB-TIMEFRAME TO WTRD-TIMEFRAME OF WORK-TRD-REC
092100     RELEASE WORK-TRD-REC.
092200 400-ARMAR-Y-RELEASE-E. EXIT.
092300******************************************************************
092400* SORT OUTPUT PROCEDURE - JUST COPY EVERY SORTED ROW TO TRDS     *
092500******************************************************************
092600 590-RETURN-Y-ESCRIBIR SECTION.
092700     OPEN OUTPUT TRDS-FILE
092800     IF NOT FS-TRDS-OK
092900        DISPLAY 'ECP1PARS - CANNOT OPEN TRDS, STATUS ' FS-TRDS
093000        MOVE 91 TO RETURN-CODE
093100        STOP RUN
093200     END-IF
093300     PERFORM 591-RETURN-UNA-FILA
093400        UNTIL SORT-RETURN NOT = 0 OR WKS-EOF-ALERTS = 'S'
093500     CLOSE TRDS-FILE.
093600 590-RETURN-Y-ESCRIBIR-E. EXIT.
093700*
093800 591-RETURN-UNA-FILA SECTION.
093900     RETURN SORTWK1
094000         AT END MOVE 'S' TO WKS-EOF-ALERTS
094100                GO TO 591-RETURN-UNA-FILA-EXIT
094200     END-RETURN
094300     MOVE WORK-TRD-REC TO REG-TRADE
094400     WRITE REG-TRADE
094500     ADD 1 TO WKS-TRADE-COUNT.
094600 591-RETURN-UNA-FILA-EXIT. EXIT.
094700 591-RETURN-UNA-FILA-E.    EXIT.
094800******************************************************************
094900* GENERIC SUBSTRING SEARCH - CASE-INSENSITIVE (UPPER-CASE COPY)  *
095000******************************************************************
095100 950-BUSCAR-SUBCADENA-UPPER SECTION.
095200     MOVE 0 TO WKS-FOUND-POS
095300     COMPUTE WKS-SCAN-LIMIT = WKS-DESC-LEN - WKS-NEEDLE-LEN + 1
095400     IF WKS-SCAN-LIMIT < 1
095500        GO TO 950-BUSCAR-SUBCADENA-UPPER-E
095600     END-IF
095700     PERFORM 951-COMPARAR-EN-POSICION
095800        VARYING WKS-SCAN-POS FROM 1 BY 1
095900        UNTIL WKS-SCAN-POS > WKS-SCAN-LIMIT
096000           OR WKS-FOUND-POS NOT = 0.
096100 950-BUSCAR-SUBCADENA-UPPER-E. EXIT.
096200*
096300 951-COMPARAR-EN-POSICION SECTION.
096400     IF WKS-DESC-UPPER (WKS-SCAN-POS : WKS-NEEDLE-LEN) =
096500        WKS-NEEDLE (1 : WKS-NEEDLE-LEN)
096600        MOVE WKS-SCAN-POS TO WKS-FOUND-POS
096700     END-IF.
096800 951-COMPARAR-EN-POSICION-E. EXIT.
096900******************************************************************
097000* EXTRACT THE FIRST NUMBER (OPTIONAL DECIMALS) STARTING AT OR    *
097100* AFTER WKS-NUM-START, ALLOWING FOR LEADING SPACES.              *
097200******************************************************************
097300 960-EXTRAER-NUMERO SECTION.
097400     MOVE SPACES TO WKS-NUM-BUFFER
097500     MOVE 0 TO WKS-NUM-BUFFER-LEN WKS-NUM-DECIMAL
097600     IF WKS-NUM-START < 1 OR WKS-NUM-START > WKS-DESC-LEN
097700        GO TO 960-EXTRAER-NUMERO-E
097800     END-IF
097900     PERFORM 963-SALTAR-ESPACIOS
098000        VARYING WKS-NUM-START FROM WKS-NUM-START BY 1
098100        UNTIL WKS-NUM-START > WKS-DESC-LEN
098200           OR WKS-DESC (WKS-NUM-START:1) NOT = SPACE
098300     PERFORM 964-COPIAR-DIGITOS
098400        VARYING WKS-NUM-END FROM WKS-NUM-START BY 1
098500        UNTIL WKS-NUM-END > WKS-DESC-LEN
098600           OR WKS-NUM-BUFFER-LEN > 14
098700     IF WKS-NUM-BUFFER-LEN > 0
098800        PERFORM 965-CONVERTIR-BUFFER
098900     END-IF.
099000 960-EXTRAER-NUMERO-E. EXIT.
099100*
099200 963-SALTAR-ESPACIOS SECTION.
099300     CONTINUE.
099400 963-SALTAR-ESPACIOS-E. EXIT.
099500*
099600 964-COPIAR-DIGITOS SECTION.
099700     MOVE WKS-DESC (WKS-NUM-END:1) TO WKS-NUM-CHAR
099800     IF WKS-NUM-CHAR IS NUMERIC OR WKS-NUM-CHAR = '.'
099900        ADD 1 TO WKS-NUM-BUFFER-LEN
100000        MOVE WKS-NUM-CHAR TO
100100             WKS-NUM-BUFFER (WKS-NUM-BUFFER-LEN:1)
100200     ELSE
100300        MOVE 99 TO WKS-NUM-END
100400     END-IF.
100500 964-COPIAR-DIGITOS-E. EXIT.
100600*
100700 965-CONVERTIR-BUFFER SECTION.
100800     MOVE 0 TO WKS-NUM-DECIMAL WKS-NUM-INT WKS-NUM-FRAC
100900             WKS-NUM-FRAC-DIGITS WKS-NUM-DOT-POS WKS-NUM-DIVISOR
101000     PERFORM 968-BUSCAR-PUNTO
101100        VARYING WKS-NUM-I FROM 1 BY 1
101200        UNTIL WKS-NUM-I > WKS-NUM-BUFFER-LEN
101300     IF WKS-NUM-DOT-POS = 0
101400        COMPUTE WKS-NUM-DOT-POS = WKS-NUM-BUFFER-LEN + 1
101500     END-IF
101600     IF WKS-NUM-DOT-POS > 1
101700        PERFORM 969-ACUMULAR-ENTERO
101800           VARYING WKS-NUM-I FROM 1 BY 1
101900           UNTIL WKS-NUM-I >= WKS-NUM-DOT-POS
102000     END-IF
102100     PERFORM 970-ACUMULAR-FRACCION
102200        VARYING WKS-NUM-I FROM WKS-NUM-DOT-POS BY 1
102300        UNTIL WKS-NUM-I >= WKS-NUM-BUFFER-LEN
102400     PERFORM 971-CALCULAR-DIVISOR
102500        VARYING WKS-NUM-I FROM 1 BY 1
102600        UNTIL WKS-NUM-I > WKS-NUM-FRAC-DIGITS
102700     COMPUTE WKS-NUM-DECIMAL ROUNDED =
102800             WKS-NUM-INT + (WKS-NUM-FRAC / WKS-NUM-DIVISOR).
102900 965-CONVERTIR-BUFFER-E. EXIT.
103000*
103100 968-BUSCAR-PUNTO SECTION.
103200     IF WKS-NUM-BUFFER (WKS-NUM-I:1) = '.'
103300        MOVE WKS-NUM-I TO WKS-NUM-DOT-POS
103400     END-IF.
103500 968-BUSCAR-PUNTO-E. EXIT.
103600*
103700 969-ACUMULAR-ENTERO SECTION.
103800     MOVE WKS-NUM-BUFFER (WKS-NUM-I:1) TO WKS-NUM-DIGIT
103900     COMPUTE WKS-NUM-INT = (WKS-NUM-INT * 10) + WKS-NUM-DIGIT.
104000 969-ACUMULAR-ENTERO-E. EXIT.
104100*
104200 970-ACUMULAR-FRACCION SECTION.
104300     IF WKS-NUM-I >= WKS-NUM-DOT-POS AND
104400        WKS-NUM-I < WKS-NUM-BUFFER-LEN
104500        MOVE WKS-NUM-BUFFER (WKS-NUM-I + 1:1) TO WKS-NUM-DIGIT
104600        COMPUTE WKS-NUM-FRAC = (WKS-NUM-FRAC * 10) + WKS-NUM-DIGIT
104700        ADD 1 TO WKS-NUM-FRAC-DIGITS
104800     END-IF.
104900 970-ACUMULAR-FRACCION-E. EXIT.
105000*
105100 971-CALCULAR-DIVISOR SECTION.
105200     COMPUTE WKS-NUM-DIVISOR = WKS-NUM-DIVISOR * 10.
105300 971-CALCULAR-DIVISOR-E. EXIT.
105400******************************************************************
105500* PULL THE TOKEN AFTER "FILLED ON" AS THE TICKER (UPPER, DIGITS, *
105600* DOT ONLY) - STOP AT THE FIRST CHARACTER THAT IS NONE OF THOSE. *
105700******************************************************************
105800 961-EXTRAER-TOKEN-TICKER SECTION.
105900     MOVE SPACES TO WKS-TB-TICKER
106000     MOVE 0 TO WKS-NUM-BUFFER-LEN
106100     PERFORM 966-COPIAR-TICKER-CHAR
106200        VARYING WKS-NUM-END FROM WKS-NUM-START BY 1
106300        UNTIL WKS-NUM-END > WKS-DESC-LEN
106400           OR WKS-NUM-BUFFER-LEN > 10
106500           OR WKS-NUM-BUFFER-LEN = 99.
106600 961-EXTRAER-TOKEN-TICKER-E. EXIT.
106700*
106800 966-COPIAR-TICKER-CHAR SECTION.
106900     MOVE WKS-DESC-UPPER (WKS-NUM-END:1) TO WKS-NUM-CHAR
107000     IF (WKS-NUM-CHAR >= 'A' AND WKS-NUM-CHAR <= 'Z')
107100          OR WKS-NUM-CHAR NUMERIC OR WKS-NUM-CHAR = '.'
107200        ADD 1 TO WKS-NUM-BUFFER-LEN
107300        MOVE WKS-NUM-CHAR TO WKS-TB-TICKER (WKS-NUM-BUFFER-LEN:1)
107400     ELSE
107500        MOVE 99 TO WKS-NUM-BUFFER-LEN
107600     END-IF.
107700 966-COPIAR-TICKER-CHAR-E. EXIT.
107800******************************************************************
107900* FIND THE LAST OCCURRENCE OF WKS-NEEDLE IN THE 30-BYTE RAW      *
108000* TICKER FIELD STAGED INTO WKS-DESC(1:30) - USED FOR THE ':' AND *
108100* ', ' SEARCHES ON TICKER-RAW.                                  *
108200******************************************************************
108300 962-ULTIMA-POSICION-EN-RAW SECTION.
108400     MOVE 0 TO WKS-COLON-POS
108500     PERFORM 967-PROBAR-POSICION-RAW
108600        VARYING WKS-SCAN-POS FROM 1 BY 1
108700        UNTIL WKS-SCAN-POS > 30 - WKS-NEEDLE-LEN + 1.
108800 962-ULTIMA-POSICION-EN-RAW-E. EXIT.
108900*
109000 967-PROBAR-POSICION-RAW SECTION.
109100     IF WKS-TICKER-WORK (WKS-SCAN-POS:WKS-NEEDLE-LEN) =
109200        WKS-NEEDLE (1:WKS-NEEDLE-LEN)
109300        MOVE WKS-SCAN-POS TO WKS-COLON-POS
109400     END-IF.
109500 967-PROBAR-POSICION-RAW-E. EXIT.
109600******************************************************************
109700* END-OF-RUN STATISTICS                                          *
109800******************************************************************
109900 900-ESTADISTICAS SECTION.
110000     MOVE WKS-FAILED-COUNT TO WKS-EDIT-COUNT
110100     DISPLAY WKS-MSG-FAILED-TOTAL WKS-EDIT-COUNT
110200     MOVE WKS-TRADE-COUNT TO WKS-EDIT-COUNT
110300     DISPLAY WKS-MSG-TRADE-TOTAL WKS-EDIT-COUNT
110400     ACCEPT WKS-RUN-CLOCK FROM TIME
110500     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
110600             WKS-RUN-CLOCK.
110700 900-ESTADISTICAS-E. EXIT.
