000100******************************************************************
000200* RECORD.......: GROUP-PIVOT-RECORD / OVERALL-SUMMARY-RECORD     *
000300* FILE.........: GRPPIV (PRINT)                                  *
000400* DESCRIPTION..: GRPPIV CARRIES ONE SECTION PER GROUPING          *
000500*                DIMENSION (STRATEGY, TICKER, TIMEFRAME) FOLLOWED*
000600*                BY ONE GRAND-TOTAL LINE.  REG-GROUP-PIVOT IS    *
000700*                REUSED FOR ALL THREE DIMENSIONS -- GPIV-DIMEN   *
000800*                SAYS WHICH ONE IS BEING PRINTED.                *
000900* MAINTENANCE..:                                                 *
001000*   2024-03-01 DDM  ECP-130  ORIGINAL LAYOUT.                    *
001100*   2024-03-01 DDM  ECP-130  ADDED GPIV-DIMEN AFTER THE FIRST    *
001200*                            RUN MIXED STRATEGY AND TICKER ROWS  *
001300*                            TOGETHER WITH NO WAY TO TELL APART. *
001400******************************************************************
001500 01  REG-GROUP-PIVOT.
001600     05  GPIV-DIMEN                  PIC X(10).
001700         88  GPIV-DIMEN-STRATEGY             VALUE 'STRATEGY'.
001800         88  GPIV-DIMEN-TICKER               VALUE 'TICKER'.
001900         88  GPIV-DIMEN-TIMEFRAME            VALUE 'TIMEFRAME'.
002000     05  GPIV-GROUP-KEY              PIC X(40).
002100     05  GPIV-PNL-SUM                PIC S9(9)V99.
002200     05  GPIV-AVG-RETURN             PIC S9(5)V99.
002300     05  GPIV-COST-SUM               PIC S9(9)V99.
002400     05  GPIV-WIN-RATE               PIC S9(3)V99.
002500     05  GPIV-TRADE-COUNT            PIC 9(05).
002600     05  FILLER                      PIC X(15).
002700 01  REG-OVERALL-SUMMARY.
002800     05  OSUM-LITERAL                PIC X(10)  VALUE 'OVERALL'.
002900     05  OSUM-TOTAL-PNL              PIC S9(9)V99.
003000     05  OSUM-AVG-RETURN             PIC S9(5)V99.
003100     05  OSUM-TOTAL-COST             PIC S9(9)V99.
003200     05  OSUM-WIN-RATE               PIC S9(3)V99.
003300     05  OSUM-TOTAL-TRADES           PIC 9(05).
003400     05  FILLER                      PIC X(45).
