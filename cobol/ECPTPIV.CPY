000100******************************************************************
000200* RECORD.......: TICKER-PIVOT-RECORD                             *
000300* FILE.........: TICKPIV (PRINT)                                 *
000400* DESCRIPTION..: ONE ACCUMULATOR ENTRY IN ECP5TPIV'S IN-MEMORY   *
000500*                PER-TICKER TABLE.  THREE LINES (WIN/LOSS/TOTAL) *
000600*                ARE PRINTED PER TICKER FROM ONE OF THESE.       *
000700* MAINTENANCE..:                                                 *
000800*   2024-02-19 DDM  ECP-124  ORIGINAL LAYOUT.                    *
000900*   2024-08-02 KJT  ECP-190  ADDED RR-DOLLAR ALONGSIDE RR-PCT    *
001000*                            PER RISK DESK REQUEST.              *
001100******************************************************************
001200 01  REG-TICKER-PIVOT.
001300     05  TPIV-TICKER                 PIC X(10).
001400     05  TPIV-ROW-LABEL              PIC X(05).
001500         88  TPIV-ROW-WIN                    VALUE 'WIN'.
001600         88  TPIV-ROW-LOSS                   VALUE 'LOSS'.
001700         88  TPIV-ROW-TOTAL                  VALUE 'TOTAL'.
001800     05  TPIV-OUTCOME-COUNT          PIC 9(05).
001900     05  TPIV-PNL-SUM                PIC S9(9)V99.
002000     05  TPIV-AVG-RETURN-PCT         PIC S9(5)V99.
002100     05  TPIV-AVG-DAYS               PIC S9(5)V99.
002200     05  TPIV-TOTAL-COUNT            PIC 9(05).
002300     05  TPIV-TOTAL-PNL              PIC S9(9)V99.
002400     05  TPIV-TOTAL-AVG-RETURN       PIC S9(5)V99.
002500     05  TPIV-TOTAL-AVG-DAYS         PIC S9(5)V99.
002600     05  TPIV-WIN-RATE               PIC S9(3)V99.
002700     05  TPIV-RR-PCT                 PIC S9(5)V99.
002800     05  TPIV-RR-DOLLAR              PIC S9(5)V99.
002900     05  FILLER                      PIC X(06).
