000100******************************************************************
000200* DATE.........: 04/02/1993                                       ECP8O01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP8O02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP8O03
000500* PROGRAM......: ECP8ORDR                                         ECP8O04
000600* TYPE.........: BATCH                                            ECP8O05
000700* DESCRIPTION..: TURNS EACH INCOMING TRADE SIGNAL MESSAGE INTO A  ECP8O06
000800*              : SINGLE BROKER ORDER INSTRUCTION (OR A SKIPPED    ECP8O07
000900*              : DISPOSITION), APPLYING THE PER-ACCOUNT TRADE-    ECP8O08
001000*              : SIZE TABLE, THE CRYPTO SCREEN, THE TRADING-HOURS ECP8O09
001100*              : ORDER-TYPE RULE, AND THE DUPLICATE-SELL/BRACKET  ECP8O10
001200*              : LOGIC AGAINST THE OPEN-POSITIONS SNAPSHOT.       ECP8O11
001300* FILES........: SIGNALS (IN), TRADECFG (IN), POSITIONS (IN),     ECP8O12
001400*              : ORDERS (OUT), SYSIN (CTL CARD)                   ECP8O13
001500* PROGRAM(S)...: NONE                                             ECP8O14
001600******************************************************************
001700*                    C H A N G E   L O G                          ECP8O15
001800******************************************************************
001900* 04/02/93 RTF  ECP-014  ORIGINAL PROGRAM - BUILT WIRE-ORDER      ECP8O16
002000*                        INSTRUCTIONS FOR THE OLD TELEX GATEWAY   ECP8O17
002100*                        FROM THE OVERNIGHT ALERT DIGEST.         ECP8O18
002200* 01/06/99 DDM  ECP-058  Y2K - REVIEWED, NO 2-DIGIT-YEAR FIELDS   ECP8O19
002300*                        ON THIS PROGRAM'S OWN LAYOUTS.           ECP8O20
002400* 05/06/24 DDM  ECP-146  COMPLETE REWRITE FOR THE NEW EMAIL/TEXT  ECP8O21
002500*                        SIGNAL FEED - THE OLD TELEX WIRE-ORDER   ECP8O22
002600*                        FORMAT IS RETIRED.  NOW READS SIGNAL,    ECP8O23
002700*                        TRADE-CONFIG AND POSITIONS SNAPSHOTS AND ECP8O24
002800*                        WRITES ONE ORDER-RECORD PER SIGNAL, WITH ECP8O25
002900*                        THE CRYPTO SCREEN AND TRADING-HOURS      ECP8O26
003000*                        ORDER-TYPE RULE.                         ECP8O27
003100* 07/11/24 KJT  ECP-172  ADDED VERSION-B BRACKET (TP/SL) ORDER    ECP8O28
003200*                        LOGIC, THE DUPLICATE-SELL SCREEN AND THE ECP8O29
003300*                        BRACKET-CANCEL-ON-SELL RULE, ALL DRIVEN  ECP8O30
003400*                        OFF THE POSITIONS SNAPSHOT'S NEW FLAGS.  ECP8O31
003500* 08/10/24 KJT  ECP-181  520-PROCESAR-UNA-SIGNAL NOW ZEROES       ECP8O33
003600*                        QUANTITY/LIMIT/TP/SL RIGHT AFTER THE     ECP8O34
003700*                        SPACES-FILL OF REG-ORDER - THE SKIPPED   ECP8O35
003800*                        DISPOSITIONS WERE LEAVING SPACES IN      ECP8O36
003900*                        THOSE NUMERIC DISPLAY FIELDS ON ORDERS.  ECP8O37
004000* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP8O39
004100*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP8O40
004200*                        CLOCK TIME THE ORDER RUN FINISHED.        ECP8O41
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                     ECP8ORDR.
004600 AUTHOR.                         R. T. FIGUEROA.
004700 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
004800 DATE-WRITTEN.                   04/02/1993.
004900 DATE-COMPILED.                                                    ECP8O42
005000 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SIGNALS-FILE   ASSIGN TO SIGNALS
005800                           ORGANIZATION IS LINE SEQUENTIAL
005900                           FILE STATUS  IS FS-SIGNALS.
006000     SELECT TRADECFG-FILE  ASSIGN TO TRADECFG
006100                           ORGANIZATION IS LINE SEQUENTIAL
006200                           FILE STATUS  IS FS-TRADECFG.
006300     SELECT POSITIONS-FILE ASSIGN TO POSITIONS
006400                           ORGANIZATION IS LINE SEQUENTIAL
006500                           FILE STATUS  IS FS-POSITIONS.
006600     SELECT ORDERS-FILE    ASSIGN TO ORDERS
006700                           ORGANIZATION IS LINE SEQUENTIAL
006800                           FILE STATUS  IS FS-ORDERS.
006900     SELECT SYSIN-FILE     ASSIGN TO SYSIN
007000                           ORGANIZATION IS LINE SEQUENTIAL
007100                           FILE STATUS  IS FS-SYSIN.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SIGNALS-FILE.
007500     COPY ECPSIGN.
007600 FD  TRADECFG-FILE.
007700     COPY ECPTCFG.
007800 FD  POSITIONS-FILE.
007900     COPY ECPPOSN.
008000 FD  ORDERS-FILE.
008100     COPY ECPORDR.
008200 FD  SYSIN-FILE.
008300 01  REG-CONTROL-CARD.
008400     05  CC-VERSION                  PIC X(01).
008500     05  FILLER                      PIC X(01).
008600     05  CC-ACCOUNT                  PIC X(12).
008700     05  FILLER                      PIC X(66).
008800 WORKING-STORAGE SECTION.
008900 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
009000 01  WKS-WORK-FIELDS.
009100     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP8ORDR'.
009200     05  WKS-EOF-SIGNALS             PIC X(01) VALUE 'N'.
009300         88  WKS-END-SIGNALS                 VALUE 'Y'.
009400     05  WKS-EOF-TCFG                PIC X(01) VALUE 'N'.
009500         88  WKS-END-TCFG                    VALUE 'Y'.
009600     05  WKS-EOF-POSN                PIC X(01) VALUE 'N'.
009700         88  WKS-END-POSN                    VALUE 'Y'.
009800     05  WKS-VERSION-B               PIC X(01) VALUE 'N'.
009900         88  WKS-IS-VERSION-B                VALUE 'Y'.
010000     05  WKS-ACCOUNT                 PIC X(12) VALUE SPACES.
010100     05  WKS-TCFG-COUNT              PIC 9(05) COMP VALUE 0.
010200     05  WKS-POSN-COUNT              PIC 9(05) COMP VALUE 0.
010300     05  WKS-FOUND-FLAG              PIC X(01) VALUE 'N'.
010400         88  WKS-WAS-FOUND                   VALUE 'Y'.
010500     05  WKS-SIGNAL-COUNT            PIC 9(07) COMP VALUE 0.
010600     05  WKS-PLACED-COUNT            PIC 9(07) COMP VALUE 0.
010700     05  WKS-SKIPPED-COUNT           PIC 9(07) COMP VALUE 0.
010800     05  FILLER                      PIC X(15).
010900 01  WKS-WORK-FIELDS-REDEFINED REDEFINES WKS-WORK-FIELDS.
011000     05  WKS-WF-PROGRAM-NAME         PIC X(08).
011100     05  FILLER                      PIC X(43).
011200 01  FS-SIGNALS                      PIC X(02) VALUE '00'.
011300     88  FS-SIGNALS-OK                       VALUE '00'.
011400 01  FS-TRADECFG                     PIC X(02) VALUE '00'.
011500     88  FS-TRADECFG-OK                      VALUE '00'.
011600 01  FS-POSITIONS                    PIC X(02) VALUE '00'.
011700     88  FS-POSITIONS-OK                     VALUE '00'.
011800 01  FS-ORDERS                       PIC X(02) VALUE '00'.
011900     88  FS-ORDERS-OK                        VALUE '00'.
012000 01  FS-SYSIN                        PIC X(02) VALUE '00'.
012100     88  FS-SYSIN-OK                         VALUE '00'.
012200******************************************************************
012300*   T R A D E - C O N F I G   T A B L E  (BY ACCOUNT/TICKER)      *
012400******************************************************************
012500 01  WKS-TABLA-TCFG.
012600     05  WKS-TCFG-ENTRY OCCURS 2000 TIMES INDEXED BY WKS-X-TCFG.
012700         10  WKS-TCFG-TICKER         PIC X(10).
012800         10  WKS-TCFG-QUANTITY       PIC 9(07) COMP.
012900         10  FILLER                  PIC X(08).
013000 01  WKS-TABLA-TCFG-REDEFINED REDEFINES WKS-TABLA-TCFG.
013100     05  WKS-TCFG-BYTES              PIC X(44000).
013200******************************************************************
013300*   O P E N - P O S I T I O N S / O R D E R S   S N A P S H O T   *
013400******************************************************************
013500 01  WKS-TABLA-POSN.
013600     05  WKS-POSN-ENTRY OCCURS 2000 TIMES INDEXED BY WKS-X-POSN.
013700         10  WKS-POSN-TICKER         PIC X(10).
013800         10  WKS-POSN-QUANTITY       PIC 9(07) COMP.
013900         10  WKS-POSN-OPEN-SELL      PIC X(01).
014000             88  WKS-POSN-SELL-IS-OPEN       VALUE 'Y'.
014100         10  WKS-POSN-BRACKET        PIC X(01).
014200             88  WKS-POSN-BRACKET-IS-OPEN    VALUE 'Y'.
014300         10  FILLER                  PIC X(06).
014400******************************************************************
014500*   G E N E R I C   T E X T - S C A N   W O R K   A R E A S       *
014600******************************************************************
014700 01  WKS-SCAN-WORK.
014800     05  WKS-SCAN-TEXT               PIC X(250).
014900     05  WKS-SCAN-UPPER              PIC X(250).
015000     05  WKS-SCAN-LEN                PIC 9(03) COMP VALUE 0.
015100 01  WKS-FIND-WORK.
015200     05  WKS-NEEDLE                  PIC X(30).
015300     05  WKS-NEEDLE-LEN              PIC 9(03) COMP VALUE 0.
015400     05  WKS-FOUND-POS               PIC 9(03) COMP VALUE 0.
015500     05  WKS-SCAN-POS                PIC 9(03) COMP VALUE 0.
015600     05  WKS-SCAN-LIMIT              PIC 9(03) COMP VALUE 0.
015700 01  WKS-NUMBER-WORK.
015800     05  WKS-NUM-START               PIC 9(03) COMP VALUE 0.
015900     05  WKS-NUM-END                 PIC 9(03) COMP VALUE 0.
016000     05  WKS-NUM-CHAR                PIC X(01).
016100     05  WKS-NUM-BUFFER              PIC X(15) VALUE SPACES.
016200     05  WKS-NUM-BUFFER-LEN          PIC 9(02) COMP VALUE 0.
016300     05  WKS-NUM-DECIMAL             PIC S9(7)V9(4) VALUE 0.
016400     05  WKS-NUM-DOT-POS             PIC 9(02) COMP VALUE 0.
016500     05  WKS-NUM-I                   PIC 9(02) COMP VALUE 0.
016600     05  WKS-NUM-INT                 PIC S9(9) COMP VALUE 0.
016700     05  WKS-NUM-FRAC                PIC S9(9) COMP VALUE 0.
016800     05  WKS-NUM-FRAC-DIGITS         PIC 9(02) COMP VALUE 0.
016900     05  WKS-NUM-DIVISOR             PIC S9(9) COMP VALUE 1.
017000     05  WKS-NUM-DIGIT               PIC 9(01) VALUE 0.
017100 01  WKS-REV-WORK.
017200     05  WKS-REV-P1                  PIC S9(03) COMP VALUE 0.
017300     05  WKS-REV-P2                  PIC S9(03) COMP VALUE 0.
017400     05  WKS-REV-P3                  PIC S9(03) COMP VALUE 0.
017500     05  WKS-REV-DIGIT               PIC 9(01) VALUE 0.
017600     05  WKS-REV-VALUE               PIC 9(03) COMP VALUE 0.
017700******************************************************************
017800*   O N E   P A R S E D   S I G N A L                             *
017900******************************************************************
018000 01  WKS-PARSE-WORK.
018100     05  WKS-PARSE-ACTION            PIC X(04).
018200         88  WKS-PARSE-IS-BUY                VALUE 'BUY '.
018300         88  WKS-PARSE-IS-SELL               VALUE 'SELL'.
018400     05  WKS-PARSE-PRICE             PIC S9(7)V9(4).
018500     05  WKS-PARSE-QTY               PIC S9(7)V9(4).
018600     05  WKS-PARSE-TICKER            PIC X(10).
018700     05  WKS-BODY-OK                 PIC X(01).
018800         88  WKS-BODY-IS-OK                  VALUE 'Y'.
018900     05  WKS-HAS-SLTP                PIC X(01).
019000         88  WKS-HAS-SLTP-YES                VALUE 'Y'.
019100     05  WKS-SL-PCT                  PIC 9(03) COMP.
019200     05  WKS-TP-PCT                  PIC 9(03) COMP.
019300     05  FILLER                      PIC X(15).
019400 01  WKS-PARSE-REDEFINED REDEFINES WKS-PARSE-WORK.
019500     05  WKS-PARSE-KEY               PIC X(14).
019600     05  FILLER                      PIC X(30).
019700 01  WKS-MENSAJES.
019800     05  WKS-MSG-TOTAL               PIC X(45) VALUE
019900         'SIGNAL ROWS PROCESSED.....................: '.
020000     05  WKS-MSG-PLACED              PIC X(45) VALUE
020100         'ORDERS PLACED..............................: '.
020200     05  WKS-MSG-SKIPPED             PIC X(45) VALUE
020300         'ORDERS SKIPPED (ALL REASONS)...............: '.
020400     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
020500 PROCEDURE DIVISION.
020600 000-MAIN SECTION.
020700     PERFORM 100-LEER-CONTROL-CARD THRU 100-LEER-CONTROL-CARD-E
020800     PERFORM 200-CARGAR-TCFG THRU 200-CARGAR-TCFG-E
020900     PERFORM 300-CARGAR-POSICIONES THRU 300-CARGAR-POSICIONES-E
021000     PERFORM 500-PROCESAR-SIGNALS THRU 500-PROCESAR-SIGNALS-E
021100     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
021200     STOP RUN.
021300 000-MAIN-E. EXIT.
021400*
021500 100-LEER-CONTROL-CARD SECTION.
021600     OPEN INPUT SYSIN-FILE
021700     IF NOT FS-SYSIN-OK
021800        DISPLAY 'ECP8ORDR - NO SYSIN CONTROL CARD, RUN ABORTED'
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF
022200     READ SYSIN-FILE
022300         AT END
022400            DISPLAY 'ECP8ORDR - SYSIN CONTROL CARD IS EMPTY'
022500            MOVE 91 TO RETURN-CODE
022600            CLOSE SYSIN-FILE
022700            STOP RUN
022800     END-READ
022900     IF CC-VERSION = 'B' OR CC-VERSION = 'b'
023000        SET WKS-IS-VERSION-B TO TRUE
023100     END-IF
023200     MOVE CC-ACCOUNT TO WKS-ACCOUNT
023300     CLOSE SYSIN-FILE.
023400 100-LEER-CONTROL-CARD-E. EXIT.
023500*
023600 200-CARGAR-TCFG SECTION.
023700     OPEN INPUT TRADECFG-FILE
023800     IF NOT FS-TRADECFG-OK
023900        DISPLAY 'ECP8ORDR - CANNOT OPEN TRADECFG, STATUS '
024000                FS-TRADECFG
024100        MOVE 91 TO RETURN-CODE
024200        STOP RUN
024300     END-IF
024400     PERFORM 210-LEER-UNA-TCFG
024500     PERFORM 220-CARGAR-UNA-TCFG UNTIL WKS-END-TCFG
024600     CLOSE TRADECFG-FILE.
024700 200-CARGAR-TCFG-E. EXIT.
024800*
024900 210-LEER-UNA-TCFG SECTION.
025000     READ TRADECFG-FILE
025100         AT END MOVE 'Y' TO WKS-EOF-TCFG
025200                GO TO 210-LEER-UNA-TCFG-EXIT
025300     END-READ.
025400 210-LEER-UNA-TCFG-EXIT. EXIT.
025500 210-LEER-UNA-TCFG-E.    EXIT.
025600*
025700 220-CARGAR-UNA-TCFG SECTION.
025800     IF TCFG-ACCOUNT = WKS-ACCOUNT
025900        ADD 1 TO WKS-TCFG-COUNT
026000        SET WKS-X-TCFG TO WKS-TCFG-COUNT
026100        MOVE TCFG-TICKER   TO WKS-TCFG-TICKER (WKS-X-TCFG)
026200        MOVE TCFG-QUANTITY TO WKS-TCFG-QUANTITY (WKS-X-TCFG)
026300     END-IF
026400     PERFORM 210-LEER-UNA-TCFG.
026500 220-CARGAR-UNA-TCFG-E. EXIT.
026600*
026700 300-CARGAR-POSICIONES SECTION.
026800     OPEN INPUT POSITIONS-FILE
026900     IF NOT FS-POSITIONS-OK
027000        DISPLAY 'ECP8ORDR - CANNOT OPEN POSITIONS, STATUS '
027100                FS-POSITIONS
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF
027500     PERFORM 310-LEER-UNA-POSN
027600     PERFORM 320-CARGAR-UNA-POSN UNTIL WKS-END-POSN
027700     CLOSE POSITIONS-FILE.
027800 300-CARGAR-POSICIONES-E. EXIT.
027900*
028000 310-LEER-UNA-POSN SECTION.
028100     READ POSITIONS-FILE
028200         AT END MOVE 'Y' TO WKS-EOF-POSN
028300                GO TO 310-LEER-UNA-POSN-EXIT
028400     END-READ.
028500 310-LEER-UNA-POSN-EXIT. EXIT.
028600 310-LEER-UNA-POSN-E.    EXIT.
028700*
028800 320-CARGAR-UNA-POSN SECTION.
028900     ADD 1 TO WKS-POSN-COUNT
029000     SET WKS-X-POSN TO WKS-POSN-COUNT
029100     MOVE POSN-TICKER          TO WKS-POSN-TICKER (WKS-X-POSN)
029200     MOVE POSN-QUANTITY        TO WKS-POSN-QUANTITY (WKS-X-POSN)
029300     MOVE POSN-OPEN-SELL-ORDER TO WKS-POSN-OPEN-SELL (WKS-X-POSN)
029400     MOVE POSN-BRACKET-OPEN    TO WKS-POSN-BRACKET (WKS-X-POSN)
029500     PERFORM 310-LEER-UNA-POSN.
029600 320-CARGAR-UNA-POSN-E. EXIT.
029700******************************************************************
029800* MAIN SIGNAL PASS - ONE ORDER-RECORD WRITTEN PER SIGNAL, EVERY   *
029900* TIME, REGARDLESS OF DISPOSITION (AUDIT TRAIL).                  *
030000******************************************************************
030100 500-PROCESAR-SIGNALS SECTION.
030200     OPEN INPUT SIGNALS-FILE
030300     IF NOT FS-SIGNALS-OK
030400        DISPLAY 'ECP8ORDR - CANNOT OPEN SIGNALS, STATUS '
030500                FS-SIGNALS
030600        MOVE 91 TO RETURN-CODE
030700        STOP RUN
030800     END-IF
030900     OPEN OUTPUT ORDERS-FILE
031000     IF NOT FS-ORDERS-OK
031100        DISPLAY 'ECP8ORDR - CANNOT OPEN ORDERS, STATUS ' FS-ORDERS
031200        MOVE 91 TO RETURN-CODE
031300        STOP RUN
031400     END-IF
031500     PERFORM 510-LEER-UNA-SIGNAL
031600     PERFORM 520-PROCESAR-UNA-SIGNAL UNTIL WKS-END-SIGNALS
031700     CLOSE SIGNALS-FILE
031800     CLOSE ORDERS-FILE.
031900 500-PROCESAR-SIGNALS-E. EXIT.
032000*
032100 510-LEER-UNA-SIGNAL SECTION.
032200     READ SIGNALS-FILE
032300         AT END MOVE 'Y' TO WKS-EOF-SIGNALS
032400                GO TO 510-LEER-UNA-SIGNAL-EXIT
032500     END-READ
032600     ADD 1 TO WKS-SIGNAL-COUNT.
032700 510-LEER-UNA-SIGNAL-EXIT. EXIT.
032800 510-LEER-UNA-SIGNAL-E.    EXIT.
032900*
033000 520-PROCESAR-UNA-SIGNAL SECTION.
033100     MOVE SPACES TO REG-ORDER
033200     MOVE 0      TO ORDR-QUANTITY ORDR-LIMIT-PRICE
033300                    ORDR-TP-PRICE ORDR-SL-PRICE
033400     MOVE SPACES TO WKS-PARSE-WORK
033500     MOVE 0      TO WKS-PARSE-PRICE WKS-PARSE-QTY
033600                    WKS-SL-PCT WKS-TP-PCT
033700     MOVE 'N'    TO WKS-BODY-OK WKS-HAS-SLTP
033800     PERFORM 530-PARSEAR-SUBJECT
033900     PERFORM 540-PARSEAR-BODY
034000     IF NOT WKS-BODY-IS-OK
034100        SET ORDR-DISP-BAD-FORMAT TO TRUE
034200        GO TO 520-ESCRIBIR-ORDEN
034300     END-IF
034400     MOVE WKS-PARSE-TICKER TO ORDR-TICKER
034500     MOVE WKS-PARSE-ACTION TO ORDR-ACTION
034600     PERFORM 550-BUSCAR-TCFG
034700     IF NOT WKS-WAS-FOUND
034800        SET ORDR-DISP-NO-CONFIG TO TRUE
034900        GO TO 520-ESCRIBIR-ORDEN
035000     END-IF
035100     MOVE WKS-TCFG-QUANTITY (WKS-X-TCFG) TO ORDR-QUANTITY
035200     PERFORM 560-TEST-CRYPTO
035300     IF WKS-WAS-FOUND
035400        SET ORDR-DISP-CRYPTO TO TRUE
035500        GO TO 520-ESCRIBIR-ORDEN
035600     END-IF
035700     PERFORM 570-DETERMINAR-TIPO-ORDEN
035800     IF WKS-PARSE-IS-SELL
035900        PERFORM 600-MANEJAR-SELL
036000     ELSE
036100        PERFORM 650-MANEJAR-BUY
036200     END-IF.
036300 520-ESCRIBIR-ORDEN.
036400     WRITE REG-ORDER
036500     IF ORDR-DISP-PLACED
036600        ADD 1 TO WKS-PLACED-COUNT
036700     ELSE
036800        ADD 1 TO WKS-SKIPPED-COUNT
036900     END-IF
037000     PERFORM 510-LEER-UNA-SIGNAL.
037100 520-PROCESAR-UNA-SIGNAL-E. EXIT.
037200******************************************************************
037300* PARSE THE SUBJECT FOR THE OPTIONAL "<N>%SL <M>%TP" SUFFIX       *
037400******************************************************************
037500 530-PARSEAR-SUBJECT SECTION.
037600     MOVE SPACES TO WKS-SCAN-TEXT
037700     MOVE SIGN-SUBJECT TO WKS-SCAN-TEXT (1:100)
037800     MOVE WKS-SCAN-TEXT TO WKS-SCAN-UPPER
037900     INSPECT WKS-SCAN-UPPER CONVERTING
038000        'abcdefghijklmnopqrstuvwxyz' TO
038100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038200     MOVE 100 TO WKS-SCAN-LEN
038300     MOVE '%SL' TO WKS-NEEDLE
038400     MOVE 3     TO WKS-NEEDLE-LEN
038500     PERFORM 950-BUSCAR-SUBCADENA
038600     IF WKS-FOUND-POS NOT = 0
038700        PERFORM 972-EXTRAER-NUM-ANTES
038800        MOVE WKS-REV-VALUE TO WKS-SL-PCT
038900     END-IF
039000     MOVE '%TP' TO WKS-NEEDLE
039100     MOVE 3     TO WKS-NEEDLE-LEN
039200     PERFORM 950-BUSCAR-SUBCADENA
039300     IF WKS-FOUND-POS NOT = 0
039400        PERFORM 972-EXTRAER-NUM-ANTES
039500        MOVE WKS-REV-VALUE TO WKS-TP-PCT
039600     END-IF
039700     IF WKS-SL-PCT > 0 AND WKS-TP-PCT > 0
039800        SET WKS-HAS-SLTP-YES TO TRUE
039900     END-IF.
040000 530-PARSEAR-SUBJECT-E. EXIT.
040100******************************************************************
040200* PARSE THE BODY: "ORDER <ACTION> @ <PRICE> FOR <QTY> FILLED ON   *
040300* <TICKER> ... AT <ISO TIMESTAMP>."  ANY PIECE MISSING LEAVES     *
040400* WKS-BODY-OK AT 'N' (SKIPPED-BAD-FORMAT).                        *
040500******************************************************************
040600 540-PARSEAR-BODY SECTION.
040700     MOVE SPACES TO WKS-SCAN-TEXT
040800     MOVE SIGN-BODY TO WKS-SCAN-TEXT
040900     MOVE WKS-SCAN-TEXT TO WKS-SCAN-UPPER
041000     INSPECT WKS-SCAN-UPPER CONVERTING
041100        'abcdefghijklmnopqrstuvwxyz' TO
041200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041300     MOVE 250 TO WKS-SCAN-LEN
041400     MOVE SPACES TO WKS-PARSE-ACTION
041500     MOVE 'BUY' TO WKS-NEEDLE
041600     MOVE 3     TO WKS-NEEDLE-LEN
041700     PERFORM 950-BUSCAR-SUBCADENA
041800     IF WKS-FOUND-POS NOT = 0
041900        MOVE 'BUY ' TO WKS-PARSE-ACTION
042000     ELSE
042100        MOVE 'SELL' TO WKS-NEEDLE
042200        MOVE 4      TO WKS-NEEDLE-LEN
042300        PERFORM 950-BUSCAR-SUBCADENA
042400        IF WKS-FOUND-POS NOT = 0
042500           MOVE 'SELL' TO WKS-PARSE-ACTION
042600        END-IF
042700     END-IF
042800     IF WKS-PARSE-ACTION = SPACES
042900        GO TO 540-PARSEAR-BODY-E
043000     END-IF
043100     MOVE '@' TO WKS-NEEDLE
043200     MOVE 1   TO WKS-NEEDLE-LEN
043300     PERFORM 950-BUSCAR-SUBCADENA
043400     IF WKS-FOUND-POS = 0
043500        GO TO 540-PARSEAR-BODY-E
043600     END-IF
043700     MOVE WKS-FOUND-POS TO WKS-NUM-START
043800     ADD WKS-NEEDLE-LEN TO WKS-NUM-START
043900     PERFORM 960-EXTRAER-NUMERO
044000     IF WKS-NUM-BUFFER-LEN = 0
044100        GO TO 540-PARSEAR-BODY-E
044200     END-IF
044300     MOVE WKS-NUM-DECIMAL TO WKS-PARSE-PRICE
044400     MOVE 'FOR' TO WKS-NEEDLE
044500     MOVE 3     TO WKS-NEEDLE-LEN
044600     PERFORM 950-BUSCAR-SUBCADENA
044700     IF WKS-FOUND-POS = 0
044800        GO TO 540-PARSEAR-BODY-E
044900     END-IF
045000     MOVE WKS-FOUND-POS TO WKS-NUM-START
045100     ADD WKS-NEEDLE-LEN TO WKS-NUM-START
045200     PERFORM 960-EXTRAER-NUMERO
045300     IF WKS-NUM-BUFFER-LEN = 0
045400        GO TO 540-PARSEAR-BODY-E
045500     END-IF
045600     MOVE WKS-NUM-DECIMAL TO WKS-PARSE-QTY
045700     MOVE 'FILLED ON' TO WKS-NEEDLE
045800     MOVE 9           TO WKS-NEEDLE-LEN
045900     PERFORM 950-BUSCAR-SUBCADENA
046000     IF WKS-FOUND-POS = 0
046100        GO TO 540-PARSEAR-BODY-E
046200     END-IF
046300     MOVE WKS-FOUND-POS TO WKS-NUM-START
046400     ADD WKS-NEEDLE-LEN TO WKS-NUM-START
046500     ADD 1               TO WKS-NUM-START
046600     PERFORM 961-EXTRAER-TOKEN-TICKER
046700     IF WKS-PARSE-TICKER = SPACES
046800        GO TO 540-PARSEAR-BODY-E
046900     END-IF
047000     MOVE ' AT ' TO WKS-NEEDLE
047100     MOVE 4      TO WKS-NEEDLE-LEN
047200     PERFORM 950-BUSCAR-SUBCADENA
047300     IF WKS-FOUND-POS = 0
047400        GO TO 540-PARSEAR-BODY-E
047500     END-IF
047600     SET WKS-BODY-IS-OK TO TRUE.
047700 540-PARSEAR-BODY-E. EXIT.
047800******************************************************************
047900* LINEAR LOOKUP OF THE PARSED TICKER IN THE TRADE-CONFIG TABLE.   *
048000******************************************************************
048100 550-BUSCAR-TCFG SECTION.
048200     MOVE 'N' TO WKS-FOUND-FLAG
048300     PERFORM 551-EXPLORAR-TCFG
048400        VARYING WKS-X-TCFG FROM 1 BY 1
048500        UNTIL WKS-X-TCFG > WKS-TCFG-COUNT OR WKS-WAS-FOUND
048600     IF WKS-WAS-FOUND
048700        SET WKS-X-TCFG DOWN BY 1
048800     END-IF.
048900 550-BUSCAR-TCFG-E. EXIT.
049000*
049100 551-EXPLORAR-TCFG SECTION.
049200     IF WKS-TCFG-TICKER (WKS-X-TCFG) = WKS-PARSE-TICKER
049300        MOVE 'Y' TO WKS-FOUND-FLAG
049400     END-IF.
049500 551-EXPLORAR-TCFG-E. EXIT.
049600******************************************************************
049700* CRYPTO SCREEN - TICKER CONTAINS "BTC" OR "ETH" ANYWHERE.        *
049800******************************************************************
049900 560-TEST-CRYPTO SECTION.
050000     MOVE SPACES TO WKS-SCAN-TEXT
050100     MOVE WKS-PARSE-TICKER TO WKS-SCAN-TEXT (1:10)
050200     MOVE WKS-SCAN-TEXT TO WKS-SCAN-UPPER
050300     MOVE 10 TO WKS-SCAN-LEN
050400     MOVE 'N' TO WKS-FOUND-FLAG
050500     MOVE 'BTC' TO WKS-NEEDLE
050600     MOVE 3     TO WKS-NEEDLE-LEN
050700     PERFORM 950-BUSCAR-SUBCADENA
050800     IF WKS-FOUND-POS NOT = 0
050900        MOVE 'Y' TO WKS-FOUND-FLAG
051000     ELSE
051100        MOVE 'ETH' TO WKS-NEEDLE
051200        MOVE 3     TO WKS-NEEDLE-LEN
051300        PERFORM 950-BUSCAR-SUBCADENA
051400        IF WKS-FOUND-POS NOT = 0
051500           MOVE 'Y' TO WKS-FOUND-FLAG
051600        END-IF
051700     END-IF.
051800 560-TEST-CRYPTO-E. EXIT.
051900******************************************************************
052000* TRADING-HOURS TEST (EXCHANGE-LOCAL TIME FROM THE SIGNAL) -      *
052100* BEFORE 09:30:00 OR AFTER 15:59:00 -> LMT, ELSE MIDPRICE.        *
052200******************************************************************
052300 570-DETERMINAR-TIPO-ORDEN SECTION.
052400     IF SIGN-RECV-TIME < '09:30:00' OR SIGN-RECV-TIME > '15:59:00'
052500        SET ORDR-TYPE-LIMIT TO TRUE
052600        COMPUTE ORDR-LIMIT-PRICE ROUNDED = WKS-PARSE-PRICE
052700     ELSE
052800        SET ORDR-TYPE-MIDPRICE TO TRUE
052900        MOVE 0 TO ORDR-LIMIT-PRICE
053000     END-IF.
053100 570-DETERMINAR-TIPO-ORDEN-E. EXIT.
053200******************************************************************
053300* SELL HANDLING - VERSION B CANCELS A RESTING BRACKET FIRST, THEN *
053400* THE DUP-SELL/NO-POSITION SCREEN APPLIES TO BOTH VERSIONS.       *
053500******************************************************************
053600 600-MANEJAR-SELL SECTION.
053700     IF WKS-IS-VERSION-B
053800        PERFORM 610-CANCELAR-BRACKET
053900     END-IF
054000     PERFORM 580-BUSCAR-POSN
054100     IF WKS-WAS-FOUND AND WKS-POSN-SELL-IS-OPEN (WKS-X-POSN)
054200        SET ORDR-DISP-DUP-SELL TO TRUE
054300        GO TO 600-MANEJAR-SELL-E
054400     END-IF
054500     IF (NOT WKS-WAS-FOUND) OR
054600        WKS-POSN-QUANTITY (WKS-X-POSN) = 0
054700        SET ORDR-DISP-NO-POSITION TO TRUE
054800        GO TO 600-MANEJAR-SELL-E
054900     END-IF
055000     MOVE WKS-POSN-QUANTITY (WKS-X-POSN) TO ORDR-QUANTITY
055100     SET ORDR-DISP-PLACED TO TRUE
055200     MOVE 'Y' TO WKS-POSN-OPEN-SELL (WKS-X-POSN).
055300 600-MANEJAR-SELL-E. EXIT.
055400*
055500 610-CANCELAR-BRACKET SECTION.
055600     PERFORM 580-BUSCAR-POSN
055700     IF WKS-WAS-FOUND
055800        MOVE 'N' TO WKS-POSN-BRACKET (WKS-X-POSN)
055900     END-IF.
056000 610-CANCELAR-BRACKET-E. EXIT.
056100******************************************************************
056200* BUY HANDLING - VERSION B WITH SL/TP GOES BRACKET; EVERYTHING    *
056300* ELSE IS A PLAIN BUY AT THE ORDER TYPE ALREADY DECIDED.          *
056400******************************************************************
056500 650-MANEJAR-BUY SECTION.
056600     IF WKS-IS-VERSION-B AND WKS-HAS-SLTP-YES
056700        PERFORM 660-ARMAR-BRACKET
056800     END-IF
056900     SET ORDR-DISP-PLACED TO TRUE.
057000 650-MANEJAR-BUY-E. EXIT.
057100*
057200 660-ARMAR-BRACKET SECTION.
057300     MOVE 1 TO ORDR-QUANTITY
057400     COMPUTE ORDR-TP-PRICE ROUNDED =
057500             WKS-PARSE-PRICE * (1 + (WKS-TP-PCT / 100))
057600     COMPUTE ORDR-SL-PRICE ROUNDED =
057700             WKS-PARSE-PRICE * (1 - (WKS-SL-PCT / 100))
057800     PERFORM 580-BUSCAR-POSN
057900     IF WKS-WAS-FOUND
058000        MOVE 'Y' TO WKS-POSN-BRACKET (WKS-X-POSN)
058100     ELSE
058200        ADD 1 TO WKS-POSN-COUNT
058300        SET WKS-X-POSN TO WKS-POSN-COUNT
058400        MOVE WKS-PARSE-TICKER TO WKS-POSN-TICKER (WKS-X-POSN)
058500        MOVE 0   TO WKS-POSN-QUANTITY (WKS-X-POSN)
058600        MOVE 'N' TO WKS-POSN-OPEN-SELL (WKS-X-POSN)
058700        MOVE 'Y' TO WKS-POSN-BRACKET (WKS-X-POSN)
058800     END-IF.
058900 660-ARMAR-BRACKET-E. EXIT.
059000******************************************************************
059100* LINEAR LOOKUP OF THE PARSED TICKER IN THE POSITIONS SNAPSHOT.   *
059200******************************************************************
059300 580-BUSCAR-POSN SECTION.
059400     MOVE 'N' TO WKS-FOUND-FLAG
059500     PERFORM 581-EXPLORAR-POSN
059600        VARYING WKS-X-POSN FROM 1 BY 1
059700        UNTIL WKS-X-POSN > WKS-POSN-COUNT OR WKS-WAS-FOUND
059800     IF WKS-WAS-FOUND
059900        SET WKS-X-POSN DOWN BY 1
060000     END-IF.
060100 580-BUSCAR-POSN-E. EXIT.
060200*
060300 581-EXPLORAR-POSN SECTION.
060400     IF WKS-POSN-TICKER (WKS-X-POSN) = WKS-PARSE-TICKER
060500        MOVE 'Y' TO WKS-FOUND-FLAG
060600     END-IF.
060700 581-EXPLORAR-POSN-E. EXIT.
060800******************************************************************
060900* GENERIC SUBSTRING SEARCH - CASE-INSENSITIVE (UPPER-CASE COPY)   *
061000******************************************************************
061100 950-BUSCAR-SUBCADENA SECTION.
061200     MOVE 0 TO WKS-FOUND-POS
061300     COMPUTE WKS-SCAN-LIMIT = WKS-SCAN-LEN - WKS-NEEDLE-LEN + 1
061400     IF WKS-SCAN-LIMIT < 1
061500        GO TO 950-BUSCAR-SUBCADENA-E
061600     END-IF
061700     PERFORM 951-COMPARAR-EN-POSICION
061800        VARYING WKS-SCAN-POS FROM 1 BY 1
061900        UNTIL WKS-SCAN-POS > WKS-SCAN-LIMIT
062000           OR WKS-FOUND-POS NOT = 0.
062100 950-BUSCAR-SUBCADENA-E. EXIT.
062200*
062300 951-COMPARAR-EN-POSICION SECTION.
062400     IF WKS-SCAN-UPPER (WKS-SCAN-POS:WKS-NEEDLE-LEN) =
062500        WKS-NEEDLE (1:WKS-NEEDLE-LEN)
062600        MOVE WKS-SCAN-POS TO WKS-FOUND-POS
062700     END-IF.
062800 951-COMPARAR-EN-POSICION-E. EXIT.
062900******************************************************************
063000* EXTRACT THE FIRST NUMBER (OPTIONAL DECIMALS) STARTING AT OR     *
063100* AFTER WKS-NUM-START, ALLOWING FOR LEADING SPACES.               *
063200******************************************************************
063300 960-EXTRAER-NUMERO SECTION.
063400     MOVE SPACES TO WKS-NUM-BUFFER
063500     MOVE 0 TO WKS-NUM-BUFFER-LEN WKS-NUM-DECIMAL
063600     IF WKS-NUM-START < 1 OR WKS-NUM-START > WKS-SCAN-LEN
063700        GO TO 960-EXTRAER-NUMERO-E
063800     END-IF
063900     PERFORM 963-SALTAR-ESPACIOS
064000        VARYING WKS-NUM-START FROM WKS-NUM-START BY 1
064100        UNTIL WKS-NUM-START > WKS-SCAN-LEN
064200           OR WKS-SCAN-TEXT (WKS-NUM-START:1) NOT = SPACE
064300     PERFORM 964-COPIAR-DIGITOS
064400        VARYING WKS-NUM-END FROM WKS-NUM-START BY 1
064500        UNTIL WKS-NUM-END > WKS-SCAN-LEN
064600           OR WKS-NUM-BUFFER-LEN > 14
064700     IF WKS-NUM-BUFFER-LEN > 0
064800        PERFORM 965-CONVERTIR-BUFFER
064900     END-IF.
065000 960-EXTRAER-NUMERO-E. EXIT.
065100*
065200 963-SALTAR-ESPACIOS SECTION.
065300     CONTINUE.
065400 963-SALTAR-ESPACIOS-E. EXIT.
065500*
065600 964-COPIAR-DIGITOS SECTION.
065700     MOVE WKS-SCAN-TEXT (WKS-NUM-END:1) TO WKS-NUM-CHAR
065800     IF WKS-NUM-CHAR IS NUMERIC OR WKS-NUM-CHAR = '.'
065900        ADD 1 TO WKS-NUM-BUFFER-LEN
066000        MOVE WKS-NUM-CHAR TO
066100             WKS-NUM-BUFFER (WKS-NUM-BUFFER-LEN:1)
066200     ELSE
066300        MOVE 99 TO WKS-NUM-END
066400     END-IF.
066500 964-COPIAR-DIGITOS-E. EXIT.
066600*
066700 965-CONVERTIR-BUFFER SECTION.
066800     MOVE 0 TO WKS-NUM-DECIMAL WKS-NUM-INT WKS-NUM-FRAC
066900             WKS-NUM-FRAC-DIGITS WKS-NUM-DOT-POS WKS-NUM-DIVISOR
067000     PERFORM 968-BUSCAR-PUNTO
067100        VARYING WKS-NUM-I FROM 1 BY 1
067200        UNTIL WKS-NUM-I > WKS-NUM-BUFFER-LEN
067300     IF WKS-NUM-DOT-POS = 0
067400        COMPUTE WKS-NUM-DOT-POS = WKS-NUM-BUFFER-LEN + 1
067500     END-IF
067600     IF WKS-NUM-DOT-POS > 1
067700        PERFORM 969-ACUMULAR-ENTERO
067800           VARYING WKS-NUM-I FROM 1 BY 1
067900           UNTIL WKS-NUM-I >= WKS-NUM-DOT-POS
068000     END-IF
068100     PERFORM 970-ACUMULAR-FRACCION
068200        VARYING WKS-NUM-I FROM WKS-NUM-DOT-POS BY 1
068300        UNTIL WKS-NUM-I >= WKS-NUM-BUFFER-LEN
068400     PERFORM 971-CALCULAR-DIVISOR
068500        VARYING WKS-NUM-I FROM 1 BY 1
068600        UNTIL WKS-NUM-I > WKS-NUM-FRAC-DIGITS
068700     COMPUTE WKS-NUM-DECIMAL ROUNDED =
068800             WKS-NUM-INT + (WKS-NUM-FRAC / WKS-NUM-DIVISOR).
068900 965-CONVERTIR-BUFFER-E. EXIT.
069000*
069100 968-BUSCAR-PUNTO SECTION.
069200     IF WKS-NUM-BUFFER (WKS-NUM-I:1) = '.'
069300        MOVE WKS-NUM-I TO WKS-NUM-DOT-POS
069400     END-IF.
069500 968-BUSCAR-PUNTO-E. EXIT.
069600*
069700 969-ACUMULAR-ENTERO SECTION.
069800     MOVE WKS-NUM-BUFFER (WKS-NUM-I:1) TO WKS-NUM-DIGIT
069900     COMPUTE WKS-NUM-INT = (WKS-NUM-INT * 10) + WKS-NUM-DIGIT.
070000 969-ACUMULAR-ENTERO-E. EXIT.
070100*
070200 970-ACUMULAR-FRACCION SECTION.
070300     IF WKS-NUM-I >= WKS-NUM-DOT-POS AND
070400        WKS-NUM-I < WKS-NUM-BUFFER-LEN
070500        MOVE WKS-NUM-BUFFER (WKS-NUM-I + 1:1) TO WKS-NUM-DIGIT
070600        COMPUTE WKS-NUM-FRAC = (WKS-NUM-FRAC * 10) + WKS-NUM-DIGIT
070700        ADD 1 TO WKS-NUM-FRAC-DIGITS
070800     END-IF.
070900 970-ACUMULAR-FRACCION-E. EXIT.
071000*
071100 971-CALCULAR-DIVISOR SECTION.
071200     COMPUTE WKS-NUM-DIVISOR = WKS-NUM-DIVISOR * 10.
071300 971-CALCULAR-DIVISOR-E. EXIT.
071400******************************************************************
071500* PULL THE TOKEN AFTER "FILLED ON" AS THE TICKER (UPPER, DIGITS,  *
071600* DOT ONLY) - STOP AT THE FIRST CHARACTER THAT IS NONE OF THOSE.  *
071700******************************************************************
071800 961-EXTRAER-TOKEN-TICKER SECTION.
071900     MOVE SPACES TO WKS-PARSE-TICKER
072000     MOVE 0 TO WKS-NUM-BUFFER-LEN
072100     PERFORM 962-COPIAR-TICKER-CHAR
072200        VARYING WKS-NUM-END FROM WKS-NUM-START BY 1
072300        UNTIL WKS-NUM-END > WKS-SCAN-LEN
072400           OR WKS-NUM-BUFFER-LEN > 10
072500           OR WKS-NUM-BUFFER-LEN = 99.
072600 961-EXTRAER-TOKEN-TICKER-E. EXIT.
072700*
072800 962-COPIAR-TICKER-CHAR SECTION.
072900     MOVE WKS-SCAN-UPPER (WKS-NUM-END:1) TO WKS-NUM-CHAR
073000     IF (WKS-NUM-CHAR >= 'A' AND WKS-NUM-CHAR <= 'Z')
073100          OR WKS-NUM-CHAR NUMERIC OR WKS-NUM-CHAR = '.'
073200        ADD 1 TO WKS-NUM-BUFFER-LEN
073300        MOVE WKS-NUM-CHAR TO
073400             WKS-PARSE-TICKER (WKS-NUM-BUFFER-LEN:1)
073500     ELSE
073600        MOVE 99 TO WKS-NUM-BUFFER-LEN
073700     END-IF.
073800 962-COPIAR-TICKER-CHAR-E. EXIT.
073900******************************************************************
074000* PULL THE 1-3 DIGIT NUMBER IMMEDIATELY BEFORE WKS-FOUND-POS      *
074100* (USED FOR THE "<N>%SL" / "<M>%TP" SUBJECT SUFFIX).              *
074200******************************************************************
074300 972-EXTRAER-NUM-ANTES SECTION.
074400     MOVE 0 TO WKS-REV-VALUE
074500     COMPUTE WKS-REV-P1 = WKS-FOUND-POS - 1
074600     COMPUTE WKS-REV-P2 = WKS-FOUND-POS - 2
074700     COMPUTE WKS-REV-P3 = WKS-FOUND-POS - 3
074800     IF WKS-REV-P1 < 1
074900        GO TO 972-EXTRAER-NUM-ANTES-E
075000     END-IF
075100     IF WKS-SCAN-UPPER (WKS-REV-P1:1) NOT NUMERIC
075200        GO TO 972-EXTRAER-NUM-ANTES-E
075300     END-IF
075400     IF WKS-REV-P2 < 1 OR WKS-SCAN-UPPER (WKS-REV-P2:1) NOT NUMERIC
075500        MOVE WKS-SCAN-UPPER (WKS-REV-P1:1) TO WKS-REV-DIGIT
075600        MOVE WKS-REV-DIGIT TO WKS-REV-VALUE
075700        GO TO 972-EXTRAER-NUM-ANTES-E
075800     END-IF
075900     IF WKS-REV-P3 < 1 OR WKS-SCAN-UPPER (WKS-REV-P3:1) NOT NUMERIC
076000        MOVE WKS-SCAN-UPPER (WKS-REV-P2:1) TO WKS-REV-DIGIT
076100        COMPUTE WKS-REV-VALUE = WKS-REV-DIGIT * 10
076200        MOVE WKS-SCAN-UPPER (WKS-REV-P1:1) TO WKS-REV-DIGIT
076300        ADD WKS-REV-DIGIT TO WKS-REV-VALUE
076400        GO TO 972-EXTRAER-NUM-ANTES-E
076500     END-IF
076600     MOVE WKS-SCAN-UPPER (WKS-REV-P3:1) TO WKS-REV-DIGIT
076700     COMPUTE WKS-REV-VALUE = WKS-REV-DIGIT * 100
076800     MOVE WKS-SCAN-UPPER (WKS-REV-P2:1) TO WKS-REV-DIGIT
076900     COMPUTE WKS-REV-VALUE = WKS-REV-VALUE + (WKS-REV-DIGIT * 10)
077000     MOVE WKS-SCAN-UPPER (WKS-REV-P1:1) TO WKS-REV-DIGIT
077100     ADD WKS-REV-DIGIT TO WKS-REV-VALUE.
077200 972-EXTRAER-NUM-ANTES-E. EXIT.
077300*
077400 900-ESTADISTICAS SECTION.
077500     MOVE WKS-SIGNAL-COUNT TO WKS-EDIT-COUNT
077600     DISPLAY WKS-MSG-TOTAL WKS-EDIT-COUNT
077700     MOVE WKS-PLACED-COUNT TO WKS-EDIT-COUNT
077800     DISPLAY WKS-MSG-PLACED WKS-EDIT-COUNT
077900     MOVE WKS-SKIPPED-COUNT TO WKS-EDIT-COUNT
078000     DISPLAY WKS-MSG-SKIPPED WKS-EDIT-COUNT
078100     ACCEPT WKS-RUN-CLOCK FROM TIME
078200     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
078300             WKS-RUN-CLOCK.
078400 900-ESTADISTICAS-E. EXIT.
