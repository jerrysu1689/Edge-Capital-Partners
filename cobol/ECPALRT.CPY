000100******************************************************************
000200* RECORD.......: ALERT-RECORD                                    *
000300* FILE.........: ALERTS                                          *
000400* DESCRIPTION..: RAW TRADING-PLATFORM ALERT NOTIFICATION AS      *
000500*                RECEIVED FROM THE SIGNAL FEED, ONE LINE PER     *
000600*                ALERT, BEFORE ANY PARSING IS ATTEMPTED.         *
000700* MAINTENANCE..:                                                 *
000800*   2024-02-05 DDM  ECP-118  ORIGINAL LAYOUT.                    *
000900*   2024-09-19 KJT  ECP-204  WIDENED DESCRIPTION TO X(200) -     *
001000*                            SOME PLATFORM ALERTS WERE BEING     *
001100*                            TRUNCATED AT THE OLD X(160).        *
001200******************************************************************
001300 01  REG-ALERT.
001400     05  ALRT-ID                     PIC X(12).
001500     05  ALRT-TIME-ISO               PIC X(20).
001600     05  ALRT-NAME                   PIC X(40).
001700     05  ALRT-TICKER-RAW             PIC X(30).
001800     05  ALRT-DESCRIPTION            PIC X(200).
001900     05  FILLER                      PIC X(18).
