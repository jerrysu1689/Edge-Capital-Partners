000100******************************************************************
000200* DATE.........: 09/18/1990                                       ECP3P01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP3P02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP3P03
000500* PROGRAM......: ECP3PRIN                                         ECP3P04
000600* TYPE.........: BATCH                                            ECP3P05
000700* DESCRIPTION..: RESORTS THE CLOSED-TRADE FILE INTO (ALERT-ID,    ECP3P06
000800*              : TRADING-DATE) SEQUENCE AND, WALKING EACH ALERT   ECP3P07
000900*              : ID'S TRADES CHRONOLOGICALLY, COMPOUNDS A         ECP3P08
001000*              : $100,000.00 STARTING PRINCIPAL THROUGH EVERY     ECP3P09
001100*              : TRADE'S RETURN PERCENTAGE.  THE PRINCIPAL GOING  ECP3P10
001200*              : INTO EACH TRADE IS STAMPED BACK ONTO THE ROW.    ECP3P11
001300* FILES........: CLOSEDTR (IN/OUT, RESORTED IN PLACE)             ECP3P12
001400* PROGRAM(S)...: NONE                                             ECP3P13
001500******************************************************************
001600*                    C H A N G E   L O G                          ECP3P14
001700******************************************************************
001800* 09/18/90 RTF  ECP-011  ORIGINAL PROGRAM.                        ECP3P15
001900* 01/06/99 DDM  ECP-058  Y2K - CONFIRMED TRADING-DATE SORT KEY    ECP3P16
002000*                        IS A FULL 4-DIGIT-YEAR STRING; NO CHANGE ECP3P17
002100*                        TO THE COMPARE LOGIC WAS NEEDED.         ECP3P18
002200* 02/05/24 DDM  ECP-118  STARTING PRINCIPAL MOVED TO A NAMED      ECP3P19
002300*                        CONSTANT (WAS A LITERAL IN THE COMPUTE). ECP3P20
002400* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP3P22
002500*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP3P23
002600*                        CLOCK TIME THE COMPOUNDING STEP FINISHED. ECP3P24
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     ECP3PRIN.
003000 AUTHOR.                         R. T. FIGUEROA.
003100 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003200 DATE-WRITTEN.                   09/18/1990.
003300 DATE-COMPILED.                                                    ECP3P25
003400 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
004200                          ORGANIZATION IS LINE SEQUENTIAL
004300                          FILE STATUS  IS FS-CLOSEDTR.
004400     SELECT SORTWK2       ASSIGN TO SORTWK2.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CLOSEDTR-FILE.
004800     COPY ECPCLTR.
004900 SD  SORTWK2.
005000     COPY ECPCLTR REPLACING REG-CLOSED-TRADE BY WORK-CLTR-REC
005100                            LEADING CLTR- BY WCLT-.
005200 WORKING-STORAGE SECTION.
005300 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
005400 01  WKS-WORK-FIELDS.
005500     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP3PRIN'.
005600     05  WKS-EOF-CLOSEDTR            PIC X(01) VALUE 'N'.
005700         88  WKS-END-CLOSEDTR                VALUE 'Y'.
005800     05  WKS-FIRST-RECORD            PIC X(01) VALUE 'Y'.
005900         88  WKS-IS-FIRST-RECORD             VALUE 'Y'.
006000     05  WKS-ROW-COUNT               PIC 9(07) COMP VALUE 0.
006100     05  FILLER                      PIC X(20).
006200 01  WKS-WORK-FIELDS-REDEFINED REDEFINES WKS-WORK-FIELDS.
006300     05  WKS-WF-PROGRAM-NAME         PIC X(08).
006400     05  FILLER                      PIC X(31).
006500 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
006600     88  FS-CLOSEDTR-OK                      VALUE '00'.
006700     88  FS-CLOSEDTR-EOF                     VALUE '10'.
006800******************************************************************
006900*        C O M P O U N D I N G   C O N S T A N T S                *
007000******************************************************************
007100 01  WKS-CONSTANTES.
007200     05  WKS-STARTING-PRINCIPLE      PIC S9(9)V99
007300                                     VALUE 100000.00.
007400     05  FILLER                      PIC X(10).
007500 01  WKS-CONSTANTES-REDEFINED REDEFINES WKS-CONSTANTES.
007600     05  WKS-STARTING-PRINCIPLE-X    PIC X(12).
007700     05  FILLER                      PIC X(10).
007800******************************************************************
007900*        R U N N I N G   C O M P O U N D I N G   S T A T E        *
008000******************************************************************
008100 01  WKS-COMPOUND-WORK.
008200     05  WKS-CURRENT-PRINCIPLE       PIC S9(9)V99.
008300     05  WKS-PREV-ALERT-ID           PIC X(12).
008400     05  WKS-NEXT-PRINCIPLE          PIC S9(9)V9(6).
008500     05  FILLER                      PIC X(15).
008600 01  WKS-COMPOUND-REDEFINED REDEFINES WKS-COMPOUND-WORK.
008700     05  WKS-COMPOUND-KEY            PIC X(11).
008800     05  FILLER                      PIC X(42).
008900 01  WKS-MENSAJES.
009000     05  WKS-MSG-ROWS                PIC X(45) VALUE
009100         'CLOSED-TRADE ROWS RE-STAMPED WITH PRINCIPLE.: '.
009200     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
009300 PROCEDURE DIVISION.
009400 000-MAIN SECTION.
009500     PERFORM 500-ORDENAR-Y-COMPONER THRU 500-ORDENAR-Y-COMPONER-E
009600     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
009700     STOP RUN.
009800 000-MAIN-E. EXIT.
009900*
010000 500-ORDENAR-Y-COMPONER SECTION.
010100     SORT SORTWK2
010200         ASCENDING KEY WCLT-ALERT-ID     OF WORK-CLTR-REC
010300         ASCENDING KEY WCLT-TRADING-DATE OF WORK-CLTR-REC
010400         INPUT PROCEDURE  IS 510-LEER-Y-RELEASE
010500         OUTPUT PROCEDURE IS 600-RETURN-Y-COMPONER.
010600 500-ORDENAR-Y-COMPONER-E. EXIT.
010700*
010800 510-LEER-Y-RELEASE SECTION.
010900     OPEN INPUT CLOSEDTR-FILE
011000     IF NOT FS-CLOSEDTR-OK
011100        DISPLAY 'ECP3PRIN - CANNOT OPEN CLOSEDTR, STATUS '
011200                FS-CLOSEDTR
011300        MOVE 91 TO RETURN-CODE
011400        STOP RUN
011500     END-IF
011600     PERFORM 511-LEER-UNA-FILA
011700     PERFORM 520-RELEASE-UNA-FILA UNTIL WKS-END-CLOSEDTR
011800     CLOSE CLOSEDTR-FILE.
011900 510-LEER-Y-RELEASE-E. EXIT.
012000*
012100 511-LEER-UNA-FILA SECTION.
012200     READ CLOSEDTR-FILE
012300         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
012400                GO TO 511-LEER-UNA-FILA-EXIT
012500     END-READ.
012600 511-LEER-UNA-FILA-EXIT. EXIT.
012700 511-LEER-UNA-FILA-E.    EXIT.
012800*
012900 520-RELEASE-UNA-FILA SECTION.
013000     MOVE REG-CLOSED-TRADE TO WORK-CLTR-REC
013100     RELEASE WORK-CLTR-REC
013200     PERFORM 511-LEER-UNA-FILA.
013300 520-RELEASE-UNA-FILA-E. EXIT.
013400******************************************************************
013500* OUTPUT PROCEDURE: WALK THE SORTED ROWS, RESETTING THE          *
013600* COMPOUNDING PRINCIPAL TO $100,000.00 ON EVERY NEW ALERT ID.    *
013700******************************************************************
013800 600-RETURN-Y-COMPONER SECTION.
013900     OPEN OUTPUT CLOSEDTR-FILE
014000     IF NOT FS-CLOSEDTR-OK
014100        DISPLAY 'ECP3PRIN - CANNOT REOPEN CLOSEDTR, STATUS '
014200                FS-CLOSEDTR
014300        MOVE 91 TO RETURN-CODE
014400        STOP RUN
014500     END-IF
014600     MOVE 'N' TO WKS-EOF-CLOSEDTR
014700     MOVE 'Y' TO WKS-FIRST-RECORD
014800     PERFORM 610-RETURN-UNA-FILA
014900     PERFORM 620-COMPONER-UNA-FILA UNTIL WKS-END-CLOSEDTR
015000     CLOSE CLOSEDTR-FILE.
015100 600-RETURN-Y-COMPONER-E. EXIT.
015200*
015300 610-RETURN-UNA-FILA SECTION.
015400     RETURN SORTWK2
015500         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
015600                GO TO 610-RETURN-UNA-FILA-EXIT
015700     END-RETURN.
015800 610-RETURN-UNA-FILA-EXIT. EXIT.
015900 610-RETURN-UNA-FILA-E.    EXIT.
016000*
016100 620-COMPONER-UNA-FILA SECTION.
016200     IF WKS-IS-FIRST-RECORD
016300        MOVE 'N' TO WKS-FIRST-RECORD
016400        MOVE WCLT-ALERT-ID OF WORK-CLTR-REC TO WKS-PREV-ALERT-ID
016500        MOVE WKS-STARTING-PRINCIPLE TO WKS-CURRENT-PRINCIPLE
016600     END-IF
016700     IF WCLT-ALERT-ID OF WORK-CLTR-REC NOT = WKS-PREV-ALERT-ID
016800        MOVE WCLT-ALERT-ID OF WORK-CLTR-REC TO WKS-PREV-ALERT-ID
016900        MOVE WKS-STARTING-PRINCIPLE TO WKS-CURRENT-PRINCIPLE
017000     END-IF
017100     MOVE WORK-CLTR-REC TO REG-CLOSED-TRADE
017200     MOVE WKS-CURRENT-PRINCIPLE TO CLTR-PRINCIPLE
017300     COMPUTE WKS-NEXT-PRINCIPLE =
017400             WKS-CURRENT-PRINCIPLE *
017500             (1 + (WCLT-RETURN-PCT OF WORK-CLTR-REC / 100))
017600     COMPUTE WKS-CURRENT-PRINCIPLE ROUNDED = WKS-NEXT-PRINCIPLE
017700     WRITE REG-CLOSED-TRADE
017800     ADD 1 TO WKS-ROW-COUNT
017900     PERFORM 610-RETURN-UNA-FILA.
018000 620-COMPONER-UNA-FILA-E. EXIT.
018100*
018200 900-ESTADISTICAS SECTION.
018300     MOVE WKS-ROW-COUNT TO WKS-EDIT-COUNT
018400     DISPLAY WKS-MSG-ROWS WKS-EDIT-COUNT
018500     ACCEPT WKS-RUN-CLOCK FROM TIME
018600     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
018700             WKS-RUN-CLOCK.
018800 900-ESTADISTICAS-E. EXIT.
