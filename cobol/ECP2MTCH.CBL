000100******************************************************************
000200* DATE.........: 06/01/1989                                       ECP2M01
000300* PROGRAMMER...: D. D. MASTERS                                    ECP2M02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP2M03
000500* PROGRAM......: ECP2MTCH                                         ECP2M04
000600* TYPE.........: BATCH                                            ECP2M05
000700* DESCRIPTION..: READS THE SORTED TRADE FILE PRODUCED BY ECP1PARS ECP2M06
000800*              : AND RUNS A LONG-ONLY BUY/SELL STATE MACHINE PER  ECP2M07
000900*              : (ALERT-ID, TICKER) GROUP.  EVERY SELL WHILE LONG ECP2M08
001000*              : CLOSES THE POSITION AND WRITES A CLOSED-TRADE    ECP2M09
001100*              : ROW; ANY POSITION STILL OPEN AT GROUP END IS     ECP2M10
001200*              : WRITTEN TO THE OPEN-POSITIONS FILE.              ECP2M11
001300* FILES........: TRDS (IN), CLOSEDTR (OUT), OPENPOS (OUT)         ECP2M12
001400* PROGRAM(S)...: NONE                                             ECP2M13
001500******************************************************************
001600*                    C H A N G E   L O G                          ECP2M14
001700******************************************************************
001800* 06/01/89 DDM  ECP-003  ORIGINAL PROGRAM.                        ECP2M15
001900* 02/14/91 RTF  ECP-019  DUPLICATE-BUY AND SELL-WHILE-FLAT ROWS   ECP2M16
002000*                        ARE NOW COUNTED SEPARATELY FOR THE       ECP2M17
002100*                        END-OF-RUN EXCEPTION REPORT.             ECP2M18
002200* 01/06/99 DDM  ECP-058  Y2K - AS-OF DATE NOW WINDOWED FROM THE   ECP2M19
002300*                        6-DIGIT SYSTEM DATE (CENTURY 20 WHEN     ECP2M20
002400*                        YY < 50, ELSE 19) BEFORE DAYS-HELD MATH. ECP2M21
002500* 03/20/03 RTF  ECP-071  CALENDAR-DAY ROUTINE REWRITTEN AS A      ECP2M22
002600*                        PROLEPTIC-GREGORIAN DAY NUMBER - THE OLD ECP2M23
002700*                        30/60/90 TABLE MISHANDLED LEAP YEARS.    ECP2M24
002800* 02/05/24 DDM  ECP-118  GROUPS WITH NO BUY AT ALL ARE NOW        ECP2M25
002900*                        COUNTED AND WARNED SEPARATELY.           ECP2M26
003000* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP2M28
003100*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP2M29
003200*                        CLOCK TIME THE MATCH STEP FINISHED.       ECP2M30
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     ECP2MTCH.
003600 AUTHOR.                         D. D. MASTERS.
003700 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003800 DATE-WRITTEN.                   06/01/1989.
003900 DATE-COMPILED.                                                    ECP2M31
004000 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRDS-FILE     ASSIGN TO TRDS
004800                          ORGANIZATION IS LINE SEQUENTIAL
004900                          FILE STATUS  IS FS-TRDS.
005000     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
005100                          ORGANIZATION IS LINE SEQUENTIAL
005200                          FILE STATUS  IS FS-CLOSEDTR.
005300     SELECT OPENPOS-FILE  ASSIGN TO OPENPOS
005400                          ORGANIZATION IS LINE SEQUENTIAL
005500                          FILE STATUS  IS FS-OPENPOS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  TRDS-FILE.
005900     COPY ECPTRAD.
006000 FD  CLOSEDTR-FILE.
006100     COPY ECPCLTR.
006200 FD  OPENPOS-FILE.
006300     COPY ECPOPOS.
006400 WORKING-STORAGE SECTION.
006500 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
006600 01  WKS-WORK-FIELDS.
006700     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP2MTCH'.
006800     05  WKS-EOF-TRDS                PIC X(01) VALUE 'N'.
006900         88  WKS-END-TRDS                    VALUE 'Y'.
007000     05  WKS-FIRST-RECORD            PIC X(01) VALUE 'Y'.
007100         88  WKS-IS-FIRST-RECORD             VALUE 'Y'.
007200     05  WKS-STATE                   PIC X(01) VALUE 'F'.
007300         88  WKS-STATE-FLAT                  VALUE 'F'.
007400         88  WKS-STATE-LONG                  VALUE 'L'.
007500     05  WKS-GROUP-HAD-BUY           PIC X(01) VALUE 'N'.
007600         88  WKS-GROUP-HAD-BUY-YES           VALUE 'Y'.
007700     05  WKS-CLOSED-COUNT            PIC 9(07) COMP VALUE 0.
007800     05  WKS-OPEN-COUNT              PIC 9(07) COMP VALUE 0.
007900     05  WKS-DUP-BUY-COUNT           PIC 9(07) COMP VALUE 0.
008000     05  WKS-SELL-FLAT-COUNT         PIC 9(07) COMP VALUE 0.
008100     05  WKS-NO-BUY-GROUP-COUNT      PIC 9(07) COMP VALUE 0.
008200     05  FILLER                      PIC X(20).
008300 01  FS-TRDS                         PIC X(02) VALUE '00'.
008400     88  FS-TRDS-OK                          VALUE '00'.
008500     88  FS-TRDS-EOF                         VALUE '10'.
008600 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
008700     88  FS-CLOSEDTR-OK                      VALUE '00'.
008800 01  FS-OPENPOS                      PIC X(02) VALUE '00'.
008900     88  FS-OPENPOS-OK                       VALUE '00'.
009000******************************************************************
009100*         C U R R E N T   G R O U P   K E Y                       *
009200******************************************************************
009300 01  WKS-GROUP-KEY.
009400     05  WKS-GK-ALERT-ID             PIC X(12).
009500     05  WKS-GK-TICKER               PIC X(10).
009600 01  WKS-PREV-GROUP-KEY.
009700     05  WKS-PGK-ALERT-ID            PIC X(12).
009800     05  WKS-PGK-TICKER              PIC X(10).
009900******************************************************************
010000*         O P E N   E N T R Y   ( T H E   B U Y )                *
010100******************************************************************
010200 01  WKS-ENTRY-TRADE.
010300     05  WKS-ENTRY-ALERT-ID          PIC X(12).
010400     05  WKS-ENTRY-TICKER            PIC X(10).
010500     05  WKS-ENTRY-DATE              PIC X(10).
010600     05  WKS-ENTRY-PRICE             PIC S9(7)V9(4).
010700     05  WKS-ENTRY-STRATEGY          PIC X(40).
010800     05  WKS-ENTRY-TIMEFRAME         PIC X(08).
010900     05  WKS-ENTRY-ALERT-NAME-STD    PIC X(40).
011000     05  FILLER                      PIC X(10).
011100 01  WKS-ENTRY-REDEFINED REDEFINES WKS-ENTRY-TRADE.
011200     05  WKS-ENTRY-KEY               PIC X(22).
011300     05  FILLER                      PIC X(102).
011400******************************************************************
011500*         A S - O F   D A T E   ( Y 2 K   W I N D O W E D )       *
011600******************************************************************
011700 01  WKS-AS-OF-WORK.
011800     05  WKS-SYS-DATE-6              PIC 9(06).
011900     05  WKS-SYS-DATE-6-R REDEFINES WKS-SYS-DATE-6.
012000         10  WKS-SYS-YY              PIC 9(02).
012100         10  WKS-SYS-MM              PIC 9(02).
012200         10  WKS-SYS-DD              PIC 9(02).
012300     05  WKS-AS-OF-DATE              PIC X(10).
012400     05  FILLER                      PIC X(10).
012500******************************************************************
012600*         D A T E   A R I T H M E T I C   W O R K   A R E A       *
012700******************************************************************
012800 01  WKS-CUM-DAYS-VALUES.
012900     05  FILLER                      PIC 9(03) VALUE 000.
013000     05  FILLER                      PIC 9(03) VALUE 031.
013100     05  FILLER                      PIC 9(03) VALUE 059.
013200     05  FILLER                      PIC 9(03) VALUE 090.
013300     05  FILLER                      PIC 9(03) VALUE 120.
013400     05  FILLER                      PIC 9(03) VALUE 151.
013500     05  FILLER                      PIC 9(03) VALUE 181.
013600     05  FILLER                      PIC 9(03) VALUE 212.
013700     05  FILLER                      PIC 9(03) VALUE 243.
013800     05  FILLER                      PIC 9(03) VALUE 273.
013900     05  FILLER                      PIC 9(03) VALUE 304.
014000     05  FILLER                      PIC 9(03) VALUE 334.
014100 01  WKS-CUM-DAYS REDEFINES WKS-CUM-DAYS-VALUES.
014200     05  WKS-CUM-DAYS-TAB OCCURS 12 TIMES PIC 9(03).
014300 01  WKS-DATE-WORK.
014400     05  WKS-DW-YEAR                 PIC 9(04) COMP.
014500     05  WKS-DW-MONTH                PIC 9(02) COMP.
014600     05  WKS-DW-DAY                  PIC 9(02) COMP.
014700     05  WKS-DW-YEAR-M1               PIC 9(04) COMP.
014800     05  WKS-DW-LEAP-ADD             PIC 9(01) COMP.
014900     05  WKS-DW-DAYNUM-A             PIC S9(9) COMP.
015000     05  WKS-DW-DAYNUM-B             PIC S9(9) COMP.
015100     05  WKS-DW-QUOT                 PIC 9(06) COMP.
015200     05  WKS-DW-REM                  PIC 9(04) COMP.
015300     05  WKS-DW-DAYS-DIF             PIC S9(05) VALUE 0.
015400     05  WKS-DW-VALID                PIC X(01) VALUE 'Y'.
015500         88  WKS-DW-IS-VALID                 VALUE 'Y'.
015600     05  WKS-DW-FECHA-A              PIC X(10).
015700     05  WKS-DW-FECHA-B              PIC X(10).
015800     05  WKS-DW-FECHA-1              PIC X(10).
015900     05  FILLER                      PIC X(10).
016000******************************************************************
016100*         C L O S E D - T R A D E   C A L C U L A T I O N         *
016200******************************************************************
016300 01  WKS-CALC-WORK.
016400     05  WKS-CALC-COST               PIC S9(7)V99.
016500     05  WKS-CALC-PNL                PIC S9(7)V99.
016600     05  WKS-CALC-RETURN-PCT         PIC S9(5)V99.
016700     05  FILLER                      PIC X(10).
016800 01  WKS-MENSAJES.
016900     05  WKS-MSG-CLOSED              PIC X(45) VALUE
017000         'CLOSED TRADES WRITTEN....................: '.
017100     05  WKS-MSG-OPEN                PIC X(45) VALUE
017200         'OPEN POSITIONS WRITTEN...................: '.
017300     05  WKS-MSG-DUPBUY              PIC X(45) VALUE
017400         'DUPLICATE BUYS IGNORED (WARN)............: '.
017500     05  WKS-MSG-SELLFLAT            PIC X(45) VALUE
017600         'SELLS WHILE FLAT IGNORED (WARN)..........: '.
017700     05  WKS-MSG-NOBUYGRP            PIC X(45) VALUE
017800         'GROUPS WITH NO BUY AT ALL (WARN).........: '.
017900     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
018000 PROCEDURE DIVISION.
018100 000-MAIN SECTION.
018200     PERFORM 050-INICIALIZAR
018300     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
018400     PERFORM 200-LEER-TRADE
018500     PERFORM 300-PROCESAR-TRADE UNTIL WKS-END-TRDS
018600     PERFORM 400-CERRAR-GRUPO-ACTUAL THRU 400-CERRAR-GRUPO-ACTUAL-E
018700     PERFORM 800-CERRAR-ARCHIVOS
018800     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
018900     STOP RUN.
019000 000-MAIN-E. EXIT.
019100*
019200 050-INICIALIZAR SECTION.
019300     ACCEPT WKS-SYS-DATE-6 FROM DATE
019400     IF WKS-SYS-YY < 50
019500        STRING '20' DELIMITED BY SIZE
019600               WKS-SYS-YY   DELIMITED BY SIZE
019700               '-'          DELIMITED BY SIZE
019800               WKS-SYS-MM   DELIMITED BY SIZE
019900               '-'          DELIMITED BY SIZE
020000               WKS-SYS-DD   DELIMITED BY SIZE
020100               INTO WKS-AS-OF-DATE
020200        END-STRING
020300     ELSE
020400        STRING '19' DELIMITED BY SIZE
020500               WKS-SYS-YY   DELIMITED BY SIZE
020600               '-'          DELIMITED BY SIZE
020700               WKS-SYS-MM   DELIMITED BY SIZE
020800               '-'          DELIMITED BY SIZE
020900               WKS-SYS-DD   DELIMITED BY SIZE
021000               INTO WKS-AS-OF-DATE
021100        END-STRING
021200     END-IF.
021300 050-INICIALIZAR-E. EXIT.
021400*
021500 100-ABRIR-ARCHIVOS SECTION.
021600     OPEN INPUT  TRDS-FILE
021700     OPEN OUTPUT CLOSEDTR-FILE
021800     OPEN OUTPUT OPENPOS-FILE
021900     IF NOT FS-TRDS-OK OR NOT FS-CLOSEDTR-OK OR NOT FS-OPENPOS-OK
022000        DISPLAY 'ECP2MTCH - OPEN ERROR ' FS-TRDS ' '
022100                FS-CLOSEDTR ' ' FS-OPENPOS
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 100-ABRIR-ARCHIVOS-E. EXIT.
022600*
022700 200-LEER-TRADE SECTION.
022800     READ TRDS-FILE
022900         AT END MOVE 'Y' TO WKS-EOF-TRDS
023000                GO TO 200-LEER-TRADE-EXIT
023100     END-READ.
023200 200-LEER-TRADE-EXIT. EXIT.
023300 200-LEER-TRADE-E.    EXIT.
023400*
023500 300-PROCESAR-TRADE SECTION.
023600     MOVE TRAD-ALERT-ID TO WKS-GK-ALERT-ID
023700     MOVE TRAD-TICKER   TO WKS-GK-TICKER
023800     IF WKS-IS-FIRST-RECORD
023900        MOVE 'N' TO WKS-FIRST-RECORD
024000        MOVE WKS-GROUP-KEY TO WKS-PREV-GROUP-KEY
024100     END-IF
024200     IF WKS-GROUP-KEY NOT = WKS-PREV-GROUP-KEY
024300        PERFORM 400-CERRAR-GRUPO-ACTUAL
024400        MOVE WKS-GROUP-KEY TO WKS-PREV-GROUP-KEY
024500     END-IF
024600     EVALUATE TRUE
024700        WHEN TRAD-IS-BUY  PERFORM 310-PROCESAR-BUY
024800        WHEN TRAD-IS-SELL PERFORM 320-PROCESAR-SELL
024900        WHEN OTHER        CONTINUE
025000     END-EVALUATE
025100     PERFORM 200-LEER-TRADE.
025200 300-PROCESAR-TRADE-E. EXIT.
025300*
025400 310-PROCESAR-BUY SECTION.
025500     IF WKS-STATE-FLAT
025600        SET WKS-STATE-LONG TO TRUE
025700        SET WKS-GROUP-HAD-BUY-YES TO TRUE
025800        MOVE TRAD-ALERT-ID       TO WKS-ENTRY-ALERT-ID
025900        MOVE TRAD-TICKER         TO WKS-ENTRY-TICKER
026000        MOVE TRAD-DATE           TO WKS-ENTRY-DATE
026100        MOVE TRAD-PRICE          TO WKS-ENTRY-PRICE
026200        MOVE TRAD-STRATEGY       TO WKS-ENTRY-STRATEGY
026300        MOVE TRAD-TIMEFRAME      TO WKS-ENTRY-TIMEFRAME
026400        MOVE TRAD-ALERT-NAME-STD TO WKS-ENTRY-ALERT-NAME-STD
026500     ELSE
026600        ADD 1 TO WKS-DUP-BUY-COUNT
026700        DISPLAY 'ECP2MTCH - DUPLICATE BUY IGNORED, ALERT '
026800                TRAD-ALERT-ID ' TICKER ' TRAD-TICKER
026900     END-IF.
027000 310-PROCESAR-BUY-E. EXIT.
027100*
027200 320-PROCESAR-SELL SECTION.
027300     IF WKS-STATE-FLAT
027400        ADD 1 TO WKS-SELL-FLAT-COUNT
027500        DISPLAY 'ECP2MTCH - SELL WHILE FLAT IGNORED, ALERT '
027600                TRAD-ALERT-ID ' TICKER ' TRAD-TICKER
027700     ELSE
027800        PERFORM 330-ARMAR-CLOSED-TRADE
027900        SET WKS-STATE-FLAT TO TRUE
028000     END-IF.
028100 320-PROCESAR-SELL-E. EXIT.
028200*
028300 330-ARMAR-CLOSED-TRADE SECTION.
028400     MOVE WKS-ENTRY-ALERT-ID          TO CLTR-ALERT-ID
028500     MOVE WKS-ENTRY-ALERT-NAME-STD    TO CLTR-ALERT-NAME
028600     MOVE WKS-ENTRY-DATE              TO CLTR-TRADING-DATE
028700     MOVE TRAD-DATE                   TO CLTR-CLOSING-DATE
028800     MOVE WKS-ENTRY-TICKER            TO CLTR-TICKER
028900     COMPUTE CLTR-OPEN-PRICE  ROUNDED = WKS-ENTRY-PRICE
029000     COMPUTE CLTR-CLOSE-PRICE ROUNDED = TRAD-PRICE
029100     MOVE 1 TO CLTR-SHARES
029200     COMPUTE WKS-CALC-COST ROUNDED = CLTR-OPEN-PRICE * 1
029300     MOVE WKS-CALC-COST TO CLTR-COST
029400     COMPUTE WKS-CALC-PNL ROUNDED =
029500             (CLTR-CLOSE-PRICE - CLTR-OPEN-PRICE) * 1
029600     MOVE WKS-CALC-PNL TO CLTR-PNL
029700     IF WKS-CALC-COST = 0
029800        MOVE 0 TO WKS-CALC-RETURN-PCT
029900     ELSE
030000        COMPUTE WKS-CALC-RETURN-PCT ROUNDED =
030100                (WKS-CALC-PNL / WKS-CALC-COST) * 100
030200     END-IF
030300     MOVE WKS-CALC-RETURN-PCT TO CLTR-RETURN-PCT
030400     MOVE CLTR-TRADING-DATE TO WKS-DW-FECHA-A
030500     MOVE CLTR-CLOSING-DATE TO WKS-DW-FECHA-B
030600     PERFORM 700-CALCULAR-DIAS
030700     MOVE WKS-DW-DAYS-DIF TO CLTR-DAYS-IN-MKT
030800     IF WKS-CALC-RETURN-PCT > 0
030900        MOVE 'WIN'  TO CLTR-OUTCOME
031000     ELSE
031100        MOVE 'LOSS' TO CLTR-OUTCOME
031200     END-IF
031300     MOVE 'CLOSED' TO CLTR-STATUS
031400     MOVE WKS-ENTRY-STRATEGY  TO CLTR-STRATEGY
031500     MOVE WKS-ENTRY-TIMEFRAME TO CLTR-TIMEFRAME
031600     MOVE 0 TO CLTR-PRINCIPLE
031700     WRITE REG-CLOSED-TRADE
031800     ADD 1 TO WKS-CLOSED-COUNT.
031900 330-ARMAR-CLOSED-TRADE-E. EXIT.
032000******************************************************************
032100* GROUP-END: IF STILL LONG, WRITE THE OPEN POSITION.  IF THE     *
032200* GROUP NEVER SAW A BUY, IT IS COUNTED AS A NO-BUY GROUP.        *
032300******************************************************************
032400 400-CERRAR-GRUPO-ACTUAL SECTION.
032500     IF WKS-STATE-LONG
032600        PERFORM 410-ARMAR-OPEN-POSITION
032700     END-IF
032800     IF NOT WKS-GROUP-HAD-BUY-YES
032900        ADD 1 TO WKS-NO-BUY-GROUP-COUNT
033000     END-IF
033100     SET WKS-STATE-FLAT TO TRUE
033200     MOVE 'N' TO WKS-GROUP-HAD-BUY.
033300 400-CERRAR-GRUPO-ACTUAL-E. EXIT.
033400*
033500 410-ARMAR-OPEN-POSITION SECTION.
033600     MOVE WKS-ENTRY-ALERT-ID       TO OPOS-ALERT-ID
033700     MOVE WKS-ENTRY-DATE           TO OPOS-ENTRY-DATE
033800     MOVE WKS-ENTRY-TICKER         TO OPOS-TICKER
033900     COMPUTE OPOS-ENTRY-PRICE ROUNDED = WKS-ENTRY-PRICE
034000     MOVE 1 TO OPOS-SHARES
034100     MOVE OPOS-ENTRY-PRICE TO OPOS-COST-BASIS
034200     MOVE WKS-ENTRY-DATE  TO WKS-DW-FECHA-A
034300     MOVE WKS-AS-OF-DATE  TO WKS-DW-FECHA-B
034400     PERFORM 700-CALCULAR-DIAS
034500     MOVE WKS-DW-DAYS-DIF TO OPOS-DAYS-HELD
034600     MOVE 'OPEN' TO OPOS-STATUS
034700     MOVE 'LONG' TO OPOS-POSITION-TYPE
034800     MOVE WKS-ENTRY-STRATEGY       TO OPOS-STRATEGY
034900     MOVE WKS-ENTRY-TIMEFRAME      TO OPOS-TIMEFRAME
035000     MOVE WKS-ENTRY-ALERT-NAME-STD TO OPOS-ALERT-NAME
035100     WRITE REG-OPEN-POSITION
035200     ADD 1 TO WKS-OPEN-COUNT.
035300 410-ARMAR-OPEN-POSITION-E. EXIT.
035400*
035500 800-CERRAR-ARCHIVOS SECTION.
035600     CLOSE TRDS-FILE CLOSEDTR-FILE OPENPOS-FILE.
035700 800-CERRAR-ARCHIVOS-E. EXIT.
035800*
035900 900-ESTADISTICAS SECTION.
036000     MOVE WKS-CLOSED-COUNT TO WKS-EDIT-COUNT
036100     DISPLAY WKS-MSG-CLOSED WKS-EDIT-COUNT
036200     MOVE WKS-OPEN-COUNT TO WKS-EDIT-COUNT
036300     DISPLAY WKS-MSG-OPEN WKS-EDIT-COUNT
036400     MOVE WKS-DUP-BUY-COUNT TO WKS-EDIT-COUNT
036500     DISPLAY WKS-MSG-DUPBUY WKS-EDIT-COUNT
036600     MOVE WKS-SELL-FLAT-COUNT TO WKS-EDIT-COUNT
036700     DISPLAY WKS-MSG-SELLFLAT WKS-EDIT-COUNT
036800     MOVE WKS-NO-BUY-GROUP-COUNT TO WKS-EDIT-COUNT
036900     DISPLAY WKS-MSG-NOBUYGRP WKS-EDIT-COUNT
037000     ACCEPT WKS-RUN-CLOCK FROM TIME
037100     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
037200             WKS-RUN-CLOCK.
037300 900-ESTADISTICAS-E. EXIT.
037400******************************************************************
037500* CALENDAR-DAY DIFFERENCE (PROLEPTIC GREGORIAN DAY NUMBER).      *
037600* CALLER MOVES THE TWO 'YYYY-MM-DD' DATES INTO WKS-DW-FECHA-A    *
037700* AND WKS-DW-FECHA-B, THEN PERFORMS THIS SECTION.  RESULT COMES  *
037800* BACK IN WKS-DW-DAYS-DIF (B MINUS A); 0 IF EITHER DATE IS NOT   *
037900* A VALID 4-DIGIT-YEAR NUMERIC DATE.                             *
038000******************************************************************
038100 700-CALCULAR-DIAS SECTION.
038200     MOVE 0 TO WKS-DW-DAYS-DIF
038300     MOVE 'Y' TO WKS-DW-VALID
038400     PERFORM 711-VALIDAR-UNA-FECHA
038500     IF NOT WKS-DW-IS-VALID
038600        GO TO 700-CALCULAR-DIAS-EXIT
038700     END-IF
038800     MOVE WKS-DW-FECHA-A TO WKS-DW-FECHA-1
038900     PERFORM 720-CALCULAR-DAYNUM
039000     MOVE WKS-DW-DAYNUM-B TO WKS-DW-DAYNUM-A
039100     MOVE WKS-DW-FECHA-B TO WKS-DW-FECHA-1
039200     PERFORM 720-CALCULAR-DAYNUM
039300     COMPUTE WKS-DW-DAYS-DIF = WKS-DW-DAYNUM-B - WKS-DW-DAYNUM-A.
039400 700-CALCULAR-DIAS-EXIT. EXIT.
039500 700-CALCULAR-DIAS-E.    EXIT.
039600*
039700 711-VALIDAR-UNA-FECHA SECTION.
039800     IF NOT (WKS-DW-FECHA-A (1:4) NUMERIC
039900         AND WKS-DW-FECHA-A (6:2) NUMERIC
040000         AND WKS-DW-FECHA-A (9:2) NUMERIC
040100         AND WKS-DW-FECHA-B (1:4) NUMERIC
040200         AND WKS-DW-FECHA-B (6:2) NUMERIC
040300         AND WKS-DW-FECHA-B (9:2) NUMERIC)
040400        MOVE 'N' TO WKS-DW-VALID
040500     END-IF.
040600 711-VALIDAR-UNA-FECHA-E. EXIT.
040700******************************************************************
040800* CONVERT ONE 'YYYY-MM-DD' STRING (IN WKS-DW-FECHA-1) TO A       *
040900* PROLEPTIC-GREGORIAN ABSOLUTE DAY NUMBER (IN WKS-DW-DAYNUM-B).  *
041000******************************************************************
041100 720-CALCULAR-DAYNUM SECTION.
041200     MOVE WKS-DW-FECHA-1 (1:4) TO WKS-DW-YEAR
041300     MOVE WKS-DW-FECHA-1 (6:2) TO WKS-DW-MONTH
041400     MOVE WKS-DW-FECHA-1 (9:2) TO WKS-DW-DAY
041500     MOVE 0 TO WKS-DW-LEAP-ADD
041600     PERFORM 721-PROBAR-BISIESTO
041700     COMPUTE WKS-DW-YEAR-M1 = WKS-DW-YEAR - 1
041800     COMPUTE WKS-DW-DAYNUM-B =
041900             (WKS-DW-YEAR-M1 * 365)
042000           + (WKS-DW-YEAR-M1 / 4)
042100           - (WKS-DW-YEAR-M1 / 100)
042200           + (WKS-DW-YEAR-M1 / 400)
042300           + WKS-CUM-DAYS-TAB (WKS-DW-MONTH)
042400           + WKS-DW-LEAP-ADD
042500           + WKS-DW-DAY.
042600 720-CALCULAR-DAYNUM-E. EXIT.
042700*
042800 721-PROBAR-BISIESTO SECTION.
042900     IF WKS-DW-MONTH > 2
043000        COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 4
043100        COMPUTE WKS-DW-REM  = WKS-DW-YEAR - (WKS-DW-QUOT * 4)
043200        IF WKS-DW-REM = 0
043300           MOVE 1 TO WKS-DW-LEAP-ADD
043400           COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 100
043500           COMPUTE WKS-DW-REM  = WKS-DW-YEAR - (WKS-DW-QUOT * 100)
043600           IF WKS-DW-REM = 0
043700              MOVE 0 TO WKS-DW-LEAP-ADD
043800              COMPUTE WKS-DW-QUOT = WKS-DW-YEAR / 400
043900              COMPUTE WKS-DW-REM = WKS-DW-YEAR - (WKS-DW-QUOT * 400)
044000              IF WKS-DW-REM = 0
044100                 MOVE 1 TO WKS-DW-LEAP-ADD
044200              END-IF
044300           END-IF
044400        END-IF
044500     END-IF.
044600 721-PROBAR-BISIESTO-E. EXIT.
