000100******************************************************************
000200* DATE.........: 02/11/1991                                       ECP4F01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP4F02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP4F03
000500* PROGRAM......: ECP4FILT                                         ECP4F04
000600* TYPE.........: BATCH                                            ECP4F05
000700* DESCRIPTION..: OPTIONAL INCLUSIVE DATE-RANGE FILTER ON THE      ECP4F06
000800*              : CLOSED-TRADE FILE, KEYED ON TRADING-DATE.  START ECP4F07
000900*              : AND END DATES ARE SUPPLIED ON A SYSIN CONTROL    ECP4F08
001000*              : CARD; EITHER MAY BE LEFT BLANK TO OPEN-END THE   ECP4F09
001100*              : RANGE.  IF THE FILTER WOULD LEAVE ZERO ROWS THE  ECP4F10
001200*              : RUN STOPS WITH A MESSAGE AND THE ORIGINAL FILE   ECP4F11
001300*              : IS LEFT UNCHANGED.                               ECP4F12
001400* FILES........: CLOSEDTR (IN), CLOSEDTP (OUT), SYSIN (CTL CARD)  ECP4F13
001500* PROGRAM(S)...: NONE                                             ECP4F14
001600******************************************************************
001700*                    C H A N G E   L O G                          ECP4F15
001800******************************************************************
001900* 02/11/91 RTF  ECP-022  ORIGINAL PROGRAM.                        ECP4F16
002000* 08/09/95 DDM  ECP-047  BLANK START/END NOW OPEN-ENDS THE RANGE  ECP4F17
002100*                        INSTEAD OF REJECTING EVERY ROW.          ECP4F18
002200* 01/06/99 DDM  ECP-058  Y2K - CONTROL-CARD DATES ARE FULL        ECP4F19
002300*                        4-DIGIT-YEAR STRINGS, SAME AS THE FILE.  ECP4F20
002400* 02/05/24 DDM  ECP-118  EMPTY-RESULT RUN NOW LEAVES CLOSEDTR     ECP4F21
002500*                        UNTOUCHED RATHER THAN TRUNCATING IT.     ECP4F22
002600* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP4F24
002700*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP4F25
002800*                        CLOCK TIME THE FILTER STEP FINISHED.      ECP4F26
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                     ECP4FILT.
003200 AUTHOR.                         R. T. FIGUEROA.
003300 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003400 DATE-WRITTEN.                   02/11/1991.
003500 DATE-COMPILED.                                                    ECP4F27
003600 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
004400                          ORGANIZATION IS LINE SEQUENTIAL
004500                          FILE STATUS  IS FS-CLOSEDTR.
004600     SELECT CLOSEDTP-FILE ASSIGN TO CLOSEDTP
004700                          ORGANIZATION IS LINE SEQUENTIAL
004800                          FILE STATUS  IS FS-CLOSEDTP.
004900     SELECT SYSIN-FILE    ASSIGN TO SYSIN
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS  IS FS-SYSIN.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CLOSEDTR-FILE.
005500     COPY ECPCLTR.
005600 FD  CLOSEDTP-FILE.
005700     01  REG-CLOSED-TRADE-OUT        PIC X(220).
005800 FD  SYSIN-FILE.
005900 01  REG-CONTROL-CARD.
006000     05  CC-START-DATE               PIC X(10).
006100     05  FILLER                      PIC X(01).
006200     05  CC-END-DATE                 PIC X(10).
006300     05  FILLER                      PIC X(59).
006400 WORKING-STORAGE SECTION.
006500 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
006600 01  WKS-WORK-FIELDS.
006700     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP4FILT'.
006800     05  WKS-EOF-CLOSEDTR            PIC X(01) VALUE 'N'.
006900         88  WKS-END-CLOSEDTR                VALUE 'Y'.
007000     05  WKS-HAS-START               PIC X(01) VALUE 'N'.
007100         88  WKS-HAS-START-YES               VALUE 'Y'.
007200     05  WKS-HAS-END                 PIC X(01) VALUE 'N'.
007300         88  WKS-HAS-END-YES                 VALUE 'Y'.
007400     05  WKS-BEFORE-COUNT            PIC 9(07) COMP VALUE 0.
007500     05  WKS-AFTER-COUNT             PIC 9(07) COMP VALUE 0.
007600     05  FILLER                      PIC X(20).
007700 01  WKS-WORK-FIELDS-REDEFINED REDEFINES WKS-WORK-FIELDS.
007800     05  WKS-WF-PROGRAM-NAME         PIC X(08).
007900     05  FILLER                      PIC X(31).
008000 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
008100     88  FS-CLOSEDTR-OK                      VALUE '00'.
008200 01  FS-CLOSEDTP                     PIC X(02) VALUE '00'.
008300     88  FS-CLOSEDTP-OK                      VALUE '00'.
008400 01  FS-SYSIN                        PIC X(02) VALUE '00'.
008500     88  FS-SYSIN-OK                         VALUE '00'.
008600     88  FS-SYSIN-EOF                        VALUE '10'.
008700 01  WKS-FILTRO.
008800     05  WKS-START-DATE              PIC X(10) VALUE SPACES.
008900     05  WKS-END-DATE                PIC X(10) VALUE SPACES.
009000     05  FILLER                      PIC X(20).
009100 01  WKS-FILTRO-REDEFINED REDEFINES WKS-FILTRO.
009200     05  WKS-FILTRO-KEY              PIC X(20).
009300     05  FILLER                      PIC X(20).
009400 01  WKS-MENSAJES.
009500     05  WKS-MSG-BEFORE              PIC X(45) VALUE
009600         'CLOSED-TRADE ROWS BEFORE FILTER..........: '.
009700     05  WKS-MSG-AFTER               PIC X(45) VALUE
009800         'CLOSED-TRADE ROWS AFTER FILTER...........: '.
009900     05  WKS-MSG-EMPTY               PIC X(60) VALUE
010000         'ECP4FILT - FILTER RANGE LEAVES ZERO ROWS - RUN STOPPED.'.
010100     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
010200 01  WKS-TABLA-FILTRADAS.
010300     05  WKS-FILA-FILTRADA OCCURS 20000 TIMES PIC X(220).
010400 01  WKS-TABLA-FILTRADAS-REDEFINED REDEFINES WKS-TABLA-FILTRADAS.
010500     05  WKS-FILA-BLOQUE OCCURS 4000 TIMES PIC X(1100).
010600 01  WKS-INDICES.
010700     05  WKS-IDX-FILA                PIC 9(07) COMP VALUE 0.
010800     05  WKS-CANT-FILAS              PIC 9(07) COMP VALUE 0.
010900     05  FILLER                      PIC X(10).
011000 PROCEDURE DIVISION.
011100 000-MAIN SECTION.
011200     PERFORM 100-LEER-CONTROL-CARD THRU 100-LEER-CONTROL-CARD-E
011300     PERFORM 200-LEER-Y-FILTRAR THRU 200-LEER-Y-FILTRAR-E
011400     IF WKS-CANT-FILAS = 0
011500        DISPLAY WKS-MSG-EMPTY
011600        MOVE 8 TO RETURN-CODE
011700        STOP RUN
011800     END-IF
011900     PERFORM 300-REESCRIBIR-CLOSEDTR THRU 300-REESCRIBIR-CLOSEDTR-E
012000     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
012100     STOP RUN.
012200 000-MAIN-E. EXIT.
012300*
012400 100-LEER-CONTROL-CARD SECTION.
012500     OPEN INPUT SYSIN-FILE
012600     IF NOT FS-SYSIN-OK
012700        DISPLAY 'ECP4FILT - NO SYSIN CONTROL CARD, FULL RANGE'
012800        GO TO 100-LEER-CONTROL-CARD-EXIT
012900     END-IF
013000     READ SYSIN-FILE
013100         AT END MOVE 'Y' TO FS-SYSIN
013200                GO TO 110-SIN-TARJETA
013300     END-READ
013400     MOVE CC-START-DATE TO WKS-START-DATE
013500     MOVE CC-END-DATE   TO WKS-END-DATE
013600     IF WKS-START-DATE NOT = SPACES
013700        SET WKS-HAS-START-YES TO TRUE
013800     END-IF
013900     IF WKS-END-DATE NOT = SPACES
014000        SET WKS-HAS-END-YES TO TRUE
014100     END-IF
014200 110-SIN-TARJETA.
014300     CLOSE SYSIN-FILE.
014400 100-LEER-CONTROL-CARD-EXIT. EXIT.
014500 100-LEER-CONTROL-CARD-E.    EXIT.
014600*
014700 200-LEER-Y-FILTRAR SECTION.
014800     OPEN INPUT CLOSEDTR-FILE
014900     IF NOT FS-CLOSEDTR-OK
015000        DISPLAY 'ECP4FILT - CANNOT OPEN CLOSEDTR, STATUS '
015100                FS-CLOSEDTR
015200        MOVE 91 TO RETURN-CODE
015300        STOP RUN
015400     END-IF
015500     PERFORM 210-LEER-UNA-FILA
015600     PERFORM 220-EVALUAR-UNA-FILA UNTIL WKS-END-CLOSEDTR
015700     CLOSE CLOSEDTR-FILE.
015800 200-LEER-Y-FILTRAR-E. EXIT.
015900*
016000 210-LEER-UNA-FILA SECTION.
016100     READ CLOSEDTR-FILE
016200         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
016300                GO TO 210-LEER-UNA-FILA-EXIT
016400     END-READ
016500     ADD 1 TO WKS-BEFORE-COUNT.
016600 210-LEER-UNA-FILA-EXIT. EXIT.
016700 210-LEER-UNA-FILA-E.    EXIT.
016800*
016900 220-EVALUAR-UNA-FILA SECTION.
017000     IF (NOT WKS-HAS-START-YES OR
017100         CLTR-TRADING-DATE >= WKS-START-DATE)
017200        AND
017300        (NOT WKS-HAS-END-YES OR
017400         CLTR-TRADING-DATE <= WKS-END-DATE)
017500        ADD 1 TO WKS-CANT-FILAS
017600        MOVE REG-CLOSED-TRADE TO WKS-FILA-FILTRADA (WKS-CANT-FILAS)
017700        ADD 1 TO WKS-AFTER-COUNT
017800     END-IF
017900     PERFORM 210-LEER-UNA-FILA.
018000 220-EVALUAR-UNA-FILA-E. EXIT.
018100*
018200 300-REESCRIBIR-CLOSEDTR SECTION.
018300     OPEN OUTPUT CLOSEDTP-FILE
018400     IF NOT FS-CLOSEDTP-OK
018500        DISPLAY 'ECP4FILT - CANNOT OPEN CLOSEDTP, STATUS '
018600                FS-CLOSEDTP
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000     PERFORM 310-ESCRIBIR-UNA-FILA
019100        VARYING WKS-IDX-FILA FROM 1 BY 1
019200        UNTIL WKS-IDX-FILA > WKS-CANT-FILAS
019300     CLOSE CLOSEDTP-FILE.
019400 300-REESCRIBIR-CLOSEDTR-E. EXIT.
019500*
019600 310-ESCRIBIR-UNA-FILA SECTION.
019700     MOVE WKS-FILA-FILTRADA (WKS-IDX-FILA) TO REG-CLOSED-TRADE-OUT
019800     WRITE REG-CLOSED-TRADE-OUT.
019900 310-ESCRIBIR-UNA-FILA-E. EXIT.
020000*
020100 900-ESTADISTICAS SECTION.
020200     MOVE WKS-BEFORE-COUNT TO WKS-EDIT-COUNT
020300     DISPLAY WKS-MSG-BEFORE WKS-EDIT-COUNT
020400     MOVE WKS-AFTER-COUNT TO WKS-EDIT-COUNT
020500     DISPLAY WKS-MSG-AFTER WKS-EDIT-COUNT
020600     ACCEPT WKS-RUN-CLOCK FROM TIME
020700     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
020800             WKS-RUN-CLOCK.
020900 900-ESTADISTICAS-E. EXIT.
