000100******************************************************************
000200* DATE.........: 04/03/1991                                       ECP5T01
000300* PROGRAMMER...: R. T. FIGUEROA                                   ECP5T02
000400* APPLICATION..: ALERT PROCESSING & TRADE ANALYSIS                ECP5T03
000500* PROGRAM......: ECP5TPIV                                         ECP5T04
000600* TYPE.........: BATCH                                            ECP5T05
000700* DESCRIPTION..: SORTS CLOSED TRADES BY TICKER, ACCUMULATES WIN/  ECP5T06
000800*              : LOSS TOTALS PER TICKER, THEN DRIVES A REPORT     ECP5T07
000900*              : WRITER CONTROL-BREAK REPORT OF THREE ROWS PER    ECP5T08
001000*              : TICKER (WIN, LOSS, TOTAL) WITH WIN RATE AND      ECP5T09
001100*              : RISK:REWARD RATIOS.                              ECP5T10
001200* FILES........: CLOSEDTR (IN), TICKPIV (OUT - PRINT)             ECP5T11
001300* PROGRAM(S)...: NONE                                             ECP5T12
001400******************************************************************
001500*                    C H A N G E   L O G                          ECP5T13
001600******************************************************************
001700* 04/03/91 RTF  ECP-023  ORIGINAL PROGRAM.                        ECP5T14
001800* 07/19/93 DDM  ECP-036  ADDED R:R-DOLLAR AND R:R-PERCENT         ECP5T15
001900*                        COLUMNS - DESK WANTS BOTH, NOT JUST $.   ECP5T16
002000* 01/06/99 DDM  ECP-058  Y2K - NO DATE FIELDS ON THIS REPORT;     ECP5T17
002100*                        REVIEWED, NO CHANGE REQUIRED.            ECP5T18
002200* 02/05/24 DDM  ECP-118  MISSING-LOSSES DEFAULT FOR THE R:R       ECP5T19
002300*                        DIVISOR CHANGED FROM 0 TO 1 PER DESK.    ECP5T20
002400* 08/10/24 KJT  ECP-183  ADDED WKS-RUN-CLOCK (77-LEVEL) SO THE     ECP5T22
002500*                        END-OF-RUN STATS LINE SHOWS THE ACTUAL    ECP5T23
002600*                        CLOCK TIME THE TICKER-PIVOT RUN FINISHED. ECP5T24
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     ECP5TPIV.
003000 AUTHOR.                         R. T. FIGUEROA.
003100 INSTALLATION.                   EDGE CAPITAL PARTNERS - BATCH.
003200 DATE-WRITTEN.                   04/03/1991.
003300 DATE-COMPILED.                                                    ECP5T25
003400 SECURITY.                       CONFIDENTIAL - PROPRIETARY.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CLOSEDTR-FILE ASSIGN TO CLOSEDTR
004200                          ORGANIZATION IS LINE SEQUENTIAL
004300                          FILE STATUS  IS FS-CLOSEDTR.
004400     SELECT TICKPIV-FILE  ASSIGN TO TICKPIV
004500                          ORGANIZATION IS LINE SEQUENTIAL
004600                          FILE STATUS  IS FS-TICKPIV.
004700     SELECT SORTWK3       ASSIGN TO SORTWK3.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CLOSEDTR-FILE.
005100     COPY ECPCLTR.
005200 SD  SORTWK3.
005300     COPY ECPCLTR REPLACING REG-CLOSED-TRADE BY WORK-CLTR-REC
005400                            LEADING CLTR- BY WCLT-.
005500 FD  TICKPIV-FILE
005600     REPORT IS RD-TICKPIV.
005700 WORKING-STORAGE SECTION.
005800 77  WKS-RUN-CLOCK               COMP-3 PIC S9(8)     VALUE 0.
005900 01  WKS-WORK-FIELDS.
006000     05  WKS-PROGRAM-NAME            PIC X(08) VALUE 'ECP5TPIV'.
006100     05  WKS-EOF-CLOSEDTR            PIC X(01) VALUE 'N'.
006200         88  WKS-END-CLOSEDTR                VALUE 'Y'.
006300     05  WKS-FIRST-RECORD            PIC X(01) VALUE 'Y'.
006400         88  WKS-IS-FIRST-RECORD             VALUE 'Y'.
006500     05  WKS-TABLA-COUNT             PIC 9(05) COMP VALUE 0.
006600     05  WKS-IDX-TICKER              PIC 9(05) COMP VALUE 0.
006700     05  FILLER                      PIC X(20).
006800 01  WKS-WORK-FIELDS-REDEFINED REDEFINES WKS-WORK-FIELDS.
006900     05  WKS-WF-PROGRAM-NAME         PIC X(08).
007000     05  FILLER                      PIC X(24).
007100 01  FS-CLOSEDTR                     PIC X(02) VALUE '00'.
007200     88  FS-CLOSEDTR-OK                      VALUE '00'.
007300 01  FS-TICKPIV                      PIC X(02) VALUE '00'.
007400     88  FS-TICKPIV-OK                       VALUE '00'.
007500******************************************************************
007600*         P E R - T I C K E R   A C C U M U L A T O R S           *
007700******************************************************************
007800 01  WKS-TABLA-TICKER.
007900     05  WKS-TIK-ENTRY OCCURS 3000 TIMES INDEXED BY WKS-X-TIK.
008000         10  WKS-TIK-TICKER          PIC X(10).
008100         10  WKS-TIK-WIN-COUNT       PIC 9(05) COMP VALUE 0.
008200         10  WKS-TIK-WIN-PNL-SUM     PIC S9(9)V99  VALUE 0.
008300         10  WKS-TIK-WIN-RET-SUM     PIC S9(7)V99  VALUE 0.
008400         10  WKS-TIK-WIN-DAYS-SUM    PIC S9(9)      VALUE 0.
008500         10  WKS-TIK-LOSS-COUNT      PIC 9(05) COMP VALUE 0.
008600         10  WKS-TIK-LOSS-PNL-SUM    PIC S9(9)V99  VALUE 0.
008700         10  WKS-TIK-LOSS-RET-SUM    PIC S9(7)V99  VALUE 0.
008800         10  WKS-TIK-LOSS-DAYS-SUM   PIC S9(9)      VALUE 0.
008900         10  FILLER                  PIC X(10).
009000******************************************************************
009100*         O N E   R O W ' S   R E P O R T I N G   V A L U E S     *
009200******************************************************************
009300 01  WKS-RPT-LINE.
009400     05  WKS-RPT-TICKER-CTL          PIC X(10).
009500     05  WKS-RPT-ROW-LABEL           PIC X(05).
009600     05  WKS-RPT-COUNT               PIC 9(05).
009700     05  WKS-RPT-PNL-SUM             PIC S9(9)V99.
009800     05  WKS-RPT-AVG-RETURN          PIC S9(5)V99.
009900     05  WKS-RPT-AVG-DAYS            PIC S9(5)V99.
010000     05  WKS-RPT-TOTAL-COUNT         PIC 9(05).
010100     05  WKS-RPT-TOTAL-PNL           PIC S9(9)V99.
010200     05  WKS-RPT-TOTAL-AVG-RETURN    PIC S9(5)V99.
010300     05  WKS-RPT-TOTAL-AVG-DAYS      PIC S9(5)V99.
010400     05  WKS-RPT-WIN-RATE            PIC S9(3)V99.
010500     05  WKS-RPT-RR-PCT              PIC S9(5)V99.
010600     05  WKS-RPT-RR-DOLLAR           PIC S9(5)V99.
010700     05  FILLER                      PIC X(10).
010800 01  WKS-RPT-LINE-REDEFINED REDEFINES WKS-RPT-LINE.
010900     05  WKS-RPT-KEY                 PIC X(15).
011000     05  FILLER                      PIC X(63).
011100******************************************************************
011200*         O N E   T I C K E R ' S   D E R I V E D   T O T A L S   *
011300******************************************************************
011400 01  WKS-CALC-WORK.
011500     05  WKS-CALC-TOTAL-COUNT        PIC 9(05) COMP VALUE 0.
011600     05  WKS-CALC-TOTAL-PNL          PIC S9(9)V99  VALUE 0.
011700     05  WKS-CALC-AVG-WIN-PNL        PIC S9(9)V99  VALUE 0.
011800     05  WKS-CALC-AVG-LOSS-PNL       PIC S9(9)V99  VALUE 0.
011900     05  WKS-CALC-AVG-WIN-RET        PIC S9(7)V99  VALUE 0.
012000     05  WKS-CALC-AVG-LOSS-RET       PIC S9(7)V99  VALUE 0.
012100     05  WKS-CALC-DIVISOR-PNL        PIC S9(9)V99  VALUE 0.
012200     05  WKS-CALC-DIVISOR-RET        PIC S9(7)V99  VALUE 0.
012300     05  FILLER                      PIC X(15).
012400 01  WKS-CALC-WORK-REDEFINED REDEFINES WKS-CALC-WORK.
012500     05  WKS-CALC-KEY                PIC X(23).
012600     05  FILLER                      PIC X(38).
012700 01  WKS-MENSAJES.
012800     05  WKS-MSG-TICKERS             PIC X(45) VALUE
012900         'DISTINCT TICKERS REPORTED................: '.
013000     05  WKS-EDIT-COUNT              PIC ZZZ,ZZZ,ZZ9.
013100******************************************************************
013200*                 R E P O R T   S E C T I O N                     *
013300******************************************************************
013400 REPORT SECTION.
013500 RD  RD-TICKPIV
013600     CONTROLS ARE WKS-RPT-TICKER-CTL
013700     PAGE LIMIT IS 60 LINES
013800     HEADING 1
013900     FIRST DETAIL 4
014000     LAST DETAIL 56
014100     FOOTING 58.
014200 01  TYPE IS PH.
014300     05  LINE 1.
014400         10  COLUMN 1  PIC X(30) VALUE
014500             'EDGE CAPITAL PARTNERS'.
014600         10  COLUMN 45 PIC X(30) VALUE
014700             'TICKER WIN/LOSS/TOTAL PIVOT'.
014800     05  LINE 3.
014900         10  COLUMN 1  PIC X(10) VALUE 'TICKER'.
015000         10  COLUMN 12 PIC X(05) VALUE 'ROW'.
015100         10  COLUMN 18 PIC X(05) VALUE 'CNT'.
015200         10  COLUMN 24 PIC X(12) VALUE 'PNL SUM'.
015300         10  COLUMN 37 PIC X(08) VALUE 'AVG RET'.
015400         10  COLUMN 46 PIC X(08) VALUE 'AVG DAY'.
015500         10  COLUMN 55 PIC X(08) VALUE 'WIN RT%'.
015600         10  COLUMN 64 PIC X(08) VALUE 'R:R PCT'.
015700         10  COLUMN 73 PIC X(08) VALUE 'R:R DLR'.
015800 01  DE-TICKER-LINE TYPE IS DE  LINE PLUS 1.
015900     05  COLUMN 1  PIC X(10) SOURCE WKS-RPT-TICKER-CTL.
016000     05  COLUMN 12 PIC X(05) SOURCE WKS-RPT-ROW-LABEL.
016100     05  COLUMN 17 PIC ZZZZ9      BLANK WHEN ZERO
016200                   SOURCE WKS-RPT-COUNT.
016300     05  COLUMN 23 PIC -ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RPT-PNL-SUM.
016400     05  COLUMN 37 PIC -ZZZ9.99   SOURCE WKS-RPT-AVG-RETURN.
016500     05  COLUMN 47 PIC -ZZZ9.99   SOURCE WKS-RPT-AVG-DAYS.
016600     05  COLUMN 55 PIC ZZZ9.99    BLANK WHEN ZERO
016700                   SOURCE WKS-RPT-WIN-RATE.
016800     05  COLUMN 64 PIC ZZZ9.99    BLANK WHEN ZERO
016900                   SOURCE WKS-RPT-RR-PCT.
017000     05  COLUMN 73 PIC ZZZ9.99    BLANK WHEN ZERO
017100                   SOURCE WKS-RPT-RR-DOLLAR.
017200 01  TYPE IS CF ON WKS-RPT-TICKER-CTL LINE PLUS 2.
017300     05  COLUMN 1 PIC X(40) VALUE
017400         '----------------------------------------'.
017500 PROCEDURE DIVISION.
017600 000-MAIN SECTION.
017700     PERFORM 500-ORDENAR-Y-ACUMULAR THRU 500-ORDENAR-Y-ACUMULAR-E
017800     PERFORM 600-IMPRIMIR-REPORTE THRU 600-IMPRIMIR-REPORTE-E
017900     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200*
018300 500-ORDENAR-Y-ACUMULAR SECTION.
018400     SORT SORTWK3
018500         ASCENDING KEY WCLT-TICKER OF WORK-CLTR-REC
018600         INPUT PROCEDURE  IS 510-LEER-Y-RELEASE
018700         OUTPUT PROCEDURE IS 520-RETURN-Y-ACUMULAR.
018800 500-ORDENAR-Y-ACUMULAR-E. EXIT.
018900*
019000 510-LEER-Y-RELEASE SECTION.
019100     OPEN INPUT CLOSEDTR-FILE
019200     IF NOT FS-CLOSEDTR-OK
019300        DISPLAY 'ECP5TPIV - CANNOT OPEN CLOSEDTR, STATUS '
019400                FS-CLOSEDTR
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF
019800     PERFORM 511-LEER-UNA-FILA
019900     PERFORM 512-RELEASE-UNA-FILA UNTIL WKS-END-CLOSEDTR
020000     CLOSE CLOSEDTR-FILE.
020100 510-LEER-Y-RELEASE-E. EXIT.
020200*
020300 511-LEER-UNA-FILA SECTION.
020400     READ CLOSEDTR-FILE
020500         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
020600                GO TO 511-LEER-UNA-FILA-EXIT
020700     END-READ.
020800 511-LEER-UNA-FILA-EXIT. EXIT.
020900 511-LEER-UNA-FILA-E.    EXIT.
021000*
021100 512-RELEASE-UNA-FILA SECTION.
021200     MOVE REG-CLOSED-TRADE TO WORK-CLTR-REC
021300     RELEASE WORK-CLTR-REC
021400     PERFORM 511-LEER-UNA-FILA.
021500 512-RELEASE-UNA-FILA-E. EXIT.
021600*
021700 520-RETURN-Y-ACUMULAR SECTION.
021800     MOVE 'N' TO WKS-EOF-CLOSEDTR
021900     PERFORM 521-RETURN-UNA-FILA
022000     PERFORM 530-ACUMULAR-UNA-FILA UNTIL WKS-END-CLOSEDTR.
022100 520-RETURN-Y-ACUMULAR-E. EXIT.
022200*
022300 521-RETURN-UNA-FILA SECTION.
022400     RETURN SORTWK3
022500         AT END MOVE 'Y' TO WKS-EOF-CLOSEDTR
022600                GO TO 521-RETURN-UNA-FILA-EXIT
022700     END-RETURN.
022800 521-RETURN-UNA-FILA-EXIT. EXIT.
022900 521-RETURN-UNA-FILA-E.    EXIT.
023000*
023100 530-ACUMULAR-UNA-FILA SECTION.
023200     MOVE 0 TO WKS-IDX-TICKER
023300     IF WKS-TABLA-COUNT NOT = 0
023400        IF WKS-TIK-TICKER (WKS-TABLA-COUNT) =
023500           WCLT-TICKER OF WORK-CLTR-REC
023600           MOVE WKS-TABLA-COUNT TO WKS-IDX-TICKER
023700        END-IF
023800     END-IF
023900     IF WKS-IDX-TICKER = 0
024000        ADD 1 TO WKS-TABLA-COUNT
024100        MOVE WKS-TABLA-COUNT TO WKS-IDX-TICKER
024200        MOVE WCLT-TICKER OF WORK-CLTR-REC TO
024300             WKS-TIK-TICKER (WKS-IDX-TICKER)
024400     END-IF
024500     SET WKS-X-TIK TO WKS-IDX-TICKER
024600     IF WCLT-OUTCOME OF WORK-CLTR-REC = 'WIN'
024700        ADD 1 TO WKS-TIK-WIN-COUNT (WKS-X-TIK)
024800        ADD WCLT-PNL OF WORK-CLTR-REC TO
024900            WKS-TIK-WIN-PNL-SUM (WKS-X-TIK)
025000        ADD WCLT-RETURN-PCT OF WORK-CLTR-REC TO
025100            WKS-TIK-WIN-RET-SUM (WKS-X-TIK)
025200        ADD WCLT-DAYS-IN-MKT OF WORK-CLTR-REC TO
025300            WKS-TIK-WIN-DAYS-SUM (WKS-X-TIK)
025400     ELSE
025500        ADD 1 TO WKS-TIK-LOSS-COUNT (WKS-X-TIK)
025600        ADD WCLT-PNL OF WORK-CLTR-REC TO
025700            WKS-TIK-LOSS-PNL-SUM (WKS-X-TIK)
025800        ADD WCLT-RETURN-PCT OF WORK-CLTR-REC TO
025900            WKS-TIK-LOSS-RET-SUM (WKS-X-TIK)
026000        ADD WCLT-DAYS-IN-MKT OF WORK-CLTR-REC TO
026100            WKS-TIK-LOSS-DAYS-SUM (WKS-X-TIK)
026200     END-IF
026300     PERFORM 521-RETURN-UNA-FILA.
026400 530-ACUMULAR-UNA-FILA-E. EXIT.
026500******************************************************************
026600* PASS 2 - WALK THE ACCUMULATOR TABLE, DERIVE TOTALS, GENERATE   *
026700* THE WIN/LOSS/TOTAL LINES FOR EACH TICKER.                     *
026800******************************************************************
026900 600-IMPRIMIR-REPORTE SECTION.
027000     OPEN OUTPUT TICKPIV-FILE
027100     IF NOT FS-TICKPIV-OK
027200        DISPLAY 'ECP5TPIV - CANNOT OPEN TICKPIV, STATUS '
027300                FS-TICKPIV
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     INITIATE RD-TICKPIV
027800     PERFORM 610-IMPRIMIR-UN-TICKER
027900        VARYING WKS-X-TIK FROM 1 BY 1
028000        UNTIL WKS-X-TIK > WKS-TABLA-COUNT
028100     TERMINATE RD-TICKPIV
028200     CLOSE TICKPIV-FILE.
028300 600-IMPRIMIR-REPORTE-E. EXIT.
028400*
028500 610-IMPRIMIR-UN-TICKER SECTION.
028600     PERFORM 620-CALCULAR-DERIVADOS
028700     MOVE WKS-TIK-TICKER (WKS-X-TIK)     TO WKS-RPT-TICKER-CTL
028800     MOVE 'WIN'                          TO WKS-RPT-ROW-LABEL
028900     MOVE WKS-TIK-WIN-COUNT (WKS-X-TIK)  TO WKS-RPT-COUNT
029000     MOVE WKS-TIK-WIN-PNL-SUM (WKS-X-TIK) TO WKS-RPT-PNL-SUM
029100     IF WKS-TIK-WIN-COUNT (WKS-X-TIK) = 0
029200        MOVE 0 TO WKS-RPT-AVG-RETURN WKS-RPT-AVG-DAYS
029300     ELSE
029400        COMPUTE WKS-RPT-AVG-RETURN ROUNDED =
029500                WKS-TIK-WIN-RET-SUM (WKS-X-TIK) /
029600                WKS-TIK-WIN-COUNT (WKS-X-TIK)
029700        COMPUTE WKS-RPT-AVG-DAYS ROUNDED =
029800                WKS-TIK-WIN-DAYS-SUM (WKS-X-TIK) /
029900                WKS-TIK-WIN-COUNT (WKS-X-TIK)
030000     END-IF
030100     MOVE 0 TO WKS-RPT-TOTAL-COUNT WKS-RPT-TOTAL-PNL
030200                WKS-RPT-TOTAL-AVG-RETURN WKS-RPT-TOTAL-AVG-DAYS
030300                WKS-RPT-WIN-RATE WKS-RPT-RR-PCT WKS-RPT-RR-DOLLAR
030400     GENERATE DE-TICKER-LINE
030500     MOVE 'LOSS'                          TO WKS-RPT-ROW-LABEL
030600     MOVE WKS-TIK-LOSS-COUNT (WKS-X-TIK)  TO WKS-RPT-COUNT
030700     MOVE WKS-TIK-LOSS-PNL-SUM (WKS-X-TIK) TO WKS-RPT-PNL-SUM
030800     IF WKS-TIK-LOSS-COUNT (WKS-X-TIK) = 0
030900        MOVE 0 TO WKS-RPT-AVG-RETURN WKS-RPT-AVG-DAYS
031000     ELSE
031100        COMPUTE WKS-RPT-AVG-RETURN ROUNDED =
031200                WKS-TIK-LOSS-RET-SUM (WKS-X-TIK) /
031300                WKS-TIK-LOSS-COUNT (WKS-X-TIK)
031400        COMPUTE WKS-RPT-AVG-DAYS ROUNDED =
031500                WKS-TIK-LOSS-DAYS-SUM (WKS-X-TIK) /
031600                WKS-TIK-LOSS-COUNT (WKS-X-TIK)
031700     END-IF
031800     GENERATE DE-TICKER-LINE
031900     MOVE 'TOTAL' TO WKS-RPT-ROW-LABEL
032000     MOVE 0 TO WKS-RPT-COUNT
032100     COMPUTE WKS-CALC-TOTAL-COUNT =
032200             WKS-TIK-WIN-COUNT (WKS-X-TIK) +
032300             WKS-TIK-LOSS-COUNT (WKS-X-TIK)
032400     MOVE WKS-CALC-TOTAL-COUNT TO WKS-RPT-TOTAL-COUNT
032500     COMPUTE WKS-RPT-TOTAL-PNL =
032600             WKS-TIK-WIN-PNL-SUM (WKS-X-TIK) +
032700             WKS-TIK-LOSS-PNL-SUM (WKS-X-TIK)
032800     MOVE WKS-RPT-TOTAL-PNL TO WKS-RPT-PNL-SUM
032900     IF WKS-CALC-TOTAL-COUNT = 0
033000        MOVE 0 TO WKS-RPT-TOTAL-AVG-RETURN
033100                  WKS-RPT-TOTAL-AVG-DAYS
033200                  WKS-RPT-WIN-RATE
033300     ELSE
033400        COMPUTE WKS-RPT-TOTAL-AVG-RETURN ROUNDED =
033500          (WKS-TIK-WIN-RET-SUM (WKS-X-TIK) +
033600           WKS-TIK-LOSS-RET-SUM (WKS-X-TIK)) / WKS-CALC-TOTAL-COUNT
033700        COMPUTE WKS-RPT-TOTAL-AVG-DAYS ROUNDED =
033800          (WKS-TIK-WIN-DAYS-SUM (WKS-X-TIK) +
033900           WKS-TIK-LOSS-DAYS-SUM (WKS-X-TIK)) / WKS-CALC-TOTAL-COUNT
034000        COMPUTE WKS-RPT-WIN-RATE ROUNDED =
034100          (WKS-TIK-WIN-COUNT (WKS-X-TIK) / WKS-CALC-TOTAL-COUNT) * 100
034200     END-IF
034300     MOVE WKS-RPT-TOTAL-AVG-RETURN TO WKS-RPT-AVG-RETURN
034400     MOVE WKS-RPT-TOTAL-AVG-DAYS   TO WKS-RPT-AVG-DAYS
034500     MOVE WKS-CALC-AVG-WIN-PNL     TO WKS-CALC-DIVISOR-PNL
034600     IF WKS-TIK-LOSS-COUNT (WKS-X-TIK) = 0
034700        MOVE 1 TO WKS-CALC-DIVISOR-PNL
034800        MOVE 1 TO WKS-CALC-DIVISOR-RET
034900     ELSE
035000        MOVE WKS-CALC-AVG-LOSS-PNL TO WKS-CALC-DIVISOR-PNL
035100        MOVE WKS-CALC-AVG-LOSS-RET TO WKS-CALC-DIVISOR-RET
035200        IF WKS-CALC-DIVISOR-PNL < 0
035300           COMPUTE WKS-CALC-DIVISOR-PNL = WKS-CALC-DIVISOR-PNL * -1
035400        END-IF
035500        IF WKS-CALC-DIVISOR-RET < 0
035600           COMPUTE WKS-CALC-DIVISOR-RET = WKS-CALC-DIVISOR-RET * -1
035700        END-IF
035800     END-IF
035900     IF WKS-CALC-DIVISOR-PNL = 0
036000        MOVE 0 TO WKS-RPT-RR-DOLLAR
036100     ELSE
036200        COMPUTE WKS-RPT-RR-DOLLAR ROUNDED =
036300                WKS-CALC-AVG-WIN-PNL / WKS-CALC-DIVISOR-PNL
036400     END-IF
036500     IF WKS-CALC-DIVISOR-RET = 0
036600        MOVE 0 TO WKS-RPT-RR-PCT
036700     ELSE
036800        COMPUTE WKS-RPT-RR-PCT ROUNDED =
036900                WKS-CALC-AVG-WIN-RET / WKS-CALC-DIVISOR-RET
037000     END-IF
037100     GENERATE DE-TICKER-LINE.
037200 610-IMPRIMIR-UN-TICKER-E. EXIT.
037300*
037400 620-CALCULAR-DERIVADOS SECTION.
037500     IF WKS-TIK-WIN-COUNT (WKS-X-TIK) = 0
037600        MOVE 0 TO WKS-CALC-AVG-WIN-PNL WKS-CALC-AVG-WIN-RET
037700     ELSE
037800        COMPUTE WKS-CALC-AVG-WIN-PNL ROUNDED =
037900                WKS-TIK-WIN-PNL-SUM (WKS-X-TIK) /
038000                WKS-TIK-WIN-COUNT (WKS-X-TIK)
038100        COMPUTE WKS-CALC-AVG-WIN-RET ROUNDED =
038200                WKS-TIK-WIN-RET-SUM (WKS-X-TIK) /
038300                WKS-TIK-WIN-COUNT (WKS-X-TIK)
038400     END-IF
038500     IF WKS-TIK-LOSS-COUNT (WKS-X-TIK) = 0
038600        MOVE 0 TO WKS-CALC-AVG-LOSS-PNL WKS-CALC-AVG-LOSS-RET
038700     ELSE
038800        COMPUTE WKS-CALC-AVG-LOSS-PNL ROUNDED =
038900                WKS-TIK-LOSS-PNL-SUM (WKS-X-TIK) /
039000                WKS-TIK-LOSS-COUNT (WKS-X-TIK)
039100        COMPUTE WKS-CALC-AVG-LOSS-RET ROUNDED =
039200                WKS-TIK-LOSS-RET-SUM (WKS-X-TIK) /
039300                WKS-TIK-LOSS-COUNT (WKS-X-TIK)
039400     END-IF.
039500 620-CALCULAR-DERIVADOS-E. EXIT.
039600*
039700 900-ESTADISTICAS SECTION.
039800     MOVE WKS-TABLA-COUNT TO WKS-EDIT-COUNT
039900     DISPLAY WKS-MSG-TICKERS WKS-EDIT-COUNT
040000     ACCEPT WKS-RUN-CLOCK FROM TIME
040100     DISPLAY 'RUN COMPLETED AT (HHMMSSHH)..............: '
040200             WKS-RUN-CLOCK.
040300 900-ESTADISTICAS-E. EXIT.
