000100******************************************************************
000200* RECORD.......: SIGNAL-RECORD                                   *
000300* FILE.........: SIGNALS                                         *
000400* DESCRIPTION..: ONE INCOMING TRADE-SIGNAL MESSAGE (SUBJECT AND  *
000500*                BODY TEXT) WITH THE EXCHANGE-LOCAL RECEIPT      *
000600*                TIMESTAMP, AS HANDED OFF BY THE MESSAGE GATEWAY.*
000700* MAINTENANCE..:                                                 *
000800*   2024-05-06 DDM  ECP-146  ORIGINAL LAYOUT.                    *
000900******************************************************************
001000 01  REG-SIGNAL.
001100     05  SIGN-SUBJECT                PIC X(100).
001200     05  SIGN-BODY                   PIC X(250).
001300     05  SIGN-RECV-DATE              PIC X(10).
001400     05  SIGN-RECV-TIME              PIC X(08).
001500     05  FILLER                      PIC X(12).
