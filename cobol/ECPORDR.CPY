000100******************************************************************
000200* RECORD.......: ORDER-RECORD                                    *
000300* FILE.........: ORDERS                                          *
000400* DESCRIPTION..: ORDER INSTRUCTION DECIDED FOR ONE SIGNAL, WITH  *
000500*                ITS DISPOSITION.  A DISPOSITION OTHER THAN      *
000600*                'PLACED' MEANS NO ORDER WAS ACTUALLY SENT --    *
000700*                THE ROW IS STILL WRITTEN FOR THE AUDIT TRAIL.   *
000800* MAINTENANCE..:                                                 *
000900*   2024-05-06 DDM  ECP-146  ORIGINAL LAYOUT.                    *
001000*   2024-07-11 KJT  ECP-172  ADDED TP-PRICE/SL-PRICE FOR VERSION *
001100*                            B BRACKET ORDERS.                   *
001200******************************************************************
001300 01  REG-ORDER.
001400     05  ORDR-TICKER                 PIC X(10).
001500     05  ORDR-ACTION                 PIC X(04).
001600         88  ORDR-ACTION-BUY                 VALUE 'BUY '.
001700         88  ORDR-ACTION-SELL                VALUE 'SELL'.
001800     05  ORDR-QUANTITY               PIC 9(07).
001900     05  ORDR-ORDER-TYPE             PIC X(08).
002000         88  ORDR-TYPE-MIDPRICE              VALUE 'MIDPRICE'.
002100         88  ORDR-TYPE-LIMIT                 VALUE 'LMT'.
002200     05  ORDR-LIMIT-PRICE            PIC S9(7)V99.
002300     05  ORDR-TP-PRICE               PIC S9(7)V99.
002400     05  ORDR-SL-PRICE               PIC S9(7)V99.
002500     05  ORDR-DISPOSITION            PIC X(20).
002600         88  ORDR-DISP-PLACED               VALUE 'PLACED'.
002700         88  ORDR-DISP-NO-CONFIG            VALUE
002800                                            'SKIPPED-NO-CONFIG'.
002900         88  ORDR-DISP-NO-POSITION          VALUE
003000                                            'SKIPPED-NO-POSITION'.
003100         88  ORDR-DISP-DUP-SELL             VALUE
003200                                            'SKIPPED-DUP-SELL'.
003300         88  ORDR-DISP-CRYPTO               VALUE
003400                                            'SKIPPED-CRYPTO'.
003500         88  ORDR-DISP-BAD-FORMAT           VALUE
003600                                            'SKIPPED-BAD-FORMAT'.
003700     05  FILLER                      PIC X(09).
