000100******************************************************************
000200* RECORD.......: CLOSED-TRADE-RECORD                             *
000300* FILE.........: CLOSEDTR                                        *
000400* DESCRIPTION..: ONE COMPLETED (BUY-THEN-SELL) TRADE WITH ITS    *
000500*                PROFIT/LOSS, RETURN AND COMPOUNDED-PRINCIPAL    *
000600*                FIGURES.  WRITTEN BY ECP2MTCH, PRINCIPLE FIELD  *
000700*                FILLED IN BY ECP3PRIN, OPTIONALLY NARROWED BY   *
000800*                ECP4FILT, READ BY ECP5TPIV/ECP6APRF/ECP7GPIV.   *
000900* MAINTENANCE..:                                                 *
001000*   2024-02-12 DDM  ECP-121  ORIGINAL LAYOUT.                    *
001100*   2024-03-04 DDM  ECP-129  ADDED PRINCIPLE (COMPOUNDING PASS   *
001200*                            WAS ORIGINALLY GOING TO BE A COLUMN *
001300*                            BOLTED ONTO ALERTPRF ONLY -- MOVED  *
001400*                            IT HERE SO ECP4FILT SEES IT TOO).   *
001500*   2024-11-08 KJT  ECP-211  OUTCOME NOW SET EXPLICITLY BY       *
001600*                            ECP2MTCH INSTEAD OF BEING RE-DERIVED*
001700*                            FROM RETURN-PCT BY EVERY READER.    *
001800******************************************************************
001900 01  REG-CLOSED-TRADE.
002000     05  CLTR-ALERT-ID               PIC X(12).
002100     05  CLTR-ALERT-NAME             PIC X(40).
002200     05  CLTR-TRADING-DATE           PIC X(10).
002300     05  CLTR-CLOSING-DATE           PIC X(10).
002400     05  CLTR-TICKER                 PIC X(10).
002500     05  CLTR-OPEN-PRICE             PIC S9(7)V99.
002600     05  CLTR-CLOSE-PRICE            PIC S9(7)V99.
002700     05  CLTR-SHARES                 PIC 9(01).
002800     05  CLTR-COST                   PIC S9(7)V99.
002900     05  CLTR-PNL                    PIC S9(7)V99.
003000     05  CLTR-RETURN-PCT             PIC S9(5)V99.
003100     05  CLTR-DAYS-IN-MKT            PIC S9(5).
003200     05  CLTR-OUTCOME                PIC X(04).
003300         88  CLTR-OUTCOME-WIN                VALUE 'WIN '.
003400         88  CLTR-OUTCOME-LOSS               VALUE 'LOSS'.
003500     05  CLTR-STATUS                 PIC X(06).
003600         88  CLTR-STATUS-CLOSED              VALUE 'CLOSED'.
003700     05  CLTR-STRATEGY               PIC X(40).
003800     05  CLTR-TIMEFRAME              PIC X(08).
003900     05  CLTR-PRINCIPLE              PIC S9(9)V99.
004000     05  FILLER                      PIC X(20).
004100 01  CLTR-ALERT-DATE-KEY REDEFINES REG-CLOSED-TRADE.
004200     05  CLTR-KEY-ALERT-ID           PIC X(12).
004300     05  FILLER                      PIC X(40).
004400     05  CLTR-KEY-TRADING-DATE       PIC X(10).
004500     05  FILLER                      PIC X(158).
