000100******************************************************************
000200* RECORD.......: TRADE-CONFIG-RECORD                             *
000300* FILE.........: TRADECFG                                        *
000400* DESCRIPTION..: PER-ACCOUNT/PER-TICKER TRADE SIZE TABLE.  LOADED*
000500*                ENTIRELY INTO MEMORY BY ECP8ORDR AT OPEN TIME   *
000600*                AND SEARCHED BY (ACCOUNT,TICKER).               *
000700* MAINTENANCE..:                                                 *
000800*   2024-05-06 DDM  ECP-146  ORIGINAL LAYOUT.                    *
000900******************************************************************
001000 01  REG-TRADE-CONFIG.
001100     05  TCFG-ACCOUNT                PIC X(12).
001200     05  TCFG-TICKER                 PIC X(10).
001300     05  TCFG-PRICE                  PIC S9(7)V99.
001400     05  TCFG-QUANTITY               PIC 9(07).
001500     05  FILLER                      PIC X(11).
