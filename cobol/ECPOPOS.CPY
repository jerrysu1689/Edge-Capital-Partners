000100******************************************************************
000200* RECORD.......: OPEN-POSITION-RECORD                            *
000300* FILE.........: OPENPOS                                         *
000400* DESCRIPTION..: A LONG POSITION STILL OPEN AT THE END OF THE    *
000500*                U3 STATE-MACHINE PASS FOR ITS (ALERT-ID,TICKER) *
000600*                GROUP.  READ BY ECP6APRF FOR THE PER-ALERT OPEN *
000700*                POSITION COUNT ONLY.                            *
000800* MAINTENANCE..:                                                 *
000900*   2024-02-12 DDM  ECP-121  ORIGINAL LAYOUT.                    *
001000*   2024-06-21 DDM  ECP-159  POSITION-TYPE ADDED AHEAD OF A      *
001100*                            SHORT-SELLING PILOT THAT NEVER      *
001200*                            SHIPPED -- LEFT IN, ALWAYS 'LONG'.  *
001300******************************************************************
001400 01  REG-OPEN-POSITION.
001500     05  OPOS-ALERT-ID               PIC X(12).
001600     05  OPOS-ENTRY-DATE             PIC X(10).
001700     05  OPOS-TICKER                 PIC X(10).
001800     05  OPOS-ENTRY-PRICE            PIC S9(7)V99.
001900     05  OPOS-SHARES                 PIC 9(01).
002000     05  OPOS-COST-BASIS             PIC S9(7)V99.
002100     05  OPOS-DAYS-HELD              PIC S9(5).
002200     05  OPOS-STATUS                 PIC X(04).
002300         88  OPOS-STATUS-OPEN                VALUE 'OPEN'.
002400     05  OPOS-POSITION-TYPE          PIC X(04).
002500         88  OPOS-POSITION-LONG              VALUE 'LONG'.
002600     05  OPOS-STRATEGY               PIC X(40).
002700     05  OPOS-TIMEFRAME              PIC X(08).
002800     05  OPOS-ALERT-NAME             PIC X(40).
002900     05  FILLER                      PIC X(18).
