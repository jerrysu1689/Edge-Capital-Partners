000100******************************************************************
000200* RECORD.......: POSITIONS SNAPSHOT RECORD                       *
000300* FILE.........: POSITIONS                                       *
000400* DESCRIPTION..: END-OF-DAY BROKER SNAPSHOT OF OPEN POSITIONS AND*
000500*                RESTING ORDERS BY TICKER, AS OF THE START OF    *
000600*                THIS SIGNAL-ORDER RUN.  LOADED ENTIRELY INTO    *
000700*                MEMORY BY ECP8ORDR AND SEARCHED BY TICKER.      *
000800* MAINTENANCE..:                                                 *
000900*   2024-05-06 DDM  ECP-146  ORIGINAL LAYOUT.                    *
001000*   2024-07-11 KJT  ECP-172  ADDED BRACKET-OPEN SO VERSION B     *
001100*                            SELLS CAN CANCEL RESTING BRACKETS.  *
001200******************************************************************
001300 01  REG-POSITION.
001400     05  POSN-TICKER                 PIC X(10).
001500     05  POSN-QUANTITY               PIC 9(07).
001600     05  POSN-OPEN-SELL-ORDER        PIC X(01).
001700         88  POSN-SELL-ORDER-OPEN            VALUE 'Y'.
001800     05  POSN-BRACKET-OPEN           PIC X(01).
001900         88  POSN-BRACKET-IS-OPEN            VALUE 'Y'.
002000     05  FILLER                      PIC X(11).
