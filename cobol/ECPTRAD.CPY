000100******************************************************************
000200* RECORD.......: TRADE-RECORD                                    *
000300* FILE.........: TRDS (INTERMEDIATE, ECP1PARS OUTPUT/ECP2MTCH IN)*
000400* DESCRIPTION..: ONE NORMALIZED FILL EXTRACTED FROM AN ALERT.    *
000500*                ALSO USED AS THE SD WORK RECORD FOR THE         *
000600*                ALERT-ID/TICKER/DATE+TIME SORT IN ECP1PARS.     *
000700* MAINTENANCE..:                                                 *
000800*   2024-02-05 DDM  ECP-118  ORIGINAL LAYOUT.                    *
000900*   2024-05-30 DDM  ECP-151  ADDED ALERT-NAME-STD AND TIMEFRAME  *
001000*                            SO ECP5TPIV/ECP7GPIV DO NOT HAVE TO *
001100*                            RE-DERIVE THEM FROM THE RAW ALERT.  *
001200******************************************************************
001300 01  REG-TRADE.
001400     05  TRAD-SORT-KEY.
001500         10  TRAD-ALERT-ID           PIC X(12).
001600         10  TRAD-TICKER             PIC X(10).
001700         10  TRAD-DATE-TIME.
001800             15  TRAD-DATE           PIC X(10).
001900             15  TRAD-TIME           PIC X(08).
002000     05  TRAD-ACTION                 PIC X(04).
002100         88  TRAD-IS-BUY                     VALUE 'BUY '.
002200         88  TRAD-IS-SELL                    VALUE 'SELL'.
002300     05  TRAD-PRICE                  PIC S9(7)V9(4).
002400     05  TRAD-SHARES                 PIC S9(7)V9(4).
002500     05  TRAD-STRATEGY               PIC X(40).
002600     05  TRAD-ALERT-NAME-STD         PIC X(40).
002700     05  TRAD-TIMEFRAME              PIC X(08).
002800     05  FILLER                      PIC X(10).
002900 01  TRAD-KEY-REDEFINES REDEFINES REG-TRADE.
003000     05  TRAD-KEY-ALERT-ID           PIC X(12).
003100     05  TRAD-KEY-TICKER             PIC X(10).
003200     05  TRAD-KEY-DATE               PIC X(10).
003300     05  TRAD-KEY-TIME               PIC X(08).
003400     05  FILLER                      PIC X(90).
