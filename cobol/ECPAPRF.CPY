000100******************************************************************
000200* RECORD.......: ALERT-PERF-RECORD                               *
000300* FILE.........: ALERTPRF (PRINT)                                *
000400* DESCRIPTION..: FULL PERFORMANCE METRIC SET FOR ONE ALERT ID,   *
000500*                COMPOUNDED VS. BUY-AND-HOLD, TIME UTILIZATION   *
000600*                AND RISK:REWARD.  ONE ROW PER ALERT ID, SORTED  *
000700*                DESCENDING BY TOTAL-PNL BEFORE WRITE-OUT.       *
000800* MAINTENANCE..:                                                 *
000900*   2024-02-26 DDM  ECP-127  ORIGINAL LAYOUT.                    *
001000*   2024-04-15 DDM  ECP-138  ADDED BUY-AND-HOLD COMPARISON AND   *
001100*                            TIME-UTILIZATION AT PM DESK REQUEST.*
001200*   2024-10-01 KJT  ECP-197  ADDED BETA-COMPARISON.              *
001300******************************************************************
001400 01  REG-ALERT-PERF.
001500     05  APRF-ALERT-ID               PIC X(12).
001600     05  APRF-ALERT-NAME             PIC X(40).
001700     05  APRF-CLOSED-TRADES          PIC 9(05).
001800     05  APRF-OPEN-POSITIONS         PIC 9(05).
001900     05  APRF-TOTAL-PNL              PIC S9(9)V99.
002000     05  APRF-AVG-RETURN-PCT         PIC S9(5)V99.
002100     05  APRF-TOTAL-RETURN-PCT       PIC S9(7)V99.
002200     05  APRF-COMPOUNDED-RETURN-PCT  PIC S9(7)V99.
002300     05  APRF-BUYHOLD-RETURN-PCT     PIC S9(7)V99.
002400     05  APRF-TOTAL-MINUS-BUYHOLD    PIC S9(7)V99.
002500     05  APRF-COMP-MINUS-BUYHOLD     PIC S9(7)V99.
002600     05  APRF-TOTAL-COST             PIC S9(9)V99.
002700     05  APRF-WIN-RATE               PIC S9(3)V99.
002800     05  APRF-WIN-COUNT              PIC 9(05).
002900     05  APRF-LOSS-COUNT             PIC 9(05).
003000     05  APRF-AVG-DAYS-IN-MKT        PIC S9(5)V99.
003100     05  APRF-TOTAL-TIME-IN-MKT      PIC S9(7)V99.
003200     05  APRF-BUYHOLD-DAYS           PIC S9(5).
003300     05  APRF-TIME-UTILIZATION       PIC S9(3)V9999.
003400     05  APRF-BETA-COMPARISON        PIC S9(7)V99.
003500     05  APRF-AVG-WIN-DOLLAR         PIC S9(7)V99.
003600     05  APRF-AVG-LOSS-DOLLAR        PIC S9(7)V99.
003700     05  APRF-AVG-WIN-PCT            PIC S9(5)V99.
003800     05  APRF-AVG-LOSS-PCT           PIC S9(5)V99.
003900     05  APRF-RR-DOLLAR              PIC S9(5)V99.
004000     05  APRF-RR-PCT                 PIC S9(5)V99.
004100     05  APRF-BEST-TRADE-DOLLAR      PIC S9(7)V99.
004200     05  APRF-WORST-TRADE-DOLLAR     PIC S9(7)V99.
004300     05  APRF-BEST-TRADE-PCT         PIC S9(5)V99.
004400     05  APRF-WORST-TRADE-PCT        PIC S9(5)V99.
004500     05  FILLER                      PIC X(10).
